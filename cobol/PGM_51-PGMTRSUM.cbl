000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRSUM.
000300 AUTHOR.        M. SORIA.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  02/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMTRCAP - PGMTRSUM                                         *
001000*    ==========================================================  *
001100*    RESUMEN DIARIO DE OPERACIONES.  LEE LAS OPERACIONES         *
001200*    ACEPTADAS (TRADES-IN) Y SUS PATAS (LEGS-IN) Y ACUMULA       *
001300*    CINCO GRUPOS DE TOTALES: POR ESTADO, POR TIPO DE OPERACION, *
001400*    POR CONTRAPARTE, NOCIONAL POR MONEDA Y RIESGO POR LIBRO.    *
001500*    EMITE UNA LINEA DE DETALLE (TRSUM-OUT) POR CLAVE DISTINTA   *
001600*    DE CADA GRUPO, CON CORTE DE CONTROL Y TOTAL POR SECCION,    *
001700*    MAS LOS TOTALES GENERALES AL FINAL DEL LISTADO.             *
001800*                                                                *
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    --------------------                                       *
002100*    02/04/1989 MS  REQ-89-023  ALTA DEL PROGRAMA ORIGINAL (SOLO *
002200*                                GRUPO POR ESTADO).              *
002300*    14/06/1993 MS  REQ-93-081  SE AGREGAN LOS GRUPOS POR TIPO,  *
002400*                                CONTRAPARTE, MONEDA Y LIBRO.    *
002500*                                LAS TABLAS SE CARGAN CON        *
002600*                                BUSQUEDA-O-ALTA (NO VIENEN      *
002700*                                ORDENADAS POR CLAVE DE GRUPO).  *
002800*    20/11/1994 JF  REQ-95-011  SE AGREGA LA GRABACION DE LOS    *
002900*                                REGISTROS TRSUM-OUT (ANTES SOLO *
003000*                                SE LISTABA POR DISPLAY).        *
003100*    09/02/1998 CP  TKT-4021    REVISION Y2K: SIN IMPACTO EN     *
003200*                                ESTE PROGRAMA (NO MANEJA        *
003300*                                FECHAS); SE DEJA CONSTANCIA.    *
003400*    22/05/2001 CP  TKT-5560    SE AMPLIA TB-GRP-CPTY Y          *
003500*                                TB-GRP-BOOKRISK DE 200 A 500    *
003600*                                POSICIONES POR CRECIMIENTO DEL  *
003700*                                LIBRO DE OPERACIONES.           *
003800*    30/08/2004 RA  TKT-5814    SE CORRIGE EL SIGNO DEL RIESGO   *
003900*                                POR LIBRO: LAS PATAS A PAGAR    *
004000*                                RESTABAN DOS VECES EL NOCIONAL. *
004100*    17/04/2006 RA  TKT-6119    SE AGREGA EL TOTAL GENERAL DE    *
004200*                                OPERACIONES Y DE NOCIONAL AL    *
004300*                                PIE DEL LISTADO.                *
004400******************************************************************
004500
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT TRADES-IN    ASSIGN TO TRADESAC
005600            FILE STATUS IS FS-TRADES.
005700
005800     SELECT LEGS-IN      ASSIGN TO TRADELEG
005900            FILE STATUS IS FS-LEGS.
006000
006100     SELECT TRSUM-OUT    ASSIGN TO TRSUMOUT
006200            FILE STATUS IS FS-TRSUM.
006300
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  TRADES-IN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  REG-TRADES-IN               PIC X(100).
007200
007300 FD  LEGS-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  REG-LEGS-IN                 PIC X(120).
007700
007800 FD  TRSUM-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-TRSUM-OUT               PIC X(60).
008200
008300 WORKING-STORAGE SECTION.
008400*=======================*
008500 77  FILLER                     PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008600
008700*---- INDICADORES DE ARCHIVO --------------------------------------
008800 77  FS-TRADES                  PIC XX     VALUE SPACES.
008900     88  FS-TRADES-OK               VALUE '00'.
009000     88  FS-TRADES-FIN              VALUE '10'.
009100 77  FS-LEGS                    PIC XX     VALUE SPACES.
009200     88  FS-LEGS-OK                 VALUE '00'.
009300     88  FS-LEGS-FIN                VALUE '10'.
009400 77  FS-TRSUM                   PIC XX     VALUE SPACES.
009500     88  FS-TRSUM-OK                VALUE '00'.
009600
009700*---- CONTADORES DE LECTURA Y DE CARGA DE TABLAS ------------------
009800 77  WS-CANT-TRADES-LEIDAS      PIC 9(07)  COMP  VALUE ZEROS.
009900 77  WS-CANT-LEGS-LEIDAS        PIC 9(07)  COMP  VALUE ZEROS.
010000 77  WS-CANT-TB-TRADES          PIC 9(05)  COMP  VALUE ZEROS.
010100 77  WS-CANT-NUM-PRINT          PIC ZZZ,ZZZ,ZZ9.
010200 77  WS-IMPORTE-NUM-PRINT       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
010300
010400*---- AREA DE UNA OPERACION LEIDA (TRADES-IN) ---------------------
010500 01  WS-TRADE-ATUAL.
010600     03  TRD-TRADE-ID           PIC 9(09).
010700     03  TRD-VERSION            PIC 9(03).
010800     03  TRD-TRADE-DATE         PIC 9(08).
010900     03  TRD-START-DATE         PIC 9(08).
011000     03  TRD-MATURITY-DATE      PIC 9(08).
011100     03  TRD-BOOK-ID            PIC 9(06).
011200     03  TRD-CPTY-ID            PIC 9(06).
011300     03  TRD-TRADER-ID          PIC 9(06).
011400     03  TRD-STATUS             PIC X(10).
011500     03  TRD-TRADE-TYPE         PIC X(10).
011600     03  TRD-TRADE-SUBTYPE      PIC X(10).
011700     03  TRD-ACTIVE-FLAG        PIC X(01).
011800     03  FILLER                 PIC X(15).
011900
012000*---- AREA DE UNA PATA LEIDA (LEGS-IN) -----------------------------
012100 01  WS-LEG-ATUAL.
012200     03  LEG-TRADE-ID           PIC 9(09).
012300     03  LEG-NRO                PIC 9(01).
012400     03  LEG-TIPO               PIC X(08).
012500     03  LEG-PATA               PIC X(07).
012600         88  LEG-PATA-PAGO          VALUE 'PAY'.
012700         88  LEG-PATA-COBRO         VALUE 'RECEIVE'.
012800     03  LEG-NOCIONAL           PIC S9(13)V99.
012900     03  LEG-TASA               PIC S9(03)V9(06).
013000     03  LEG-MONEDA             PIC X(03).
013100     03  LEG-INDICE             PIC X(10).
013200     03  LEG-CALENDARIO         PIC X(10).
013300     03  LEG-BDC-PAGO           PIC X(10).
013400     03  LEG-BDC-FIXING         PIC X(10).
013500     03  LEG-FERIADOS           PIC X(10).
013600     03  FILLER                 PIC X(18).
013700
013800*---- REGISTRO DE SALIDA DE UNA LINEA DEL RESUMEN ------------------
013900 01  WS-REG-TRSUM-OUT.
014000     03  SUM-GRUPO-TIPO         PIC X(12)      VALUE SPACES.
014100     03  SUM-GRUPO-CLAVE        PIC X(20)      VALUE SPACES.
014200     03  SUM-CANTIDAD           PIC 9(07)      VALUE ZEROS.
014300     03  SUM-IMPORTE            PIC S9(15)V99  VALUE ZEROS.
014400     03  FILLER                 PIC X(04)      VALUE SPACES.
014500
014600*---- CONVERSION DE CLAVE NUMERICA DE CONTRAPARTE A ALFA -----------
014700*     (SUM-GRUPO-CLAVE ES X(20); LAS CLAVES DE CONTRAPARTE Y      *
014800*      LIBRO SON NUMERICAS Y SE PASAN POR ESTE REDEFINE)          *
014900 01  WS-CLAVE-CPTY-NUM          PIC 9(06)      VALUE ZEROS.
015000 01  WS-CLAVE-CPTY-ALFA REDEFINES WS-CLAVE-CPTY-NUM
015100                                PIC X(06).
015200
015300*---- CONVERSION DE CLAVE NUMERICA DE LIBRO A ALFA -----------------
015400 01  WS-CLAVE-BOOK-NUM          PIC 9(06)      VALUE ZEROS.
015500 01  WS-CLAVE-BOOK-ALFA REDEFINES WS-CLAVE-BOOK-NUM
015600                                PIC X(06).
015700
015800*---- AREA DE PASE DE UNA CLAVE DE TEXTO (ESTADO / TIPO) -----------
015900*     (EL CAMPO ORIGEN ES X(10); EL DESTINO SUM-GRUPO-CLAVE ES    *
016000*      X(20), SE ARMA CON ESTE REDEFINE PARA COMPLETAR CON        *
016100*      BLANCOS A LA DERECHA)                                      *
016200 01  WS-CLAVE-TEXTO-EDIT.
016300     03  WS-CLAVE-TEXTO-CORTA   PIC X(10)      VALUE SPACES.
016400     03  FILLER                 PIC X(10)      VALUE SPACES.
016500 01  WS-CLAVE-TEXTO-R REDEFINES WS-CLAVE-TEXTO-EDIT
016600                                PIC X(20).
016700
016800*---- TABLA EN MEMORIA DE LAS OPERACIONES ACEPTADAS ----------------
016900 01  WS-TABLA-TRADES.
017000     03  TB-TRADE OCCURS 5000 TIMES
017100                  INDEXED BY IX-TRADE.
017200         05  TB-TRD-TRADE-ID    PIC 9(09).
017300         05  TB-TRD-BOOK-ID     PIC 9(06).
017400         05  TB-TRD-CPTY-ID     PIC 9(06).
017500         05  TB-TRD-STATUS      PIC X(10).
017600         05  TB-TRD-TRADE-TYPE  PIC X(10).
017700         05  FILLER             PIC X(05).
017800
017900*---- TABLAS DE ACUMULACION DE LOS CINCO GRUPOS DEL RESUMEN --------
018000 01  WS-GRUPOS-RESUMEN.
018100     03  WS-CANT-GRP-STATUS     PIC 9(04) COMP VALUE ZEROS.
018200     03  TB-GRP-STATUS OCCURS 20 TIMES
018300                       INDEXED BY IX-STATUS.
018400         05  GRP-STATUS-CLAVE   PIC X(20).
018500         05  GRP-STATUS-CANT    PIC 9(07) COMP.
018600         05  GRP-STATUS-IMPORTE PIC S9(15)V99.
018700         05  FILLER             PIC X(05).
018800     03  WS-CANT-GRP-TRDTYPE    PIC 9(04) COMP VALUE ZEROS.
018900     03  TB-GRP-TRDTYPE OCCURS 30 TIMES
019000                        INDEXED BY IX-TRDTYPE.
019100         05  GRP-TRDTYPE-CLAVE  PIC X(20).
019200         05  GRP-TRDTYPE-CANT   PIC 9(07) COMP.
019300         05  GRP-TRDTYPE-IMPORTE PIC S9(15)V99.
019400         05  FILLER             PIC X(05).
019500     03  WS-CANT-GRP-CPTY       PIC 9(04) COMP VALUE ZEROS.
019600     03  TB-GRP-CPTY OCCURS 500 TIMES
019700                     INDEXED BY IX-CPTY.
019800         05  GRP-CPTY-CLAVE     PIC X(20).
019900         05  GRP-CPTY-CANT      PIC 9(07) COMP.
020000         05  GRP-CPTY-IMPORTE   PIC S9(15)V99.
020100         05  FILLER             PIC X(05).
020200     03  WS-CANT-GRP-CCY        PIC 9(04) COMP VALUE ZEROS.
020300     03  TB-GRP-CCY OCCURS 30 TIMES
020400                    INDEXED BY IX-CCY.
020500         05  GRP-CCY-CLAVE      PIC X(20).
020600         05  GRP-CCY-CANT       PIC 9(07) COMP.
020700         05  GRP-CCY-IMPORTE    PIC S9(15)V99.
020800         05  FILLER             PIC X(05).
020900     03  WS-CANT-GRP-BOOKRISK   PIC 9(04) COMP VALUE ZEROS.
021000     03  TB-GRP-BOOKRISK OCCURS 500 TIMES
021100                         INDEXED BY IX-BOOKRISK.
021200         05  GRP-BOOKRISK-CLAVE PIC X(20).
021300         05  GRP-BOOKRISK-CANT  PIC 9(07) COMP.
021400         05  GRP-BOOKRISK-IMPORTE PIC S9(15)V99.
021500         05  FILLER             PIC X(05).
021600     03  FILLER                 PIC X(10).
021700
021800*---- TOTALES GENERALES DEL LISTADO --------------------------------
021900 01  WS-TOTALES-GENERALES.
022000     03  WS-TOTAL-TRADES        PIC 9(07)  COMP    VALUE ZEROS.
022100     03  WS-TOTAL-NOTIONAL      PIC S9(15)V99      VALUE ZEROS.
022200     03  FILLER                 PIC X(10)          VALUE SPACES.
022300
022400 77  FILLER                     PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022500
022600******************************************************************
022700 PROCEDURE DIVISION.
022800
022900 MAIN-PROGRAM-I.
023000
023100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
023200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023300     PERFORM 3000-IMPRIMIR-I THRU 3000-IMPRIMIR-F
023400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
023500
023600 MAIN-PROGRAM-F. GOBACK.
023700
023800*----  CUERPO INICIO - ABRE ARCHIVOS Y LIMPIA TABLAS --------------
023900 1000-INICIO-I.
024000
024100     PERFORM 1050-ABRIR-ARCHIVOS-I THRU 1050-ABRIR-ARCHIVOS-F
024200
024300     MOVE ZEROS TO WS-CANT-TB-TRADES
024400                   WS-CANT-GRP-STATUS   WS-CANT-GRP-TRDTYPE
024500                   WS-CANT-GRP-CPTY     WS-CANT-GRP-CCY
024600                   WS-CANT-GRP-BOOKRISK
024700                   WS-TOTAL-TRADES      WS-TOTAL-NOTIONAL.
024800
024900 1000-INICIO-F. EXIT.
025000
025100*-----------------------------------------------------------------
025200 1050-ABRIR-ARCHIVOS-I.
025300
025400     OPEN INPUT  TRADES-IN
025500     OPEN INPUT  LEGS-IN
025600     OPEN OUTPUT TRSUM-OUT
025700
025800     IF NOT FS-TRADES-OK OR NOT FS-LEGS-OK OR NOT FS-TRSUM-OK THEN
025900        DISPLAY '** PGMTRSUM - ERROR EN APERTURA DE ARCHIVOS **'
026000        MOVE 9999 TO RETURN-CODE
026100        STOP RUN
026200     END-IF.
026300
026400 1050-ABRIR-ARCHIVOS-F. EXIT.
026500
026600*----  CUERPO PRINCIPAL - CARGA OPERACIONES Y PATAS EN LAS TABLAS -
026700 2000-PROCESO-I.
026800
026900     PERFORM 2100-CARGAR-TRADES-I THRU 2100-CARGAR-TRADES-F
027000     PERFORM 2200-CARGAR-LEGS-I   THRU 2200-CARGAR-LEGS-F.
027100
027200 2000-PROCESO-F. EXIT.
027300
027400*---- PRIMER PASADA: CARGA TB-TRADES Y LOS GRUPOS DE ESTADO/TIPO/ -
027500*     CONTRAPARTE (UNA OPERACION APORTA UN CONTADOR A CADA UNO) --
027600 2100-CARGAR-TRADES-I.
027700
027800     READ TRADES-IN INTO WS-TRADE-ATUAL
027900        AT END SET FS-TRADES-FIN TO TRUE
028000     END-READ
029000
029100     PERFORM 2110-CARGAR-UNA-TRADE-I THRU 2110-CARGAR-UNA-TRADE-F
029200        UNTIL FS-TRADES-FIN.
029300
029400 2100-CARGAR-TRADES-F. EXIT.
029500
029600*-----------------------------------------------------------------
029700 2110-CARGAR-UNA-TRADE-I.
029800
029900     ADD 1 TO WS-CANT-TRADES-LEIDAS
030000                WS-CANT-TB-TRADES
030100     SET IX-TRADE TO WS-CANT-TB-TRADES
030200     MOVE TRD-TRADE-ID      TO TB-TRD-TRADE-ID (IX-TRADE)
030300     MOVE TRD-BOOK-ID       TO TB-TRD-BOOK-ID  (IX-TRADE)
030400     MOVE TRD-CPTY-ID       TO TB-TRD-CPTY-ID  (IX-TRADE)
030500     MOVE TRD-STATUS        TO TB-TRD-STATUS   (IX-TRADE)
030600     MOVE TRD-TRADE-TYPE    TO TB-TRD-TRADE-TYPE (IX-TRADE)
030700     ADD 1 TO WS-TOTAL-TRADES
030800
030900     MOVE TRD-STATUS        TO WS-CLAVE-TEXTO-CORTA
031000     PERFORM 2500-BUSCAR-O-ALTA-STATUS-I
031100        THRU 2500-BUSCAR-O-ALTA-STATUS-F
031200     ADD 1 TO GRP-STATUS-CANT (IX-STATUS)
031300
031400     MOVE TRD-TRADE-TYPE    TO WS-CLAVE-TEXTO-CORTA
031500     PERFORM 2510-BUSCAR-O-ALTA-TRDTYPE-I
031600        THRU 2510-BUSCAR-O-ALTA-TRDTYPE-F
031700     ADD 1 TO GRP-TRDTYPE-CANT (IX-TRDTYPE)
031800
031900     MOVE TRD-CPTY-ID       TO WS-CLAVE-CPTY-NUM
032000     MOVE WS-CLAVE-CPTY-ALFA TO WS-CLAVE-TEXTO-CORTA
032100     PERFORM 2520-BUSCAR-O-ALTA-CPTY-I
032200        THRU 2520-BUSCAR-O-ALTA-CPTY-F
032300     ADD 1 TO GRP-CPTY-CANT (IX-CPTY)
032400
032500     READ TRADES-IN INTO WS-TRADE-ATUAL
032600        AT END SET FS-TRADES-FIN TO TRUE
032700     END-READ.
032800
032900 2110-CARGAR-UNA-TRADE-F. EXIT.
033000
033100*---- SEGUNDA PASADA: CARGA LOS GRUPOS DE MONEDA Y RIESGO POR -----
033200*     LIBRO A PARTIR DE LAS PATAS DE LAS OPERACIONES ACEPTADAS ---
033300 2200-CARGAR-LEGS-I.
033400
033500     READ LEGS-IN INTO WS-LEG-ATUAL
033600        AT END SET FS-LEGS-FIN TO TRUE
033700     END-READ
033800
033900     PERFORM 2210-CARGAR-UNA-PATA-I THRU 2210-CARGAR-UNA-PATA-F
034000        UNTIL FS-LEGS-FIN.
034100
034200 2200-CARGAR-LEGS-F. EXIT.
034300
034400*-----------------------------------------------------------------
034500 2210-CARGAR-UNA-PATA-I.
034600
034700     ADD 1 TO WS-CANT-LEGS-LEIDAS
034800
034900     SET IX-TRADE TO 1
035000     SEARCH TB-TRADE
035100        AT END
035200           CONTINUE
035300        WHEN TB-TRD-TRADE-ID (IX-TRADE) = LEG-TRADE-ID
035400           PERFORM 2220-ACUMULAR-PATA-I THRU 2220-ACUMULAR-PATA-F
035500     END-SEARCH
035600
035700     READ LEGS-IN INTO WS-LEG-ATUAL
035800        AT END SET FS-LEGS-FIN TO TRUE
035900     END-READ.
036000
036100 2210-CARGAR-UNA-PATA-F. EXIT.
036200
036300*---- ACUMULA EL NOCIONAL DE UNA PATA EN LOS GRUPOS DE MONEDA -----
036400*     Y DE RIESGO POR LIBRO, CON SIGNO SEGUN PAGO/COBRO -----------
036500 2220-ACUMULAR-PATA-I.
036600
036700     IF LEG-PATA-PAGO THEN
036800        COMPUTE WS-IMPORTE-NUM-PRINT = LEG-NOCIONAL * -1
036900     ELSE
037000        MOVE LEG-NOCIONAL TO WS-IMPORTE-NUM-PRINT
037100     END-IF
037200
037300     MOVE LEG-MONEDA         TO WS-CLAVE-TEXTO-CORTA
037400     PERFORM 2530-BUSCAR-O-ALTA-CCY-I THRU 2530-BUSCAR-O-ALTA-CCY-F
037500     ADD 1 TO GRP-CCY-CANT (IX-CCY)
037600     ADD WS-IMPORTE-NUM-PRINT TO GRP-CCY-IMPORTE (IX-CCY)
037700
037800     MOVE TB-TRD-BOOK-ID (IX-TRADE) TO WS-CLAVE-BOOK-NUM
037900     MOVE WS-CLAVE-BOOK-ALFA        TO WS-CLAVE-TEXTO-CORTA
038000     PERFORM 2540-BUSCAR-O-ALTA-BOOKRISK-I
038100        THRU 2540-BUSCAR-O-ALTA-BOOKRISK-F
038200     ADD 1 TO GRP-BOOKRISK-CANT (IX-BOOKRISK)
038300     ADD WS-IMPORTE-NUM-PRINT TO GRP-BOOKRISK-IMPORTE (IX-BOOKRISK).
038400
038500 2220-ACUMULAR-PATA-F. EXIT.
038600
038700*---- BUSCA LA CLAVE DE ESTADO EN TB-GRP-STATUS; SI NO ESTA, ------
038800*     LA DA DE ALTA AL FINAL DE LA TABLA ------------------------
038900 2500-BUSCAR-O-ALTA-STATUS-I.
039000
039100     SET IX-STATUS TO 1
039200     SEARCH TB-GRP-STATUS
039300        AT END
039400           ADD 1 TO WS-CANT-GRP-STATUS
039500           SET IX-STATUS TO WS-CANT-GRP-STATUS
039600           MOVE WS-CLAVE-TEXTO-R  TO GRP-STATUS-CLAVE (IX-STATUS)
039700           MOVE ZEROS             TO GRP-STATUS-CANT (IX-STATUS)
039800                                     GRP-STATUS-IMPORTE (IX-STATUS)
039900        WHEN GRP-STATUS-CLAVE (IX-STATUS) = WS-CLAVE-TEXTO-R
040000           CONTINUE
040100     END-SEARCH.
040200
040300 2500-BUSCAR-O-ALTA-STATUS-F. EXIT.
040400
040500*---- IDEM ANTERIOR PARA EL GRUPO POR TIPO DE OPERACION -----------
040600 2510-BUSCAR-O-ALTA-TRDTYPE-I.
040700
040800     SET IX-TRDTYPE TO 1
040900     SEARCH TB-GRP-TRDTYPE
041000        AT END
041100           ADD 1 TO WS-CANT-GRP-TRDTYPE
041200           SET IX-TRDTYPE TO WS-CANT-GRP-TRDTYPE
041300           MOVE WS-CLAVE-TEXTO-R  TO GRP-TRDTYPE-CLAVE (IX-TRDTYPE)
041400           MOVE ZEROS             TO GRP-TRDTYPE-CANT (IX-TRDTYPE)
041500                                     GRP-TRDTYPE-IMPORTE (IX-TRDTYPE)
041600        WHEN GRP-TRDTYPE-CLAVE (IX-TRDTYPE) = WS-CLAVE-TEXTO-R
041700           CONTINUE
041800     END-SEARCH.
041900
042000 2510-BUSCAR-O-ALTA-TRDTYPE-F. EXIT.
042100
042200*---- IDEM ANTERIOR PARA EL GRUPO POR CONTRAPARTE -----------------
042300 2520-BUSCAR-O-ALTA-CPTY-I.
042400
042500     SET IX-CPTY TO 1
042600     SEARCH TB-GRP-CPTY
042700        AT END
042800           ADD 1 TO WS-CANT-GRP-CPTY
042900           SET IX-CPTY TO WS-CANT-GRP-CPTY
043000           MOVE WS-CLAVE-TEXTO-R  TO GRP-CPTY-CLAVE (IX-CPTY)
043100           MOVE ZEROS             TO GRP-CPTY-CANT (IX-CPTY)
043200                                     GRP-CPTY-IMPORTE (IX-CPTY)
043300        WHEN GRP-CPTY-CLAVE (IX-CPTY) = WS-CLAVE-TEXTO-R
043400           CONTINUE
043500     END-SEARCH.
043600
043700 2520-BUSCAR-O-ALTA-CPTY-F. EXIT.
043800
043900*---- IDEM ANTERIOR PARA EL GRUPO POR MONEDA ----------------------
044000 2530-BUSCAR-O-ALTA-CCY-I.
044100
044200     SET IX-CCY TO 1
044300     SEARCH TB-GRP-CCY
044400        AT END
044500           ADD 1 TO WS-CANT-GRP-CCY
044600           SET IX-CCY TO WS-CANT-GRP-CCY
044700           MOVE WS-CLAVE-TEXTO-R  TO GRP-CCY-CLAVE (IX-CCY)
044800           MOVE ZEROS             TO GRP-CCY-CANT (IX-CCY)
044900                                     GRP-CCY-IMPORTE (IX-CCY)
045000        WHEN GRP-CCY-CLAVE (IX-CCY) = WS-CLAVE-TEXTO-R
045100           CONTINUE
045200     END-SEARCH.
045300
045400 2530-BUSCAR-O-ALTA-CCY-F. EXIT.
045500
045600*---- IDEM ANTERIOR PARA EL GRUPO DE RIESGO POR LIBRO -------------
045700 2540-BUSCAR-O-ALTA-BOOKRISK-I.
045800
045900     SET IX-BOOKRISK TO 1
046000     SEARCH TB-GRP-BOOKRISK
046100        AT END
046200           ADD 1 TO WS-CANT-GRP-BOOKRISK
046300           SET IX-BOOKRISK TO WS-CANT-GRP-BOOKRISK
046400           MOVE WS-CLAVE-TEXTO-R  TO GRP-BOOKRISK-CLAVE (IX-BOOKRISK)
046500           MOVE ZEROS             TO GRP-BOOKRISK-CANT (IX-BOOKRISK)
046600                                   GRP-BOOKRISK-IMPORTE (IX-BOOKRISK)
046700        WHEN GRP-BOOKRISK-CLAVE (IX-BOOKRISK) = WS-CLAVE-TEXTO-R
046800           CONTINUE
046900     END-SEARCH.
047000
047100 2540-BUSCAR-O-ALTA-BOOKRISK-F. EXIT.
047200
047300*----  CUERPO DE IMPRESION - LAS CINCO SECCIONES DEL RESUMEN ------
047400 3000-IMPRIMIR-I.
047500
047600     DISPLAY '===================================================='
047700     DISPLAY ' PGMTRSUM - RESUMEN DE OPERACIONES'
047800     DISPLAY '===================================================='
047900
048000     DISPLAY ' SECCION 1 - CANTIDAD DE OPERACIONES POR ESTADO'
048100     SET IX-STATUS TO 1
048200     PERFORM 3100-IMPRIMIR-UNA-STATUS-I
048300        THRU 3100-IMPRIMIR-UNA-STATUS-F
048400        UNTIL IX-STATUS > WS-CANT-GRP-STATUS
048500
048600     DISPLAY ' SECCION 2 - CANTIDAD DE OPERACIONES POR TIPO'
048700     SET IX-TRDTYPE TO 1
048800     PERFORM 3200-IMPRIMIR-UNA-TRDTYPE-I
048900        THRU 3200-IMPRIMIR-UNA-TRDTYPE-F
049000        UNTIL IX-TRDTYPE > WS-CANT-GRP-TRDTYPE
049100
049200     DISPLAY ' SECCION 3 - CANTIDAD DE OPERACIONES POR CONTRAPARTE'
049300     SET IX-CPTY TO 1
049400     PERFORM 3300-IMPRIMIR-UNA-CPTY-I
049500        THRU 3300-IMPRIMIR-UNA-CPTY-F
049600        UNTIL IX-CPTY > WS-CANT-GRP-CPTY
049700
049800     DISPLAY ' SECCION 4 - NOCIONAL POR MONEDA'
049900     SET IX-CCY TO 1
050000     PERFORM 3400-IMPRIMIR-UNA-CCY-I
050100        THRU 3400-IMPRIMIR-UNA-CCY-F
050200        UNTIL IX-CCY > WS-CANT-GRP-CCY
050300
050400     DISPLAY ' SECCION 5 - RIESGO DE EXPOSICION POR LIBRO'
050500     SET IX-BOOKRISK TO 1
050600     PERFORM 3500-IMPRIMIR-UNA-BOOKRISK-I
050700        THRU 3500-IMPRIMIR-UNA-BOOKRISK-F
050800        UNTIL IX-BOOKRISK > WS-CANT-GRP-BOOKRISK
050900
051000     PERFORM 3900-TOTALES-GENERALES-I THRU 3900-TOTALES-GENERALES-F.
051100
051200 3000-IMPRIMIR-F. EXIT.
051300
051400*-----------------------------------------------------------------
051500 3100-IMPRIMIR-UNA-STATUS-I.
051600
051700     MOVE 'STATUS'              TO SUM-GRUPO-TIPO
051800     MOVE GRP-STATUS-CLAVE (IX-STATUS)   TO SUM-GRUPO-CLAVE
051900     MOVE GRP-STATUS-CANT (IX-STATUS)    TO SUM-CANTIDAD
052000     MOVE GRP-STATUS-IMPORTE (IX-STATUS) TO SUM-IMPORTE
052100     WRITE REG-TRSUM-OUT FROM WS-REG-TRSUM-OUT
052200
052300     MOVE GRP-STATUS-CANT (IX-STATUS) TO WS-CANT-NUM-PRINT
052400     DISPLAY '   ' GRP-STATUS-CLAVE (IX-STATUS)
052500             ' CANT: ' WS-CANT-NUM-PRINT
052600
052700     SET IX-STATUS UP BY 1.
052800
052900 3100-IMPRIMIR-UNA-STATUS-F. EXIT.
053000
053100*-----------------------------------------------------------------
053200 3200-IMPRIMIR-UNA-TRDTYPE-I.
053300
053400     MOVE 'TRADETYPE'           TO SUM-GRUPO-TIPO
053500     MOVE GRP-TRDTYPE-CLAVE (IX-TRDTYPE)   TO SUM-GRUPO-CLAVE
053600     MOVE GRP-TRDTYPE-CANT (IX-TRDTYPE)    TO SUM-CANTIDAD
053700     MOVE GRP-TRDTYPE-IMPORTE (IX-TRDTYPE) TO SUM-IMPORTE
053800     WRITE REG-TRSUM-OUT FROM WS-REG-TRSUM-OUT
053900
054000     MOVE GRP-TRDTYPE-CANT (IX-TRDTYPE) TO WS-CANT-NUM-PRINT
054100     DISPLAY '   ' GRP-TRDTYPE-CLAVE (IX-TRDTYPE)
054200             ' CANT: ' WS-CANT-NUM-PRINT
054300
054400     SET IX-TRDTYPE UP BY 1.
054500
054600 3200-IMPRIMIR-UNA-TRDTYPE-F. EXIT.
054700
054800*-----------------------------------------------------------------
054900 3300-IMPRIMIR-UNA-CPTY-I.
055000
055100     MOVE 'CPTY'                TO SUM-GRUPO-TIPO
055200     MOVE GRP-CPTY-CLAVE (IX-CPTY)   TO SUM-GRUPO-CLAVE
055300     MOVE GRP-CPTY-CANT (IX-CPTY)    TO SUM-CANTIDAD
055400     MOVE GRP-CPTY-IMPORTE (IX-CPTY) TO SUM-IMPORTE
055500     WRITE REG-TRSUM-OUT FROM WS-REG-TRSUM-OUT
055600
055700     MOVE GRP-CPTY-CANT (IX-CPTY) TO WS-CANT-NUM-PRINT
055800     DISPLAY '   CONTRAPARTE ' GRP-CPTY-CLAVE (IX-CPTY)
055900             ' CANT: ' WS-CANT-NUM-PRINT
056000
056100     SET IX-CPTY UP BY 1.
056200
056300 3300-IMPRIMIR-UNA-CPTY-F. EXIT.
056400
056500*-----------------------------------------------------------------
056600 3400-IMPRIMIR-UNA-CCY-I.
056700
056800     MOVE 'CURRENCY'            TO SUM-GRUPO-TIPO
056900     MOVE GRP-CCY-CLAVE (IX-CCY)   TO SUM-GRUPO-CLAVE
057000     MOVE GRP-CCY-CANT (IX-CCY)    TO SUM-CANTIDAD
057100     MOVE GRP-CCY-IMPORTE (IX-CCY) TO SUM-IMPORTE
057200     WRITE REG-TRSUM-OUT FROM WS-REG-TRSUM-OUT
057300
057400     MOVE GRP-CCY-IMPORTE (IX-CCY) TO WS-IMPORTE-NUM-PRINT
057500     DISPLAY '   MONEDA ' GRP-CCY-CLAVE (IX-CCY)
057600             ' NOCIONAL: ' WS-IMPORTE-NUM-PRINT
057700
057800     ADD GRP-CCY-IMPORTE (IX-CCY) TO WS-TOTAL-NOTIONAL
057900
058000     SET IX-CCY UP BY 1.
058100
058200 3400-IMPRIMIR-UNA-CCY-F. EXIT.
058300
058400*-----------------------------------------------------------------
058500 3500-IMPRIMIR-UNA-BOOKRISK-I.
058600
058700     MOVE 'BOOKRISK'            TO SUM-GRUPO-TIPO
058800     MOVE GRP-BOOKRISK-CLAVE (IX-BOOKRISK)   TO SUM-GRUPO-CLAVE
058900     MOVE GRP-BOOKRISK-CANT (IX-BOOKRISK)    TO SUM-CANTIDAD
059000     MOVE GRP-BOOKRISK-IMPORTE (IX-BOOKRISK) TO SUM-IMPORTE
059100     WRITE REG-TRSUM-OUT FROM WS-REG-TRSUM-OUT
059200
059300     MOVE GRP-BOOKRISK-IMPORTE (IX-BOOKRISK) TO WS-IMPORTE-NUM-PRINT
059400     DISPLAY '   LIBRO ' GRP-BOOKRISK-CLAVE (IX-BOOKRISK)
059500             ' RIESGO: ' WS-IMPORTE-NUM-PRINT
059600
059700     SET IX-BOOKRISK UP BY 1.
059800
059900 3500-IMPRIMIR-UNA-BOOKRISK-F. EXIT.
060000
060100*---- TOTALES GENERALES AL PIE DEL LISTADO -------------------------
060200 3900-TOTALES-GENERALES-I.
060300
060400     MOVE WS-TOTAL-TRADES TO WS-CANT-NUM-PRINT
060500     MOVE WS-TOTAL-NOTIONAL TO WS-IMPORTE-NUM-PRINT
060600     DISPLAY '===================================================='
060700     DISPLAY ' TOTAL DE OPERACIONES ... : ' WS-CANT-NUM-PRINT
060800     DISPLAY ' TOTAL NOCIONAL GENERAL .. : ' WS-IMPORTE-NUM-PRINT
060900     DISPLAY '===================================================='.
061000
061100 3900-TOTALES-GENERALES-F. EXIT.
061200
061300*----  CUERPO FINAL - CIERRA ARCHIVOS ------------------------------
061400 9999-FINAL-I.
061500
061600     CLOSE TRADES-IN LEGS-IN TRSUM-OUT.
061700
061800 9999-FINAL-F. EXIT.
