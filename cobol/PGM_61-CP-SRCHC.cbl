000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-SRCHC.
000300 AUTHOR.        C. PEREYRA.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  11/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-SRCHC                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DEL CRITERIO DE BUSQUEDA LEIDO POR PGMBUSCA.  UN     *
001200*    SOLO REGISTRO POR CORRIDA; CUALQUIER CAMPO EN BLANCO/CERO   *
001300*    SIGNIFICA "NO ESPECIFICADO".  EL MODO INDICA SI ES UNA      *
001400*    BUSQUEDA GENERAL O UN EXTRACTO DE TABLERO (PERSONAL O POR   *
001500*    LIBRO).                                                     *
001600*    LARGO DE REGISTRO = 100 BYTES.                              *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    11/05/1991 CP  REQ-91-033  ALTA DEL LAYOUT ORIGINAL (SOLO   *
002100*                                BUSQUEDA GENERAL).              *
002200*    09/02/1998 RA  TKT-4021    REVISION Y2K: SRC-FEC-DESDE Y    *
002300*                                SRC-FEC-HASTA PASAN DE AAMMDD   *
002400*                                (6) A AAAAMMDD (8).             *
002500*    22/05/2004 RA  TKT-5980    SE AGREGA SRC-MODO Y LOS CAMPOS  *
002600*                                DE TABLERO PERSONAL (LOGIN,     *
002700*                                LIBRO).                         *
002800******************************************************************
002900
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*================================*
003300**************************************
003400*    LAYOUT CRITERIO DE BUSQUEDA      *
003500*    LARGO REGISTRO = 100 BYTES       *
003600**************************************
003700 01  REG-SRCHC.
003800*    POSICION RELATIVA (01:01) MODO DE EXTRACCION
003900     03  SRC-MODO            PIC X(01)    VALUE 'G'.
004000         88  SRC-MODO-GENERAL    VALUE 'G'.
004100         88  SRC-MODO-PERSONAL   VALUE 'P'.
004200         88  SRC-MODO-PORLIBRO   VALUE 'B'.
004300*    POSICION RELATIVA (02:08) FECHA DESDE (AAAAMMDD, 0=S/D)
004400     03  SRC-FEC-DESDE       PIC 9(08)    VALUE ZEROS.
004500*    POSICION RELATIVA (10:08) FECHA HASTA (AAAAMMDD, 0=S/D)
004600     03  SRC-FEC-HASTA       PIC 9(08)    VALUE ZEROS.
004700*    POSICION RELATIVA (18:10) ESTADO (BLANCO=S/D)
004800     03  SRC-STATUS          PIC X(10)    VALUE SPACES.
004900*    POSICION RELATIVA (28:06) OPERADOR (0=S/D)
005000     03  SRC-TRADER-ID       PIC 9(06)    VALUE ZEROS.
005100*    POSICION RELATIVA (34:06) LIBRO (0=S/D)
005200     03  SRC-BOOK-ID         PIC 9(06)    VALUE ZEROS.
005300*    POSICION RELATIVA (40:06) CONTRAPARTE (0=S/D)
005400     03  SRC-CPTY-ID         PIC 9(06)    VALUE ZEROS.
005500*    POSICION RELATIVA (46:05) NUMERO DE PAGINA (DESDE 0)
005600     03  SRC-PAGINA-NRO      PIC 9(05)    VALUE ZEROS.
005700*    POSICION RELATIVA (51:05) TAMAÑO DE PAGINA
005800     03  SRC-PAGINA-SIZE     PIC 9(05)    VALUE ZEROS.
005900*    POSICION RELATIVA (56:10) LOGIN DEL OPERADOR (TABLERO)
006000     03  SRC-LOGIN-ID        PIC X(10)    VALUE SPACES.
006100*    POSICION RELATIVA (66:20) NOMBRE DE LIBRO (TABLERO POR LIBRO)
006200     03  SRC-BOOK-NAME       PIC X(20)    VALUE SPACES.
006300*    POSICION RELATIVA (86:15) USO FUTURO
006400     03  FILLER              PIC X(15)    VALUE SPACES.
