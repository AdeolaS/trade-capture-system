000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-REFTB.
000300 AUTHOR.        M. SORIA.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  12/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-REFTB                                                    *
001000*    ==========================================================  *
001100*    LAYOUTS DE LOS SEIS ARCHIVOS DE DATOS DE REFERENCIA DE LA   *
001200*    MESA (LIBROS, CENTROS DE COSTO, SUBMESAS, MESAS,            *
001300*    CONTRAPARTES Y OPERADORES) Y SUS TABLAS EN MEMORIA          *
001400*    (OCCURS/INDEXED BY) PARA ACCESO POR SEARCH DESDE LOS        *
001500*    PROGRAMAS DE VALIDACION Y DE EXTRACCION.                    *
001600*    CADA REGISTRO DE ARCHIVO MIDE 40 BYTES.                     *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    12/03/1989 MS  REQ-89-015  ALTA DE LOS LAYOUTS DE LIBRO,    *
002100*                                CONTRAPARTE Y OPERADOR.         *
002200*    04/07/1990 MS  REQ-90-118  SE AGREGAN CENTRO DE COSTO,      *
002300*                                SUBMESA Y MESA PARA LA CADENA   *
002400*                                DE JERARQUIA DEL LIBRO.         *
002500*    19/01/1995 JF  REQ-95-009  SE AMPLIAN LAS TABLAS EN         *
002600*                                MEMORIA A 500/200/100/50        *
002700*                                ENTRADAS SEGUN VOLUMEN.         *
002800*    09/02/1998 CP  TKT-4021    REVISION Y2K: SIN IMPACTO (LOS   *
002900*                                DATOS DE REFERENCIA NO TIENEN   *
003000*                                FECHAS).                        *
003100*    22/05/2004 RA  TKT-5980    SE AGREGA INDICE POR NOMBRE      *
003200*                                DE LIBRO PARA LA BUSQUEDA POR   *
003300*                                LIBRO DEL TABLERO PERSONAL.     *
003400******************************************************************
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*================================*
003900**************************************
004000*    LAYOUT LIBRO (BOOK)              *
004100*    LARGO REGISTRO = 40 BYTES        *
004200**************************************
004300 01  REG-BOOK.
004400     03  BK-BOOK-ID          PIC 9(06)    VALUE ZEROS.
004500     03  BK-BOOK-NAME        PIC X(20)    VALUE SPACES.
004600     03  BK-ACTIVE           PIC X(01)    VALUE 'N'.
004700         88  BK-ACTIVE-SI        VALUE 'Y'.
004800         88  BK-ACTIVE-NO        VALUE 'N'.
004900     03  BK-COST-CTR-ID      PIC 9(06)    VALUE ZEROS.
005000     03  FILLER              PIC X(07)    VALUE SPACES.
005100
005200**************************************
005300*    LAYOUT CENTRO DE COSTO           *
005400*    LARGO REGISTRO = 40 BYTES        *
005500**************************************
005600 01  REG-CCNTR.
005700     03  CC-CCNTR-ID         PIC 9(06)    VALUE ZEROS.
005800     03  CC-CCNTR-NAME       PIC X(20)    VALUE SPACES.
005900     03  CC-SUBDSK-ID        PIC 9(06)    VALUE ZEROS.
006000     03  FILLER              PIC X(08)    VALUE SPACES.
006100
006200**************************************
006300*    LAYOUT SUBMESA (SUB-DESK)        *
006400*    LARGO REGISTRO = 40 BYTES        *
006500**************************************
006600 01  REG-SUBDK.
006700     03  SD-SUBDSK-ID        PIC 9(06)    VALUE ZEROS.
006800     03  SD-SUBDSK-NAME      PIC X(20)    VALUE SPACES.
006900     03  SD-DESK-ID          PIC 9(06)    VALUE ZEROS.
007000     03  FILLER              PIC X(08)    VALUE SPACES.
007100
007200**************************************
007300*    LAYOUT MESA (DESK)               *
007400*    LARGO REGISTRO = 40 BYTES        *
007500**************************************
007600 01  REG-DESK.
007700     03  DK-DESK-ID          PIC 9(06)    VALUE ZEROS.
007800     03  DK-DESK-NAME        PIC X(20)    VALUE SPACES.
007900     03  FILLER              PIC X(14)    VALUE SPACES.
008000
008100**************************************
008200*    LAYOUT CONTRAPARTE (COUNTERPARTY)*
008300*    LARGO REGISTRO = 40 BYTES        *
008400**************************************
008500 01  REG-CPTY.
008600     03  CY-CPTY-ID          PIC 9(06)    VALUE ZEROS.
008700     03  CY-CPTY-NAME        PIC X(20)    VALUE SPACES.
008800     03  CY-ACTIVE           PIC X(01)    VALUE 'N'.
008900         88  CY-ACTIVE-SI        VALUE 'Y'.
009000         88  CY-ACTIVE-NO        VALUE 'N'.
009100     03  FILLER              PIC X(13)    VALUE SPACES.
009200
009300**************************************
009400*    LAYOUT OPERADOR (USER/TRADER)    *
009500*    LARGO REGISTRO = 40 BYTES        *
009600**************************************
009700 01  REG-USER.
009800     03  US-USER-ID          PIC 9(06)    VALUE ZEROS.
009900     03  US-LOGIN-ID         PIC X(10)    VALUE SPACES.
010000     03  US-ACTIVE           PIC X(01)    VALUE 'N'.
010100         88  US-ACTIVE-SI        VALUE 'Y'.
010200         88  US-ACTIVE-NO        VALUE 'N'.
010300     03  FILLER              PIC X(23)    VALUE SPACES.
010400
010500******************************************************************
010600*    TABLAS EN MEMORIA (CARGADAS EN EL 1000-INICIO DE CADA       *
010700*    PROGRAMA QUE LAS NECESITE) - ACCESO POR SEARCH/SEARCH ALL   *
010800******************************************************************
010900 01  WS-TABLAS-REFERENCIA.
011000     03  WS-CANT-BOOK        PIC 9(04) COMP  VALUE ZEROS.
011100     03  TB-BOOK OCCURS 500 TIMES
011200                 ASCENDING KEY IS TB-BOOK-ID
011300                 INDEXED BY IX-BOOK.
011400         05  TB-BOOK-ID      PIC 9(06).
011500         05  TB-BOOK-NAME    PIC X(20).
011600         05  TB-BOOK-ACTIVE  PIC X(01).
011700         05  TB-BOOK-CCNTR   PIC 9(06).
011800     03  WS-CANT-CCNTR       PIC 9(04) COMP  VALUE ZEROS.
011900     03  TB-CCNTR OCCURS 200 TIMES
012000                 ASCENDING KEY IS TB-CCNTR-ID
012100                 INDEXED BY IX-CCNTR.
012200         05  TB-CCNTR-ID     PIC 9(06).
012300         05  TB-CCNTR-SUBDK  PIC 9(06).
012400     03  WS-CANT-SUBDK       PIC 9(04) COMP  VALUE ZEROS.
012500     03  TB-SUBDK OCCURS 100 TIMES
012600                 ASCENDING KEY IS TB-SUBDK-ID
012700                 INDEXED BY IX-SUBDK.
012800         05  TB-SUBDK-ID     PIC 9(06).
012900         05  TB-SUBDK-DESK   PIC 9(06).
013000     03  WS-CANT-DESK        PIC 9(04) COMP  VALUE ZEROS.
013100     03  TB-DESK OCCURS 50 TIMES
013200                 ASCENDING KEY IS TB-DESK-ID
013300                 INDEXED BY IX-DESK.
013400         05  TB-DESK-ID      PIC 9(06).
013500     03  WS-CANT-CPTY        PIC 9(04) COMP  VALUE ZEROS.
013600     03  TB-CPTY OCCURS 500 TIMES
013700                 ASCENDING KEY IS TB-CPTY-ID
013800                 INDEXED BY IX-CPTY.
013900         05  TB-CPTY-ID      PIC 9(06).
014000         05  TB-CPTY-ACTIVE  PIC X(01).
014100     03  WS-CANT-USER        PIC 9(04) COMP  VALUE ZEROS.
014200     03  TB-USER OCCURS 500 TIMES
014300                 ASCENDING KEY IS TB-USER-ID
014400                 INDEXED BY IX-USER.
014500         05  TB-USER-ID      PIC 9(06).
014600         05  TB-USER-LOGIN   PIC X(10).
014700         05  TB-USER-ACTIVE  PIC X(01).
