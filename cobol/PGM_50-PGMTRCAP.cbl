000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRCAP.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  02/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMTRCAP                                                    *
001000*    ==========================================================  *
001100*    CAPTURA DE OPERACIONES DE SWAP DE TASA.  LEE EL ARCHIVO DE   *
001200*    OPERACIONES CANDIDATAS (TRADES-IN) JUNTO CON SUS DOS PATAS   *
001300*    (LEGS-IN), VALIDA CADA UNA CONTRA LAS REGLAS DE NEGOCIO, DE  *
001400*    CONSISTENCIA DE PATAS Y DE DATOS DE REFERENCIA (LIBRO,       *
001500*    CONTRAPARTE, OPERADOR), ACEPTA O RECHAZA, Y PARA CADA        *
001600*    OPERACION ACEPTADA GENERA EL CRONOGRAMA DE FLUJOS DE FONDOS  *
001700*    MENSUALES DE AMBAS PATAS.  ES EL PRIMER PASO DEL PROCESO     *
001800*    BATCH NOCTURNO DE LA MESA (LO SIGUEN PGMTRSUM Y PGMDIASU).   *
001900*                                                                *
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    --------------------                                       *
002200*    02/04/1989 JF  REQ-89-022  ALTA DEL PROGRAMA ORIGINAL:       *
002300*                                VALIDACION DE FECHAS Y DE PATAS. *
002400*    30/08/1990 JF  REQ-90-140  SE AGREGA LA VALIDACION DE        *
002500*                                DATOS DE REFERENCIA (LIBRO,      *
002600*                                CONTRAPARTE Y OPERADOR) CONTRA   *
002700*                                LAS TABLAS EN MEMORIA.           *
002800*    19/01/1995 JF  REQ-95-010  SE AGREGA LA GENERACION DE        *
002900*                                FLUJOS DE FONDOS MENSUALES POR   *
003000*                                PATA (CALL A PGMSUMES).          *
003100*    09/02/1998 CP  TKT-4021    REVISION Y2K: TODAS LAS FECHAS    *
003200*                                DE TRABAJO PASAN DE AAMMDD (6)   *
003300*                                A AAAAMMDD (8); SE REEMPLAZA EL  *
003400*                                CALCULO DE ANTIGUEDAD BASADO EN  *
003500*                                SIGLO FIJO POR EL SERIAL         *
003600*                                APROXIMADO DE 2210-VALID-FECHAS. *
003700*    18/09/2001 CP  TKT-5502    SE CORRIGE EL CALCULO DE MESES    *
003800*                                ENTRE START-DATE Y MATURITY-DATE *
003900*                                CUANDO EL DIA DE MATURITY ES     *
004000*                                MENOR QUE EL DIA DE START.       *
004100*    14/03/2006 RA  TKT-6180    SE INCORPORA EL CONTROL DE        *
004200*                                SECUENCIA DE ID DE OPERACION     *
004300*                                MEDIANTE EL ARCHIVO DE CONTROL    *
004400*                                CTLFEC-IN/CTLID-OUT (ANTES SE    *
004500*                                CALCULABA SOBRE UN SOLO PASO Y   *
004600*                                PODIA DUPLICAR NUMEROS).         *
004610*    22/03/2006 RA  TKT-6196    2400-ACEPTAR-TRADE-I SOLO CUBRIA  *
004620*                                EL ALTA.  SE AGREGA EL EVALUATE  *
004630*                                CON LOS CUATRO ESTADOS DEL CICLO *
004640*                                DE VIDA (ALTA/ENMIENDA/BAJA/     *
004650*                                TERMINACION) EN PARRAFOS APARTE  *
004660*                                2410/2420/2430/2440/2450, PUES   *
004670*                                EL PROGRAMA NO TIENE MAESTRO DE  *
004680*                                TRADES Y LA BAJA DE LA VERSION   *
004690*                                ANTERIOR EN UNA ENMIENDA SE      *
004691*                                MATERIALIZA GRABANDO SU PROPIO   *
004692*                                REGISTRO EN TRADES-OUT CON       *
004693*                                ACTIVE-FLAG = N.                 *
004700******************************************************************
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT CTLFEC-IN  ASSIGN TO DDCTLFEC
005900            FILE STATUS IS FS-CTLFEC.
006000
006100     SELECT TRADES-IN  ASSIGN TO DDTRDIN
006200            FILE STATUS IS FS-TRDIN.
006300
006400     SELECT LEGS-IN    ASSIGN TO DDLEGIN
006500            FILE STATUS IS FS-LEGIN.
006600
006700     SELECT BOOKS-IN   ASSIGN TO DDBOOKS
006800            FILE STATUS IS FS-BOOKS.
006900
007000     SELECT CCNTRS-IN  ASSIGN TO DDCCNTR
007100            FILE STATUS IS FS-CCNTR.
007200
007300     SELECT SUBDKS-IN  ASSIGN TO DDSUBDK
007400            FILE STATUS IS FS-SUBDK.
007500
007600     SELECT DESKS-IN   ASSIGN TO DDDESK
007700            FILE STATUS IS FS-DESK.
007800
007900     SELECT CPTYS-IN   ASSIGN TO DDCPTY
008000            FILE STATUS IS FS-CPTY.
008100
008200     SELECT USERS-IN   ASSIGN TO DDUSERS
008300            FILE STATUS IS FS-USERS.
008400
008500     SELECT TRADES-OUT ASSIGN TO DDTRDOUT
008600            FILE STATUS IS FS-TRDOUT.
008700
008800     SELECT CASHFL-OUT ASSIGN TO DDFLUJO
008900            FILE STATUS IS FS-FLUJO.
009000
009100     SELECT VALERR-OUT ASSIGN TO DDVALER
009200            FILE STATUS IS FS-VALER.
009300
009400     SELECT CTLID-OUT  ASSIGN TO DDCTLID
009500            FILE STATUS IS FS-CTLID.
009600
009700******************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100 FD  CTLFEC-IN
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-CTLFEC-IN          PIC X(20).
010500
010600 FD  TRADES-IN
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-TRADES-IN          PIC X(100).
011000
011100 FD  LEGS-IN
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-LEGS-IN            PIC X(120).
011500
011600 FD  BOOKS-IN
011700     BLOCK CONTAINS 0 RECORDS
011800     RECORDING MODE IS F.
011900 01  REG-BOOKS-IN           PIC X(40).
012000
012100 FD  CCNTRS-IN
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400 01  REG-CCNTRS-IN          PIC X(40).
012500
012600 FD  SUBDKS-IN
012700     BLOCK CONTAINS 0 RECORDS
012800     RECORDING MODE IS F.
012900 01  REG-SUBDKS-IN          PIC X(40).
013000
013100 FD  DESKS-IN
013200     BLOCK CONTAINS 0 RECORDS
013300     RECORDING MODE IS F.
013400 01  REG-DESKS-IN           PIC X(40).
013500
013600 FD  CPTYS-IN
013700     BLOCK CONTAINS 0 RECORDS
013800     RECORDING MODE IS F.
013900 01  REG-CPTYS-IN           PIC X(40).
014000
014100 FD  USERS-IN
014200     BLOCK CONTAINS 0 RECORDS
014300     RECORDING MODE IS F.
014400 01  REG-USERS-IN           PIC X(40).
014500
014600 FD  TRADES-OUT
014700     BLOCK CONTAINS 0 RECORDS
014800     RECORDING MODE IS F.
014900 01  REG-TRADES-OUT         PIC X(100).
015000
015100 FD  CASHFL-OUT
015200     BLOCK CONTAINS 0 RECORDS
015300     RECORDING MODE IS F.
015400 01  REG-CASHFL-OUT         PIC X(50).
015500
015600 FD  VALERR-OUT
015700     BLOCK CONTAINS 0 RECORDS
015800     RECORDING MODE IS F.
015900 01  REG-VALERR-OUT         PIC X(110).
016000
016100 FD  CTLID-OUT
016200     BLOCK CONTAINS 0 RECORDS
016300     RECORDING MODE IS F.
016400 01  REG-CTLID-OUT          PIC X(20).
016500
016600 WORKING-STORAGE SECTION.
016700*=======================*
016800 77  FILLER                 PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
016900
017000*---- FILE STATUS ------------------------------------------------
017100 77  FS-CTLFEC              PIC XX  VALUE SPACES.
017200     88  FS-CTLFEC-FIN              VALUE '10'.
017300 77  FS-TRDIN               PIC XX  VALUE SPACES.
017400     88  FS-TRDIN-FIN               VALUE '10'.
017500 77  FS-LEGIN               PIC XX  VALUE SPACES.
017600     88  FS-LEGIN-FIN               VALUE '10'.
017700 77  FS-BOOKS               PIC XX  VALUE SPACES.
017800     88  FS-BOOKS-FIN               VALUE '10'.
017900 77  FS-CCNTR               PIC XX  VALUE SPACES.
018000     88  FS-CCNTR-FIN               VALUE '10'.
018100 77  FS-SUBDK               PIC XX  VALUE SPACES.
018200     88  FS-SUBDK-FIN               VALUE '10'.
018300 77  FS-DESK                PIC XX  VALUE SPACES.
018400     88  FS-DESK-FIN                VALUE '10'.
018500 77  FS-CPTY                PIC XX  VALUE SPACES.
018600     88  FS-CPTY-FIN                VALUE '10'.
018700 77  FS-USERS               PIC XX  VALUE SPACES.
018800     88  FS-USERS-FIN               VALUE '10'.
018900 77  FS-TRDOUT              PIC XX  VALUE SPACES.
019000     88  FS-TRDOUT-OK               VALUE '00'.
019100 77  FS-FLUJO               PIC XX  VALUE SPACES.
019200     88  FS-FLUJO-OK                VALUE '00'.
019300 77  FS-VALER               PIC XX  VALUE SPACES.
019400     88  FS-VALER-OK                VALUE '00'.
019500 77  FS-CTLID               PIC XX  VALUE SPACES.
019600     88  FS-CTLID-OK                VALUE '00'.
019700
019800*---- CONTADORES DE LA CORRIDA (RUN-CONTROL) ---------------------
019900 77  WS-CANT-LEIDOS         PIC 9(07) COMP  VALUE ZEROS.
020000 77  WS-CANT-ACEPTADOS      PIC 9(07) COMP  VALUE ZEROS.
020100 77  WS-CANT-RECHAZADOS     PIC 9(07) COMP  VALUE ZEROS.
020200 77  WS-CANT-FLUJOS         PIC 9(07) COMP  VALUE ZEROS.
020300 77  WS-CANT-ERRORES-TRADE  PIC 9(02) COMP  VALUE ZEROS.
020400 77  WS-CANT-LEGS-TRADE     PIC 9(02) COMP  VALUE ZEROS.
020500 77  WS-MAX-TRADE-ID        PIC 9(09) COMP  VALUE ZEROS.
020550 77  WS-VERSION-PREVIA      PIC 9(03) COMP  VALUE ZEROS.
020600 77  WS-CANT-NUM-PRINT      PIC ZZZ,ZZZ,ZZ9.
020700
020800*---- FECHA DE PROCESO (RECIBIDA DEL ARCHIVO DE CONTROL) --------
020900 77  WS-FECHA-PROCESO       PIC 9(08)  VALUE ZEROS.
021000
021100*---- DESCOMPOSICION DE FECHAS PARA EL CALCULO DE ANTIGUEDAD ----
021200*     (SERIAL APROXIMADO: ANIO*372 + MES*31 + DIA - SUFICIENTE   *
021300*     PARA EL CONTROL DE 30 DIAS, NO ES UN CALENDARIO EXACTO)    *
021400 77  WS-TRADE-DATE-CALC     PIC 9(08)  VALUE ZEROS.
021500 01  WS-TRADE-DATE-CALC-R REDEFINES WS-TRADE-DATE-CALC.
021600     03  WS-TDC-ANIO        PIC 9(04).
021700     03  WS-TDC-MES         PIC 9(02).
021800     03  WS-TDC-DIA         PIC 9(02).
021900
022000 77  WS-START-DATE-CALC     PIC 9(08)  VALUE ZEROS.
022100 01  WS-START-DATE-CALC-R REDEFINES WS-START-DATE-CALC.
022200     03  WS-SDC-ANIO        PIC 9(04).
022300     03  WS-SDC-MES         PIC 9(02).
022400     03  WS-SDC-DIA         PIC 9(02).
022500
022600 77  WS-MATUR-DATE-CALC     PIC 9(08)  VALUE ZEROS.
022700 01  WS-MATUR-DATE-CALC-R REDEFINES WS-MATUR-DATE-CALC.
022800     03  WS-MDC-ANIO        PIC 9(04).
022900     03  WS-MDC-MES         PIC 9(02).
023000     03  WS-MDC-DIA         PIC 9(02).
023100
023200 77  WS-PROCESO-DATE-CALC   PIC 9(08)  VALUE ZEROS.
023300 01  WS-PROCESO-DATE-CALC-R REDEFINES WS-PROCESO-DATE-CALC.
023400     03  WS-PDC-ANIO        PIC 9(04).
023500     03  WS-PDC-MES         PIC 9(02).
023600     03  WS-PDC-DIA         PIC 9(02).
023700
023800 77  WS-SERIAL-TRADE        PIC S9(07) COMP  VALUE ZEROS.
023900 77  WS-SERIAL-START        PIC S9(07) COMP  VALUE ZEROS.
024000 77  WS-SERIAL-MATUR        PIC S9(07) COMP  VALUE ZEROS.
024100 77  WS-SERIAL-PROCESO      PIC S9(07) COMP  VALUE ZEROS.
024200 77  WS-DIAS-ANTIGUEDAD     PIC S9(07) COMP  VALUE ZEROS.
024300
024400*///// COPY CPTRADE (BUFFER DE LA OPERACION EN PROCESO) /////////
024500*    COPY CPTRADE.
024600 01  WS-TRADE-ATUAL.
024700     03  TRD-TRADE-ID           PIC 9(09)    VALUE ZEROS.
024800     03  TRD-VERSION            PIC 9(03)    VALUE ZEROS.
024900     03  TRD-TRADE-DATE         PIC 9(08)    VALUE ZEROS.
025000     03  TRD-START-DATE         PIC 9(08)    VALUE ZEROS.
025100     03  TRD-MATURITY-DATE      PIC 9(08)    VALUE ZEROS.
025200     03  TRD-BOOK-ID            PIC 9(06)    VALUE ZEROS.
025300     03  TRD-CPTY-ID            PIC 9(06)    VALUE ZEROS.
025400     03  TRD-TRADER-ID          PIC 9(06)    VALUE ZEROS.
025500     03  TRD-STATUS             PIC X(10)    VALUE SPACES.
025600         88  TRD-STATUS-NEW         VALUE 'NEW'.
025700         88  TRD-STATUS-AMENDED     VALUE 'AMENDED'.
025800         88  TRD-STATUS-CANCELLED   VALUE 'CANCELLED'.
025900         88  TRD-STATUS-TERMINATED  VALUE 'TERMINATED'.
026000         88  TRD-STATUS-LIVE        VALUE 'LIVE'.
026100         88  TRD-STATUS-DEAD        VALUE 'DEAD'.
026200     03  TRD-TRADE-TYPE         PIC X(10)    VALUE SPACES.
026300     03  TRD-TRADE-SUBTYPE      PIC X(10)    VALUE SPACES.
026400     03  TRD-ACTIVE-FLAG        PIC X(01)    VALUE 'N'.
026500         88  TRD-ACTIVE-SI          VALUE 'Y'.
026600         88  TRD-ACTIVE-NO          VALUE 'N'.
026700     03  FILLER                 PIC X(15)    VALUE SPACES.
026800
026900*///// COPY CPTRLEG (BUFFER DE LAS DOS PATAS DE LA OPERACION) ///
027000*    COPY CPTRLEG.
027100 01  WS-LEGS-ATUAL.
027200     03  WS-LEG-DATA OCCURS 2 TIMES INDEXED BY IX-LEG.
027300         05  LEG-TRADE-ID       PIC 9(09)    VALUE ZEROS.
027400         05  LEG-NRO            PIC 9(01)    VALUE ZEROS.
027500         05  LEG-TIPO           PIC X(08)    VALUE SPACES.
027600             88  LEG-TIPO-FIJA      VALUE 'FIXED'.
027700             88  LEG-TIPO-FLOTANTE  VALUE 'FLOATING'.
027800         05  LEG-PATA           PIC X(07)    VALUE SPACES.
027900             88  LEG-PATA-PAGO      VALUE 'PAY'.
028000             88  LEG-PATA-COBRO     VALUE 'RECEIVE'.
028100         05  LEG-NOCIONAL       PIC S9(13)V99 VALUE ZEROS.
028200         05  LEG-TASA           PIC S9(03)V9(06) VALUE ZEROS.
028300         05  LEG-MONEDA         PIC X(03)    VALUE SPACES.
028400         05  LEG-INDICE         PIC X(10)    VALUE SPACES.
028500         05  LEG-CALENDARIO     PIC X(10)    VALUE SPACES.
028600         05  LEG-BDC-PAGO       PIC X(10)    VALUE SPACES.
028700         05  LEG-BDC-FIXING     PIC X(10)    VALUE SPACES.
028800         05  LEG-FERIADOS       PIC X(10)    VALUE SPACES.
028900         05  FILLER             PIC X(18)    VALUE SPACES.
029000
029100*///// COPY CPREFTB (LAYOUTS Y TABLAS DE DATOS DE REFERENCIA) ///
029200*    COPY CPREFTB.
029300**************************************
029400*    LAYOUT LIBRO (BOOK)              *
029500**************************************
029600 01  REG-BOOK.
029700     03  BK-BOOK-ID          PIC 9(06)    VALUE ZEROS.
029800     03  BK-BOOK-NAME        PIC X(20)    VALUE SPACES.
029900     03  BK-ACTIVE           PIC X(01)    VALUE 'N'.
030000         88  BK-ACTIVE-SI        VALUE 'Y'.
030100         88  BK-ACTIVE-NO        VALUE 'N'.
030200     03  BK-COST-CTR-ID      PIC 9(06)    VALUE ZEROS.
030300     03  FILLER              PIC X(07)    VALUE SPACES.
030400
030500**************************************
030600*    LAYOUT CENTRO DE COSTO           *
030700**************************************
030800 01  REG-CCNTR.
030900     03  CC-CCNTR-ID         PIC 9(06)    VALUE ZEROS.
031000     03  CC-CCNTR-NAME       PIC X(20)    VALUE SPACES.
031100     03  CC-SUBDSK-ID        PIC 9(06)    VALUE ZEROS.
031200     03  FILLER              PIC X(08)    VALUE SPACES.
031300
031400**************************************
031500*    LAYOUT SUBMESA (SUB-DESK)        *
031600**************************************
031700 01  REG-SUBDK.
031800     03  SD-SUBDSK-ID        PIC 9(06)    VALUE ZEROS.
031900     03  SD-SUBDSK-NAME      PIC X(20)    VALUE SPACES.
032000     03  SD-DESK-ID          PIC 9(06)    VALUE ZEROS.
032100     03  FILLER              PIC X(08)    VALUE SPACES.
032200
032300**************************************
032400*    LAYOUT MESA (DESK)               *
032500**************************************
032600 01  REG-DESK.
032700     03  DK-DESK-ID          PIC 9(06)    VALUE ZEROS.
032800     03  DK-DESK-NAME        PIC X(20)    VALUE SPACES.
032900     03  FILLER              PIC X(14)    VALUE SPACES.
033000
033100**************************************
033200*    LAYOUT CONTRAPARTE (COUNTERPARTY)*
033300**************************************
033400 01  REG-CPTY.
033500     03  CY-CPTY-ID          PIC 9(06)    VALUE ZEROS.
033600     03  CY-CPTY-NAME        PIC X(20)    VALUE SPACES.
033700     03  CY-ACTIVE           PIC X(01)    VALUE 'N'.
033800         88  CY-ACTIVE-SI        VALUE 'Y'.
033900         88  CY-ACTIVE-NO        VALUE 'N'.
034000     03  FILLER              PIC X(13)    VALUE SPACES.
034100
034200**************************************
034300*    LAYOUT OPERADOR (USER/TRADER)    *
034400**************************************
034500 01  REG-USER.
034600     03  US-USER-ID          PIC 9(06)    VALUE ZEROS.
034700     03  US-LOGIN-ID         PIC X(10)    VALUE SPACES.
034800     03  US-ACTIVE           PIC X(01)    VALUE 'N'.
034900         88  US-ACTIVE-SI        VALUE 'Y'.
035000         88  US-ACTIVE-NO        VALUE 'N'.
035100     03  FILLER              PIC X(23)    VALUE SPACES.
035200
035300******************************************************************
035400*    TABLAS EN MEMORIA - CARGADAS EN 1200-CARGAR-TABLAS           *
035500******************************************************************
035600 01  WS-TABLAS-REFERENCIA.
035700     03  WS-CANT-BOOK        PIC 9(04) COMP  VALUE ZEROS.
035800     03  TB-BOOK OCCURS 500 TIMES
035900                 ASCENDING KEY IS TB-BOOK-ID
036000                 INDEXED BY IX-BOOK.
036100         05  TB-BOOK-ID      PIC 9(06).
036200         05  TB-BOOK-NAME    PIC X(20).
036300         05  TB-BOOK-ACTIVE  PIC X(01).
036400         05  TB-BOOK-CCNTR   PIC 9(06).
036500     03  WS-CANT-CCNTR       PIC 9(04) COMP  VALUE ZEROS.
036600     03  TB-CCNTR OCCURS 200 TIMES
036700                 ASCENDING KEY IS TB-CCNTR-ID
036800                 INDEXED BY IX-CCNTR.
036900         05  TB-CCNTR-ID     PIC 9(06).
037000         05  TB-CCNTR-SUBDK  PIC 9(06).
037100     03  WS-CANT-SUBDK       PIC 9(04) COMP  VALUE ZEROS.
037200     03  TB-SUBDK OCCURS 100 TIMES
037300                 ASCENDING KEY IS TB-SUBDK-ID
037400                 INDEXED BY IX-SUBDK.
037500         05  TB-SUBDK-ID     PIC 9(06).
037600         05  TB-SUBDK-DESK   PIC 9(06).
037700     03  WS-CANT-DESK        PIC 9(04) COMP  VALUE ZEROS.
037800     03  TB-DESK OCCURS 50 TIMES
037900                 ASCENDING KEY IS TB-DESK-ID
038000                 INDEXED BY IX-DESK.
038100         05  TB-DESK-ID      PIC 9(06).
038200     03  WS-CANT-CPTY        PIC 9(04) COMP  VALUE ZEROS.
038300     03  TB-CPTY OCCURS 500 TIMES
038400                 ASCENDING KEY IS TB-CPTY-ID
038500                 INDEXED BY IX-CPTY.
038600         05  TB-CPTY-ID      PIC 9(06).
038700         05  TB-CPTY-ACTIVE  PIC X(01).
038800     03  WS-CANT-USER        PIC 9(04) COMP  VALUE ZEROS.
038900     03  TB-USER OCCURS 500 TIMES
039000                 ASCENDING KEY IS TB-USER-ID
039100                 INDEXED BY IX-USER.
039200         05  TB-USER-ID      PIC 9(06).
039300         05  TB-USER-LOGIN   PIC X(10).
039400         05  TB-USER-ACTIVE  PIC X(01).
039500
039600*---- BUFFER DE SALIDA DEL FLUJO DE FONDOS (CASHFLOW) -----------
039700*    COPY CPCASHF.
039800 01  WS-REG-CASHFL-OUT.
039900     03  CSH-TRADE-ID        PIC 9(09)    VALUE ZEROS.
040000     03  CSH-LEG-NRO         PIC 9(01)    VALUE ZEROS.
040100     03  CSH-PAY-DATE        PIC 9(08)    VALUE ZEROS.
040200     03  CSH-AMOUNT          PIC S9(13)V99 VALUE ZEROS.
040300     03  CSH-PATA            PIC X(07)    VALUE SPACES.
040400         88  CSH-PATA-PAGO       VALUE 'PAY'.
040500         88  CSH-PATA-COBRO      VALUE 'RECEIVE'.
040600     03  FILLER              PIC X(10)    VALUE SPACES.
040700
040800*---- BUFFER DE SALIDA DEL ERROR DE VALIDACION -------------------
040900*    COPY CPVALER.
041000 01  WS-REG-VALERR-OUT.
041100     03  VER-TRADE-ID        PIC 9(09)    VALUE ZEROS.
041200     03  VER-CAMPO           PIC X(30)    VALUE SPACES.
041300     03  VER-SEVERIDAD       PIC X(07)    VALUE SPACES.
041400         88  VER-SEV-ERROR       VALUE 'ERROR'.
041500         88  VER-SEV-WARNING     VALUE 'WARNING'.
041600     03  VER-MENSAJE         PIC X(60)    VALUE SPACES.
041700     03  FILLER              PIC X(04)    VALUE SPACES.
041800
041900*---- AREA DE CONTROL (FECHA DE PROCESO + ULTIMO ID USADO) ------
042000 01  WS-REG-CTLFEC.
042100     03  CTL-FECHA-PROCESO   PIC 9(08)    VALUE ZEROS.
042200     03  CTL-MAX-TRADE-ID    PIC 9(09)    VALUE ZEROS.
042300     03  FILLER              PIC X(03)    VALUE SPACES.
042400
042500 01  WS-REG-CTLID-OUT.
042600     03  CTL-MAX-TRADE-ID-OUT PIC 9(09)   VALUE ZEROS.
042700     03  FILLER               PIC X(11)   VALUE SPACES.
042800
042900*---- AREA DE COMUNICACION CON PGMSUMES (SUMA DE MESES) ---------
043000 77  WS-PGMSUMES            PIC X(08)  VALUE 'PGMSUMES'.
043100 01  WS-LK-SUMES.
043200     03  LKS-FECHA-ENT      PIC 9(08).
043300     03  LKS-MESES-SUMAR    PIC 9(02).
043400     03  LKS-FECHA-SAL      PIC 9(08).
043500     03  LKS-RETURN-CODE    PIC 9(02).
043600     03  FILLER             PIC X(10).
043700
043800*---- CALCULO DEL CRONOGRAMA DE FLUJOS ---------------------------
043900 77  WS-MESES-TOTAL         PIC 9(03) COMP  VALUE ZEROS.
044000 77  WS-PERIODO-NRO         PIC 9(03) COMP  VALUE ZEROS.
044100 77  WS-IMPORTE-FLUJO       PIC S9(13)V99   VALUE ZEROS.
044200
044300 77  FILLER                 PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
044400
044500******************************************************************
044600 PROCEDURE DIVISION.
044700
044800 MAIN-PROGRAM-I.
044900
045000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
045100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
045200                                 UNTIL FS-TRDIN-FIN
045300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
045400
045500 MAIN-PROGRAM-F. GOBACK.
045600
045700*----  CUERPO INICIO - APERTURA, CONTROL Y TABLAS ---------------
045800 1000-INICIO-I.
045900
046000     PERFORM 1050-ABRIR-ARCHIVOS-I THRU 1050-ABRIR-ARCHIVOS-F
046100
046200     IF RETURN-CODE NOT EQUAL 9999 THEN
046300        PERFORM 1100-CARGAR-CONTROL-I THRU 1100-CARGAR-CONTROL-F
046400        PERFORM 1200-CARGAR-TABLAS-I  THRU 1200-CARGAR-TABLAS-F
046500        PERFORM 2100-LEER-TRADE-I     THRU 2100-LEER-TRADE-F
046600     ELSE
046700        SET FS-TRDIN-FIN TO TRUE
046800     END-IF.
046900
047000 1000-INICIO-F. EXIT.
047100
047200*-----------------------------------------------------------------
047300 1050-ABRIR-ARCHIVOS-I.
047400
047500     OPEN INPUT  CTLFEC-IN TRADES-IN LEGS-IN
047600                 BOOKS-IN CCNTRS-IN SUBDKS-IN DESKS-IN
047700                 CPTYS-IN USERS-IN
047800     OPEN OUTPUT TRADES-OUT CASHFL-OUT VALERR-OUT CTLID-OUT
047900
048000     IF FS-CTLFEC NOT EQUAL '00' OR FS-TRDIN NOT EQUAL '00'
048100        OR FS-LEGIN NOT EQUAL '00' OR FS-BOOKS NOT EQUAL '00'
048200        OR FS-CCNTR NOT EQUAL '00' OR FS-SUBDK NOT EQUAL '00'
048300        OR FS-DESK  NOT EQUAL '00' OR FS-CPTY  NOT EQUAL '00'
048400        OR FS-USERS NOT EQUAL '00' OR NOT FS-TRDOUT-OK
048500        OR NOT FS-FLUJO-OK OR NOT FS-VALER-OK OR NOT FS-CTLID-OK
048600        THEN
048700        DISPLAY '* ERROR EN OPEN DE ARCHIVOS DE PGMTRCAP *'
048800        MOVE 9999 TO RETURN-CODE
048900     END-IF.
049000
049100 1050-ABRIR-ARCHIVOS-F. EXIT.
049200
049300*---- LEE EL REGISTRO DE CONTROL (FECHA DE PROCESO + ULTIMO ID) -
049400 1100-CARGAR-CONTROL-I.
049500
049600     READ CTLFEC-IN INTO WS-REG-CTLFEC
049700     IF FS-CTLFEC NOT EQUAL '00' THEN
049800        DISPLAY '* ERROR EN LECTURA CTLFEC-IN = ' FS-CTLFEC
049900        MOVE 9999 TO RETURN-CODE
050000     ELSE
050100        MOVE CTL-FECHA-PROCESO TO WS-FECHA-PROCESO
050200        MOVE CTL-MAX-TRADE-ID  TO WS-MAX-TRADE-ID
050300     END-IF.
050400
050500 1100-CARGAR-CONTROL-F. EXIT.
050600
050700*---- CARGA LAS SEIS TABLAS DE DATOS DE REFERENCIA EN MEMORIA ---
050800 1200-CARGAR-TABLAS-I.
050900
051000     PERFORM 1210-CARGAR-BOOKS-I  THRU 1210-CARGAR-BOOKS-F
051100     PERFORM 1220-CARGAR-CCNTRS-I THRU 1220-CARGAR-CCNTRS-F
051200     PERFORM 1230-CARGAR-SUBDKS-I THRU 1230-CARGAR-SUBDKS-F
051300     PERFORM 1240-CARGAR-DESKS-I  THRU 1240-CARGAR-DESKS-F
051400     PERFORM 1250-CARGAR-CPTYS-I  THRU 1250-CARGAR-CPTYS-F
051500     PERFORM 1260-CARGAR-USERS-I  THRU 1260-CARGAR-USERS-F.
051600
051700 1200-CARGAR-TABLAS-F. EXIT.
051800
051900*-----------------------------------------------------------------
052000 1210-CARGAR-BOOKS-I.
052100
052200     READ BOOKS-IN INTO REG-BOOK
052300     PERFORM 1211-CARGAR-UN-BOOK-I THRU 1211-CARGAR-UN-BOOK-F
052400                                   UNTIL FS-BOOKS-FIN.
052500
052600 1210-CARGAR-BOOKS-F. EXIT.
052700
052800*-----------------------------------------------------------------
052900 1211-CARGAR-UN-BOOK-I.
053000
053100     ADD 1 TO WS-CANT-BOOK
053200     SET IX-BOOK TO WS-CANT-BOOK
053300     MOVE BK-BOOK-ID     TO TB-BOOK-ID (IX-BOOK)
053400     MOVE BK-BOOK-NAME   TO TB-BOOK-NAME (IX-BOOK)
053500     MOVE BK-ACTIVE      TO TB-BOOK-ACTIVE (IX-BOOK)
053600     MOVE BK-COST-CTR-ID TO TB-BOOK-CCNTR (IX-BOOK)
053700     READ BOOKS-IN INTO REG-BOOK
053800     IF FS-BOOKS NOT EQUAL '00' AND FS-BOOKS NOT EQUAL '10' THEN
053900        DISPLAY '* ERROR EN LECTURA BOOKS-IN = ' FS-BOOKS
054000        MOVE 9999 TO RETURN-CODE
054100        SET FS-BOOKS-FIN TO TRUE
054200     END-IF.
054300
054400 1211-CARGAR-UN-BOOK-F. EXIT.
054500
054600*-----------------------------------------------------------------
054700 1220-CARGAR-CCNTRS-I.
054800
054900     READ CCNTRS-IN INTO REG-CCNTR
055000     PERFORM 1221-CARGAR-UNA-CCNTR-I THRU 1221-CARGAR-UNA-CCNTR-F
055100                                     UNTIL FS-CCNTR-FIN.
055200
055300 1220-CARGAR-CCNTRS-F. EXIT.
055400
055500*-----------------------------------------------------------------
055600 1221-CARGAR-UNA-CCNTR-I.
055700
055800     ADD 1 TO WS-CANT-CCNTR
055900     SET IX-CCNTR TO WS-CANT-CCNTR
056000     MOVE CC-CCNTR-ID  TO TB-CCNTR-ID (IX-CCNTR)
056100     MOVE CC-SUBDSK-ID TO TB-CCNTR-SUBDK (IX-CCNTR)
056200     READ CCNTRS-IN INTO REG-CCNTR
056300     IF FS-CCNTR NOT EQUAL '00' AND FS-CCNTR NOT EQUAL '10' THEN
056400        DISPLAY '* ERROR EN LECTURA CCNTRS-IN = ' FS-CCNTR
056500        MOVE 9999 TO RETURN-CODE
056600        SET FS-CCNTR-FIN TO TRUE
056700     END-IF.
056800
056900 1221-CARGAR-UNA-CCNTR-F. EXIT.
057000
057100*-----------------------------------------------------------------
057200 1230-CARGAR-SUBDKS-I.
057300
057400     READ SUBDKS-IN INTO REG-SUBDK
057500     PERFORM 1231-CARGAR-UN-SUBDK-I THRU 1231-CARGAR-UN-SUBDK-F
057600                                    UNTIL FS-SUBDK-FIN.
057700
057800 1230-CARGAR-SUBDKS-F. EXIT.
057900
058000*-----------------------------------------------------------------
058100 1231-CARGAR-UN-SUBDK-I.
058200
058300     ADD 1 TO WS-CANT-SUBDK
058400     SET IX-SUBDK TO WS-CANT-SUBDK
058500     MOVE SD-SUBDSK-ID TO TB-SUBDK-ID (IX-SUBDK)
058600     MOVE SD-DESK-ID   TO TB-SUBDK-DESK (IX-SUBDK)
058700     READ SUBDKS-IN INTO REG-SUBDK
058800     IF FS-SUBDK NOT EQUAL '00' AND FS-SUBDK NOT EQUAL '10' THEN
058900        DISPLAY '* ERROR EN LECTURA SUBDKS-IN = ' FS-SUBDK
059000        MOVE 9999 TO RETURN-CODE
059100        SET FS-SUBDK-FIN TO TRUE
059200     END-IF.
059300
059400 1231-CARGAR-UN-SUBDK-F. EXIT.
059500
059600*-----------------------------------------------------------------
059700 1240-CARGAR-DESKS-I.
059800
059900     READ DESKS-IN INTO REG-DESK
060000     PERFORM 1241-CARGAR-UN-DESK-I THRU 1241-CARGAR-UN-DESK-F
060100                                   UNTIL FS-DESK-FIN.
060200
060300 1240-CARGAR-DESKS-F. EXIT.
060400
060500*-----------------------------------------------------------------
060600 1241-CARGAR-UN-DESK-I.
060700
060800     ADD 1 TO WS-CANT-DESK
060900     SET IX-DESK TO WS-CANT-DESK
061000     MOVE DK-DESK-ID TO TB-DESK-ID (IX-DESK)
061100     READ DESKS-IN INTO REG-DESK
061200     IF FS-DESK NOT EQUAL '00' AND FS-DESK NOT EQUAL '10' THEN
061300        DISPLAY '* ERROR EN LECTURA DESKS-IN = ' FS-DESK
061400        MOVE 9999 TO RETURN-CODE
061500        SET FS-DESK-FIN TO TRUE
061600     END-IF.
061700
061800 1241-CARGAR-UN-DESK-F. EXIT.
061900
062000*-----------------------------------------------------------------
062100 1250-CARGAR-CPTYS-I.
062200
062300     READ CPTYS-IN INTO REG-CPTY
062400     PERFORM 1251-CARGAR-UNA-CPTY-I THRU 1251-CARGAR-UNA-CPTY-F
062500                                    UNTIL FS-CPTY-FIN.
062600
062700 1250-CARGAR-CPTYS-F. EXIT.
062800
062900*-----------------------------------------------------------------
063000 1251-CARGAR-UNA-CPTY-I.
063100
063200     ADD 1 TO WS-CANT-CPTY
063300     SET IX-CPTY TO WS-CANT-CPTY
063400     MOVE CY-CPTY-ID TO TB-CPTY-ID (IX-CPTY)
063500     MOVE CY-ACTIVE  TO TB-CPTY-ACTIVE (IX-CPTY)
063600     READ CPTYS-IN INTO REG-CPTY
063700     IF FS-CPTY NOT EQUAL '00' AND FS-CPTY NOT EQUAL '10' THEN
063800        DISPLAY '* ERROR EN LECTURA CPTYS-IN = ' FS-CPTY
063900        MOVE 9999 TO RETURN-CODE
064000        SET FS-CPTY-FIN TO TRUE
064100     END-IF.
064200
064300 1251-CARGAR-UNA-CPTY-F. EXIT.
064400
064500*-----------------------------------------------------------------
064600 1260-CARGAR-USERS-I.
064700
064800     READ USERS-IN INTO REG-USER
064900     PERFORM 1261-CARGAR-UN-USER-I THRU 1261-CARGAR-UN-USER-F
065000                                   UNTIL FS-USERS-FIN.
065100
065200 1260-CARGAR-USERS-F. EXIT.
065300
065400*-----------------------------------------------------------------
065500 1261-CARGAR-UN-USER-I.
065600
065700     ADD 1 TO WS-CANT-USER
065800     SET IX-USER TO WS-CANT-USER
065900     MOVE US-USER-ID  TO TB-USER-ID (IX-USER)
066000     MOVE US-LOGIN-ID TO TB-USER-LOGIN (IX-USER)
066100     MOVE US-ACTIVE   TO TB-USER-ACTIVE (IX-USER)
066200     READ USERS-IN INTO REG-USER
066300     IF FS-USERS NOT EQUAL '00' AND FS-USERS NOT EQUAL '10' THEN
066400        DISPLAY '* ERROR EN LECTURA USERS-IN = ' FS-USERS
066500        MOVE 9999 TO RETURN-CODE
066600        SET FS-USERS-FIN TO TRUE
066700     END-IF.
066800
066900 1261-CARGAR-UN-USER-F. EXIT.
067000
067100*----  CUERPO PRINCIPAL - UNA OPERACION POR VUELTA --------------
067200 2000-PROCESO-I.
067300
067400     MOVE ZEROS  TO WS-CANT-ERRORES-TRADE
067500
067600     PERFORM 2200-VALIDAR-TRADE-I THRU 2200-VALIDAR-TRADE-F
067700
067800     IF WS-CANT-ERRORES-TRADE = ZEROS THEN
067900        PERFORM 2400-ACEPTAR-TRADE-I THRU 2400-ACEPTAR-TRADE-F
068000        ADD 1 TO WS-CANT-ACEPTADOS
068100     ELSE
068200        ADD 1 TO WS-CANT-RECHAZADOS
068300     END-IF
068400
068500     PERFORM 2100-LEER-TRADE-I THRU 2100-LEER-TRADE-F.
068600
068700 2000-PROCESO-F. EXIT.
068800
068900*---- LEE UNA OPERACION Y SUS DOS PATAS --------------------------
069000 2100-LEER-TRADE-I.
069100
069200     READ TRADES-IN INTO WS-TRADE-ATUAL
069300
069400     EVALUATE FS-TRDIN
069500        WHEN '00'
069600           ADD 1 TO WS-CANT-LEIDOS
069700           PERFORM 2110-LEER-PATAS-I THRU 2110-LEER-PATAS-F
069800        WHEN '10'
069900           CONTINUE
070000        WHEN OTHER
070100           DISPLAY '* ERROR EN LECTURA TRADES-IN = ' FS-TRDIN
070200           MOVE 9999 TO RETURN-CODE
070300           SET FS-TRDIN-FIN TO TRUE
070400     END-EVALUATE.
070500
070600 2100-LEER-TRADE-F. EXIT.
070700
070800*---- LEE LAS DOS PATAS DE LA OPERACION LEIDA --------------------
070900 2110-LEER-PATAS-I.
071000
071100     MOVE ZEROS TO WS-CANT-LEGS-TRADE
071200     SET IX-LEG TO 1
071300     PERFORM 2111-LEER-UNA-PATA-I THRU 2111-LEER-UNA-PATA-F
071400                                  UNTIL IX-LEG > 2.
071500
071600 2110-LEER-PATAS-F. EXIT.
071700
071800*---- LEE UNA PATA (LLAMADA POR IX-LEG) --------------------------
071900 2111-LEER-UNA-PATA-I.
072000
072100     READ LEGS-IN INTO WS-LEG-DATA (IX-LEG)
072200     EVALUATE FS-LEGIN
072300        WHEN '00'
072400           ADD 1 TO WS-CANT-LEGS-TRADE
072500           IF LEG-TRADE-ID (IX-LEG) NOT = TRD-TRADE-ID THEN
072600              DISPLAY '* LEGS-IN DESALINEADO CON TRADES-IN *'
072700              MOVE 9999 TO RETURN-CODE
072800              SET FS-TRDIN-FIN TO TRUE
072900           END-IF
073000        WHEN OTHER
073100           DISPLAY '* ERROR EN LECTURA LEGS-IN = ' FS-LEGIN
073200           MOVE 9999 TO RETURN-CODE
073300           SET FS-TRDIN-FIN TO TRUE
073400     END-EVALUATE
073500     SET IX-LEG UP BY 1.
073600
073700 2111-LEER-UNA-PATA-F. EXIT.
073800
073900*---- VALIDA LA OPERACION LEIDA (FECHAS, PATAS, REFERENCIA) -----
074000 2200-VALIDAR-TRADE-I.
074100
074200     PERFORM 2210-VALID-FECHAS-I  THRU 2210-VALID-FECHAS-F
074300     PERFORM 2220-VALID-PATAS-I   THRU 2220-VALID-PATAS-F
074400     PERFORM 2230-VALID-REFDAT-I  THRU 2230-VALID-REFDAT-F.
074500
074600 2200-VALIDAR-TRADE-F. EXIT.
074700
074800*---- VALIDACION DE FECHAS (REGLA DE NEGOCIO) --------------------
074900 2210-VALID-FECHAS-I.
075000
075100     IF TRD-TRADE-DATE = ZEROS THEN
075200        MOVE 'TRADE-DATE'                    TO VER-CAMPO
075300        MOVE 'Trade date is required'        TO VER-MENSAJE
075400        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
075500     ELSE
075600        MOVE TRD-TRADE-DATE   TO WS-TRADE-DATE-CALC
075700        MOVE WS-FECHA-PROCESO TO WS-PROCESO-DATE-CALC
075800        COMPUTE WS-SERIAL-TRADE =
075900                (WS-TDC-ANIO * 372) + (WS-TDC-MES * 31) + WS-TDC-DIA
076000        COMPUTE WS-SERIAL-PROCESO =
076100                (WS-PDC-ANIO * 372) + (WS-PDC-MES * 31) + WS-PDC-DIA
076200        COMPUTE WS-DIAS-ANTIGUEDAD = WS-SERIAL-PROCESO - WS-SERIAL-TRADE
076300        IF WS-DIAS-ANTIGUEDAD > 30 THEN
076400           MOVE 'TRADE-DATE' TO VER-CAMPO
076500           MOVE 'Trade date must not be more than 30 days before'
076600                             TO VER-MENSAJE
076700           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
076800        END-IF
076900     END-IF
077000
077100     IF TRD-START-DATE = ZEROS THEN
077200        MOVE 'START-DATE'                    TO VER-CAMPO
077300        MOVE 'Start date is required'        TO VER-MENSAJE
077400        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
077500     ELSE
077600        IF TRD-START-DATE < TRD-TRADE-DATE THEN
077700           MOVE 'START-DATE' TO VER-CAMPO
077800           MOVE 'Start date must not be before trade date'
077900                             TO VER-MENSAJE
078000           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
078100        END-IF
078200     END-IF
078300
078400     IF TRD-MATURITY-DATE = ZEROS THEN
078500        MOVE 'MATURITY-DATE'                 TO VER-CAMPO
078600        MOVE 'Maturity date is required'     TO VER-MENSAJE
078700        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
078800     ELSE
078900        IF TRD-MATURITY-DATE NOT > TRD-START-DATE THEN
079000           MOVE 'MATURITY-DATE' TO VER-CAMPO
079100           MOVE 'Maturity date must be after start date'
079200                             TO VER-MENSAJE
079300           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
079400        END-IF
079500        IF TRD-MATURITY-DATE < TRD-TRADE-DATE THEN
079600           MOVE 'MATURITY-DATE' TO VER-CAMPO
079700           MOVE 'Maturity date must not be before trade date'
079800                             TO VER-MENSAJE
079900           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
080000        END-IF
080100     END-IF.
080200
080300 2210-VALID-FECHAS-F. EXIT.
080400
080500*---- VALIDACION DE CONSISTENCIA DE PATAS ------------------------
080600 2220-VALID-PATAS-I.
080700
080800     IF WS-CANT-LEGS-TRADE NOT = 2 THEN
080900        MOVE 'LEGS'                              TO VER-CAMPO
081000        MOVE 'Trade must have exactly two legs'  TO VER-MENSAJE
081100        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
081200     ELSE
081300        SET IX-LEG TO 1
081400        PERFORM 2225-VALID-UNA-PATA-I THRU 2225-VALID-UNA-PATA-F
081500                                      UNTIL IX-LEG > 2
081600
081700        IF LEG-PATA (1) = SPACES OR LEG-PATA (2) = SPACES THEN
081800           CONTINUE
081900        ELSE
082000           IF LEG-PATA (1) = LEG-PATA (2) THEN
082100              MOVE 'PAY-RECEIVE' TO VER-CAMPO
082200              MOVE 'One leg must pay and the other must receive'
082300                                TO VER-MENSAJE
082400              PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
082500           END-IF
082600        END-IF
082700     END-IF.
082800
082900 2220-VALID-PATAS-F. EXIT.
083000
083100*---- VALIDACION DE UNA PATA (LLAMADA POR IX-LEG) ----------------
083200 2225-VALID-UNA-PATA-I.
083300
083400     IF LEG-TIPO (IX-LEG) = SPACES THEN
083500        MOVE 'LEG-TYPE'                      TO VER-CAMPO
083600        MOVE 'Leg type is required'          TO VER-MENSAJE
083700        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
083800     END-IF
083900
084000     IF LEG-PATA (IX-LEG) = SPACES THEN
084100        MOVE 'PAY-RECEIVE'                   TO VER-CAMPO
084200        MOVE 'Pay/receive is required'       TO VER-MENSAJE
084300        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
084400     END-IF
084500
084600     IF LEG-MONEDA (IX-LEG) = SPACES THEN
084700        MOVE 'CURRENCY'                      TO VER-CAMPO
084800        MOVE 'Currency is required'          TO VER-MENSAJE
084900        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
085000     END-IF
085100
085200     IF LEG-CALENDARIO (IX-LEG) = SPACES THEN
085300        MOVE 'SCHEDULE'                      TO VER-CAMPO
085400        MOVE 'Schedule is required'          TO VER-MENSAJE
085500        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
085600     END-IF
085700
085800     IF LEG-BDC-PAGO (IX-LEG) = SPACES THEN
085900        MOVE 'PAY-BDC'                       TO VER-CAMPO
086000        MOVE 'Payment business day convention is required'
086100                                             TO VER-MENSAJE
086200        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
086300     END-IF
086400
086500     IF LEG-BDC-FIXING (IX-LEG) = SPACES THEN
086600        MOVE 'FIX-BDC'                       TO VER-CAMPO
086700        MOVE 'Fixing business day convention is required'
086800                                             TO VER-MENSAJE
086900        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
087000     END-IF
087100
087200     IF LEG-FERIADOS (IX-LEG) = SPACES THEN
087300        MOVE 'HOLIDAY-CAL'                   TO VER-CAMPO
087400        MOVE 'Holiday calendar is required'  TO VER-MENSAJE
087500        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
087600     END-IF
087700
087800     IF LEG-TIPO-FIJA (IX-LEG) THEN
087900        IF LEG-TASA (IX-LEG) NOT > ZEROS THEN
088000           MOVE 'RATE'                          TO VER-CAMPO
088100           MOVE 'Rate is required for a fixed leg'
088200                                                TO VER-MENSAJE
088300           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
088400        END-IF
088500     END-IF
088600
088700     IF LEG-TIPO-FLOTANTE (IX-LEG) THEN
088800        IF LEG-INDICE (IX-LEG) = SPACES THEN
088900           MOVE 'INDEX-NAME'                    TO VER-CAMPO
089000           MOVE 'Index name is required for a floating leg'
089100                                                TO VER-MENSAJE
089200           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
089300        END-IF
089400     END-IF
089500
089600     IF LEG-NOCIONAL (IX-LEG) NOT > ZEROS THEN
089700        MOVE 'NOTIONAL'                      TO VER-CAMPO
089800        MOVE 'Notional must be greater than zero'
089900                                             TO VER-MENSAJE
090000        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
090100     END-IF
090200
090300     SET IX-LEG UP BY 1.
090400
090500 2225-VALID-UNA-PATA-F. EXIT.
090600
090700*---- VALIDACION DE DATOS DE REFERENCIA (SEARCH EN LAS TABLAS) --
090800 2230-VALID-REFDAT-I.
090900
091000     SEARCH ALL TB-BOOK
091100        AT END
091200           MOVE 'BOOK-ID' TO VER-CAMPO
091300           MOVE 'Book not found' TO VER-MENSAJE
091400           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
091500        WHEN TB-BOOK-ID (IX-BOOK) = TRD-BOOK-ID
091600           IF TB-BOOK-ACTIVE (IX-BOOK) NOT = 'Y' THEN
091700              MOVE 'BOOK-ID' TO VER-CAMPO
091800              MOVE 'Book is inactive' TO VER-MENSAJE
091900              PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
092000           END-IF
092100           SEARCH ALL TB-CCNTR
092200              AT END
092300                 MOVE 'BOOK-ID' TO VER-CAMPO
092400                 MOVE 'Cost center not found' TO VER-MENSAJE
092500                 PERFORM 2300-GRABAR-ERROR-I
092600                    THRU 2300-GRABAR-ERROR-F
092700              WHEN TB-CCNTR-ID (IX-CCNTR) = TB-BOOK-CCNTR (IX-BOOK)
092800                 SEARCH ALL TB-SUBDK
092900                    AT END
093000                       MOVE 'BOOK-ID' TO VER-CAMPO
093100                       MOVE 'Sub-desk not found' TO VER-MENSAJE
093200                       PERFORM 2300-GRABAR-ERROR-I
093300                          THRU 2300-GRABAR-ERROR-F
093400                    WHEN TB-SUBDK-ID (IX-SUBDK)
093500                            = TB-CCNTR-SUBDK (IX-CCNTR)
093600                       SEARCH ALL TB-DESK
093700                          AT END
093800                             MOVE 'BOOK-ID' TO VER-CAMPO
093900                             MOVE 'Desk not found' TO VER-MENSAJE
094000                             PERFORM 2300-GRABAR-ERROR-I
094100                                THRU 2300-GRABAR-ERROR-F
094200                          WHEN TB-DESK-ID (IX-DESK)
094300                                  = TB-SUBDK-DESK (IX-SUBDK)
094400                             CONTINUE
094500                       END-SEARCH
094600                 END-SEARCH
094700           END-SEARCH
094800     END-SEARCH
094900
095000     SEARCH ALL TB-CPTY
095100        AT END
095200           MOVE 'COUNTERPARTY-ID' TO VER-CAMPO
095300           MOVE 'Counterparty not found' TO VER-MENSAJE
095400           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
095500        WHEN TB-CPTY-ID (IX-CPTY) = TRD-CPTY-ID
095600           IF TB-CPTY-ACTIVE (IX-CPTY) NOT = 'Y' THEN
095700              MOVE 'COUNTERPARTY-ID' TO VER-CAMPO
095800              MOVE 'Counterparty is inactive' TO VER-MENSAJE
095900              PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
096000           END-IF
096100     END-SEARCH
096200
096300     SEARCH ALL TB-USER
096400        AT END
096500           MOVE 'TRADER-ID' TO VER-CAMPO
096600           MOVE 'Trader not found' TO VER-MENSAJE
096700           PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
096800        WHEN TB-USER-ID (IX-USER) = TRD-TRADER-ID
096900           IF TB-USER-ACTIVE (IX-USER) NOT = 'Y' THEN
097000              MOVE 'TRADER-ID' TO VER-CAMPO
097100              MOVE 'Trader is inactive' TO VER-MENSAJE
097200              PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
097300           END-IF
097400     END-SEARCH
097500
097600     IF TRD-STATUS = SPACES THEN
097700        MOVE 'TRADE-STATUS' TO VER-CAMPO
097800        MOVE 'Trade status is required' TO VER-MENSAJE
097900        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
098000     END-IF
098100
098200     IF TRD-TRADE-TYPE = SPACES THEN
098300        MOVE 'TRADE-TYPE' TO VER-CAMPO
098400        MOVE 'Trade type is required' TO VER-MENSAJE
098500        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
098600     END-IF
098700
098800     IF TRD-TRADE-SUBTYPE = SPACES THEN
098900        MOVE 'TRADE-SUBTYPE' TO VER-CAMPO
099000        MOVE 'Trade sub-type is required' TO VER-MENSAJE
099100        PERFORM 2300-GRABAR-ERROR-I THRU 2300-GRABAR-ERROR-F
099200     END-IF.
099300
099400 2230-VALID-REFDAT-F. EXIT.
099500
099600*---- GRABA UN REGISTRO DE ERROR DE VALIDACION -------------------
099700 2300-GRABAR-ERROR-I.
099800
099900     ADD 1 TO WS-CANT-ERRORES-TRADE
100000     MOVE TRD-TRADE-ID    TO VER-TRADE-ID
100100     MOVE 'ERROR'         TO VER-SEVERIDAD
100200     WRITE REG-VALERR-OUT FROM WS-REG-VALERR-OUT.
100300
100400 2300-GRABAR-ERROR-F. EXIT.
100500
100610*---- ACEPTA LA OPERACION SEGUN SU CICLO DE VIDA (ALTA/ENMIENDA/    -
100630*     BAJA/TERMINACION) Y GENERA LOS FLUJOS -- VER TKT-6196 -------
100770 2400-ACEPTAR-TRADE-I.
100790
100810     EVALUATE TRUE
100830        WHEN TRD-TRADE-ID = ZEROS
100850           PERFORM 2410-ACEPTAR-ALTA-I    THRU 2410-ACEPTAR-ALTA-F
100870        WHEN TRD-STATUS-AMENDED
100890           PERFORM 2420-ACEPTAR-ENMIENDA-I
100910              THRU 2420-ACEPTAR-ENMIENDA-F
100930        WHEN TRD-STATUS-CANCELLED
100950           PERFORM 2430-ACEPTAR-BAJA-I    THRU 2430-ACEPTAR-BAJA-F
100970        WHEN TRD-STATUS-TERMINATED
100990           PERFORM 2440-ACEPTAR-TERMINO-I THRU 2440-ACEPTAR-TERMINO-F
101010        WHEN OTHER
101030           PERFORM 2450-ACEPTAR-SINCAMBIO-I
101050              THRU 2450-ACEPTAR-SINCAMBIO-F
101070     END-EVALUATE
101090
101110     PERFORM 2500-GENERAR-FLUJOS-I THRU 2500-GENERAR-FLUJOS-F.
101130
101150 2400-ACEPTAR-TRADE-F. EXIT.
101170
101190*---- ALTA: ASIGNA ID/VERSION 1/STATUS NEW/ACTIVA ----------------
101210 2410-ACEPTAR-ALTA-I.
101230
101250     ADD 1 TO WS-MAX-TRADE-ID
101270     MOVE WS-MAX-TRADE-ID TO TRD-TRADE-ID
101290     MOVE 1               TO TRD-VERSION
101310     SET  TRD-STATUS-NEW  TO TRUE
101330     SET  TRD-ACTIVE-SI   TO TRUE
101350
101370     WRITE REG-TRADES-OUT FROM WS-TRADE-ATUAL.
101390
101410 2410-ACEPTAR-ALTA-F. EXIT.
101430
101450*---- ENMIENDA: LA VERSION RECIBIDA QUEDA GRABADA COMO BAJA Y SE -
101470*     GRABA UNA NUEVA VERSION (ANTERIOR+1) ACTIVA.  PGMTRCAP NO   *
101490*     MANTIENE UN MAESTRO DE TRADES -- TRADES-OUT ES UN LEGAJO    *
101510*     ACUMULATIVO DE VERSIONES, POR ESO LA "BAJA" DE LA VERSION   *
101530*     ANTERIOR SE MATERIALIZA GRABANDO SU PROPIO REGISTRO CON     *
101550*     ACTIVE-FLAG = N EN VEZ DE REESCRIBIR UN REGISTRO EXISTENTE. *
101570 2420-ACEPTAR-ENMIENDA-I.
101590
101610     IF TRD-TRADE-ID > WS-MAX-TRADE-ID THEN
101630        MOVE TRD-TRADE-ID TO WS-MAX-TRADE-ID
101650     END-IF
101670
101690     MOVE TRD-VERSION     TO WS-VERSION-PREVIA
101710     SET  TRD-ACTIVE-NO   TO TRUE
101730     WRITE REG-TRADES-OUT FROM WS-TRADE-ATUAL
101750
101770     COMPUTE TRD-VERSION = WS-VERSION-PREVIA + 1
101790     SET  TRD-STATUS-AMENDED TO TRUE
101810     SET  TRD-ACTIVE-SI      TO TRUE
101830     WRITE REG-TRADES-OUT FROM WS-TRADE-ATUAL.
101850
101870 2420-ACEPTAR-ENMIENDA-F. EXIT.
101890
101910*---- BAJA (CANCELACION): BAJA BLANDA, STATUS CANCELLED/ACTIVE N -
101930 2430-ACEPTAR-BAJA-I.
101950
101970     IF TRD-TRADE-ID > WS-MAX-TRADE-ID THEN
101990        MOVE TRD-TRADE-ID TO WS-MAX-TRADE-ID
102010     END-IF
102030
102050     SET  TRD-STATUS-CANCELLED TO TRUE
102070     SET  TRD-ACTIVE-NO        TO TRUE
102090     WRITE REG-TRADES-OUT FROM WS-TRADE-ATUAL.
102110
102130 2430-ACEPTAR-BAJA-F. EXIT.
102150
102170*---- TERMINACION: STATUS TERMINATED (LA ACTIVE-FLAG NO CAMBIA,  -
102190*     LA TERMINACION NO ES UNA BAJA BLANDA) --------------------- *
102210 2440-ACEPTAR-TERMINO-I.
102230
102250     IF TRD-TRADE-ID > WS-MAX-TRADE-ID THEN
102270        MOVE TRD-TRADE-ID TO WS-MAX-TRADE-ID
102290     END-IF
102310
102330     SET  TRD-STATUS-TERMINATED TO TRUE
102350     WRITE REG-TRADES-OUT FROM WS-TRADE-ATUAL.
102370
102390 2440-ACEPTAR-TERMINO-F. EXIT.
102410
102430*---- CUALQUIER OTRO STATUS RECIBIDO (LIVE/DEAD) SE GRABA TAL     -
102450*     CUAL LLEGO, SIN TRANSICION DE CICLO DE VIDA ---------------- *
102470 2450-ACEPTAR-SINCAMBIO-I.
102490
102510     IF TRD-TRADE-ID > WS-MAX-TRADE-ID THEN
102530        MOVE TRD-TRADE-ID TO WS-MAX-TRADE-ID
102550     END-IF
102570
102590     WRITE REG-TRADES-OUT FROM WS-TRADE-ATUAL.
102610
102630 2450-ACEPTAR-SINCAMBIO-F. EXIT.
102650
102700*---- GENERA EL CRONOGRAMA MENSUAL DE FLUJOS DE AMBAS PATAS -----
102800 2500-GENERAR-FLUJOS-I.
102900
103000     MOVE TRD-START-DATE    TO WS-START-DATE-CALC
103100     MOVE TRD-MATURITY-DATE TO WS-MATUR-DATE-CALC
103200
103300     COMPUTE WS-MESES-TOTAL =
103400             ((WS-MDC-ANIO - WS-SDC-ANIO) * 12)
103500                           + (WS-MDC-MES - WS-SDC-MES)
103600
103700     IF WS-MDC-DIA < WS-SDC-DIA THEN
103800        SUBTRACT 1 FROM WS-MESES-TOTAL
103900     END-IF
104000
104100     SET IX-LEG TO 1
104200     PERFORM 2505-GENERAR-FLUJOS-PATA-I THRU 2505-GENERAR-FLUJOS-PATA-F
104300                                        UNTIL IX-LEG > 2.
104400
104500 2500-GENERAR-FLUJOS-F. EXIT.
104600
104700*---- GENERA LOS FLUJOS DE TODOS LOS PERIODOS DE UNA PATA -------
104800 2505-GENERAR-FLUJOS-PATA-I.
104900
105000     PERFORM 2510-GENERAR-UN-FLUJO-I THRU 2510-GENERAR-UN-FLUJO-F
105100        VARYING WS-PERIODO-NRO FROM 1 BY 1
105200        UNTIL WS-PERIODO-NRO > WS-MESES-TOTAL
105300
105400     SET IX-LEG UP BY 1.
105500
105600 2505-GENERAR-FLUJOS-PATA-F. EXIT.
105700
105800*---- GENERA UN FLUJO DE UN PERIODO DE UNA PATA ------------------
105900 2510-GENERAR-UN-FLUJO-I.
106000
106100     MOVE TRD-START-DATE   TO LKS-FECHA-ENT
106200     MOVE WS-PERIODO-NRO   TO LKS-MESES-SUMAR
106300     CALL WS-PGMSUMES USING WS-LK-SUMES
106400
106500     IF LEG-TIPO-FIJA (IX-LEG) THEN
106600        COMPUTE WS-IMPORTE-FLUJO ROUNDED =
106700                LEG-NOCIONAL (IX-LEG) * LEG-TASA (IX-LEG) / 12
106800     ELSE
106900        MOVE ZEROS TO WS-IMPORTE-FLUJO
107000     END-IF
107100
107200     MOVE TRD-TRADE-ID     TO CSH-TRADE-ID
107300     MOVE LEG-NRO (IX-LEG) TO CSH-LEG-NRO
107400     MOVE LKS-FECHA-SAL    TO CSH-PAY-DATE
107500     MOVE LEG-PATA (IX-LEG) TO CSH-PATA
107600
107700     IF LEG-PATA-PAGO (IX-LEG) THEN
107800        COMPUTE CSH-AMOUNT = WS-IMPORTE-FLUJO * -1
107900     ELSE
108000        MOVE WS-IMPORTE-FLUJO TO CSH-AMOUNT
108100     END-IF
108200
108300     WRITE REG-CASHFL-OUT FROM WS-REG-CASHFL-OUT
108400     ADD 1 TO WS-CANT-FLUJOS.
108500
108600 2510-GENERAR-UN-FLUJO-F. EXIT.
108700
108800*----  CUERPO FINAL - CIERRE, TOTALES Y CONTROL DE SALIDA -------
108900 9999-FINAL-I.
109000
109100     MOVE WS-MAX-TRADE-ID TO CTL-MAX-TRADE-ID-OUT
109200     WRITE REG-CTLID-OUT FROM WS-REG-CTLID-OUT
109300
109400     CLOSE CTLFEC-IN TRADES-IN LEGS-IN BOOKS-IN CCNTRS-IN
109500                     SUBDKS-IN DESKS-IN CPTYS-IN USERS-IN
109600                     TRADES-OUT CASHFL-OUT VALERR-OUT CTLID-OUT
109700
109800     DISPLAY '===================================================='
109900     DISPLAY ' PGMTRCAP - CONTROL DE LA CORRIDA'
110000     MOVE WS-CANT-LEIDOS    TO WS-CANT-NUM-PRINT
110100     DISPLAY ' OPERACIONES LEIDAS ..... : ' WS-CANT-NUM-PRINT
110200     MOVE WS-CANT-ACEPTADOS TO WS-CANT-NUM-PRINT
110300     DISPLAY ' OPERACIONES ACEPTADAS .. : ' WS-CANT-NUM-PRINT
110400     MOVE WS-CANT-RECHAZADOS TO WS-CANT-NUM-PRINT
110500     DISPLAY ' OPERACIONES RECHAZADAS . : ' WS-CANT-NUM-PRINT
110600     MOVE WS-CANT-FLUJOS    TO WS-CANT-NUM-PRINT
110700     DISPLAY ' FLUJOS DE FONDOS GENERADOS : ' WS-CANT-NUM-PRINT
110800     DISPLAY '===================================================='.
110900
111000 9999-FINAL-F. EXIT.
