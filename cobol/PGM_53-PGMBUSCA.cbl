000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMBUSCA.
000300 AUTHOR.        C. PEREYRA.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  22/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMTRCAP - PGMBUSCA                                         *
001000*    ==========================================================  *
001100*    EXTRACCION DE OPERACIONES PARA BUSQUEDA / TABLERO.  LEE UN  *
001200*    UNICO CRITERIO (SRCHC-IN) Y RECORRE TRADES-IN APLICANDO     *
001300*    TODOS LOS CAMPOS ESPECIFICADOS (EN BLANCO/CERO = SIN        *
001400*    FILTRO), COMBINADOS CON "Y" LOGICO.  EL MODO GENERAL/       *
001500*    PERSONAL/POR LIBRO AGREGA LAS VALIDACIONES DE OPERADOR Y    *
001600*    LIBRO PROPIAS DEL TABLERO.                                  *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    22/05/1991 CP  REQ-91-034  ALTA DEL PROGRAMA ORIGINAL (SOLO *
002100*                                BUSQUEDA GENERAL POR RANGO DE   *
002200*                                FECHA Y ESTADO).                *
002300*    11/05/1993 MS  REQ-93-083  SE AGREGAN LOS FILTROS POR       *
002400*                                OPERADOR, LIBRO Y CONTRAPARTE.  *
002500*    09/02/1998 RA  TKT-4021    REVISION Y2K: SRC-FEC-DESDE Y    *
002600*                                SRC-FEC-HASTA Y LAS FECHAS DE   *
002700*                                LA OPERACION PASAN A AAAAMMDD   *
002800*                                (8 POSICIONES).                *
002900*    22/05/2004 RA  TKT-5980    SE AGREGA EL MODO DE TABLERO     *
003000*                                PERSONAL Y POR LIBRO CON SUS    *
003100*                                VALIDACIONES DE OPERADOR/LIBRO. *
003200*    19/09/2005 RA  TKT-6119    SE VALIDA QUE LA PAGINA Y EL     *
003300*                                TAMAÑO DE PAGINA SEAN           *
003350*                                CONSISTENTES ANTES DE EXTRAER.  *
003360*    07/03/2006 RA  TKT-6195    SE AGREGA LA TABLA DE            *
003370*                                CONTRAPARTES EN MEMORIA Y SE     *
003380*                                VALIDA CONTRAPARTE Y ESTADO      *
003390*                                DEL CRITERIO ANTES DE EXTRAER    *
003400*                                (FALTABAN EN EL ALTA ORIGINAL).  *
003500******************************************************************
003600
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT SRCHC-IN     ASSIGN TO SRCHCRIT
004700            FILE STATUS IS FS-SRCHC.
004800
004900     SELECT TRADES-IN    ASSIGN TO TRADESAC
005000            FILE STATUS IS FS-TRADES.
005100
005200     SELECT BOOKS-IN     ASSIGN TO REFBOOKS
005300            FILE STATUS IS FS-BOOKS.
005400
005500     SELECT USERS-IN     ASSIGN TO REFUSERS
005600            FILE STATUS IS FS-USERS.
005700
005750     SELECT CPTYS-IN     ASSIGN TO REFCPTYS
005760            FILE STATUS IS FS-CPTYS.
005770
005800     SELECT EXTRACT-OUT  ASSIGN TO BUSCAOUT
005900            FILE STATUS IS FS-EXTRACT.
006000
006100     SELECT VALERR-OUT   ASSIGN TO VALERROU
006200            FILE STATUS IS FS-VALERR.
006300
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SRCHC-IN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  REG-SRCHC-IN                PIC X(100).
007200
007300 FD  TRADES-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  REG-TRADES-IN               PIC X(100).
007700
007800 FD  BOOKS-IN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-BOOKS-IN                PIC X(40).
008200
008300 FD  USERS-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  REG-USERS-IN                PIC X(40).
008650
008660 FD  CPTYS-IN
008670     RECORDING MODE IS F
008680     LABEL RECORDS ARE STANDARD.
008690 01  REG-CPTYS-IN                PIC X(40).
008700
008800 FD  EXTRACT-OUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  REG-EXTRACT-OUT             PIC X(100).
009200
009300 FD  VALERR-OUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  REG-VALERR-OUT              PIC X(110).
009700
009800 WORKING-STORAGE SECTION.
009900*=======================*
010000 77  FILLER                     PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010100
010200*---- INDICADORES DE ARCHIVO --------------------------------------
010300 77  FS-SRCHC                   PIC XX     VALUE SPACES.
010400     88  FS-SRCHC-OK                VALUE '00'.
010500 77  FS-TRADES                  PIC XX     VALUE SPACES.
010600     88  FS-TRADES-OK               VALUE '00'.
010700     88  FS-TRADES-FIN              VALUE '10'.
010800 77  FS-BOOKS                   PIC XX     VALUE SPACES.
010900     88  FS-BOOKS-OK                VALUE '00'.
011000     88  FS-BOOKS-FIN               VALUE '10'.
011100 77  FS-USERS                   PIC XX     VALUE SPACES.
011200     88  FS-USERS-OK                VALUE '00'.
011300     88  FS-USERS-FIN               VALUE '10'.
011350 77  FS-CPTYS                   PIC XX     VALUE SPACES.
011360     88  FS-CPTYS-OK                VALUE '00'.
011370     88  FS-CPTYS-FIN               VALUE '10'.
011400 77  FS-EXTRACT                 PIC XX     VALUE SPACES.
011500     88  FS-EXTRACT-OK              VALUE '00'.
011600 77  FS-VALERR                  PIC XX     VALUE SPACES.
011700     88  FS-VALERR-OK               VALUE '00'.
011800
011900*---- CONTADORES DE CORRIDA ---------------------------------------
012000 77  WS-CANT-LEIDOS             PIC 9(07)  COMP  VALUE ZEROS.
012100 77  WS-CANT-EXTRAIDOS          PIC 9(07)  COMP  VALUE ZEROS.
012200 77  WS-CANT-TB-BOOK            PIC 9(04)  COMP  VALUE ZEROS.
012250 77  WS-CANT-TB-USER            PIC 9(04)  COMP  VALUE ZEROS.
012260 77  WS-CANT-TB-CPTY            PIC 9(04)  COMP  VALUE ZEROS.
012400 77  WS-CANT-NUM-PRINT          PIC ZZZ,ZZZ,ZZ9.
012500 77  WS-CRITERIO-VALIDO         PIC X(01)  VALUE 'S'.
012600     88  WS-CRITERIO-OK             VALUE 'S'.
012700     88  WS-CRITERIO-MAL            VALUE 'N'.
012800
012900*---- CRITERIO DE BUSQUEDA LEIDO (SRCHC-IN) -----------------------
013000 01  WS-REG-SRCHC.
013100     03  SRC-MODO               PIC X(01)    VALUE 'G'.
013200         88  SRC-MODO-GENERAL       VALUE 'G'.
013300         88  SRC-MODO-PERSONAL      VALUE 'P'.
013400         88  SRC-MODO-PORLIBRO      VALUE 'B'.
013500     03  SRC-FEC-DESDE          PIC 9(08)    VALUE ZEROS.
013600     03  SRC-FEC-HASTA          PIC 9(08)    VALUE ZEROS.
013700     03  SRC-STATUS             PIC X(10)    VALUE SPACES.
013800     03  SRC-TRADER-ID          PIC 9(06)    VALUE ZEROS.
013900     03  SRC-BOOK-ID            PIC 9(06)    VALUE ZEROS.
014000     03  SRC-CPTY-ID            PIC 9(06)    VALUE ZEROS.
014100     03  SRC-PAGINA-NRO         PIC 9(05)    VALUE ZEROS.
014200     03  SRC-PAGINA-SIZE        PIC 9(05)    VALUE ZEROS.
014300     03  SRC-LOGIN-ID           PIC X(10)    VALUE SPACES.
014400     03  SRC-BOOK-NAME          PIC X(20)    VALUE SPACES.
014500     03  FILLER                 PIC X(15)    VALUE SPACES.
014600
014700*---- REDEFINE DEL CRITERIO PARA GRABAR EL NUMERO DE OPERADOR ----
014800*     ENCONTRADO POR LOGIN (MODO PERSONAL/POR LIBRO) COMO SI      *
014900*     FUERA UN FILTRO NUMERICO MAS ---------------------------
015000 01  WS-SRC-TRADER-RESUELTO REDEFINES WS-REG-SRCHC.
015100     03  FILLER                 PIC X(19).
015200     03  SRT-TRADER-RESUELTO    PIC 9(06).
015300     03  FILLER                 PIC X(75).
015400
015500*---- AREA DE UNA OPERACION LEIDA (TRADES-IN) ---------------------
015600 01  WS-TRADE-ATUAL.
015700     03  TRD-TRADE-ID           PIC 9(09).
015800     03  TRD-VERSION            PIC 9(03).
015900     03  TRD-TRADE-DATE         PIC 9(08).
016000     03  TRD-START-DATE         PIC 9(08).
016100     03  TRD-MATURITY-DATE      PIC 9(08).
016200     03  TRD-BOOK-ID            PIC 9(06).
016300     03  TRD-CPTY-ID            PIC 9(06).
016400     03  TRD-TRADER-ID          PIC 9(06).
016500     03  TRD-STATUS             PIC X(10).
016600     03  TRD-TRADE-TYPE         PIC X(10).
016700     03  TRD-TRADE-SUBTYPE      PIC X(10).
016800     03  TRD-ACTIVE-FLAG        PIC X(01).
016900     03  FILLER                 PIC X(15).
017000
017100*---- LAYOUT DE LIBRO Y DE OPERADOR (DATOS DE REFERENCIA) ---------
017200 01  REG-BOOK.
017300     03  BK-BOOK-ID             PIC 9(06)    VALUE ZEROS.
017400     03  BK-BOOK-NAME           PIC X(20)    VALUE SPACES.
017500     03  BK-ACTIVE              PIC X(01)    VALUE 'N'.
017600         88  BK-ACTIVE-SI           VALUE 'Y'.
017700         88  BK-ACTIVE-NO           VALUE 'N'.
017800     03  BK-COST-CTR-ID         PIC 9(06)    VALUE ZEROS.
017900     03  FILLER                 PIC X(07)    VALUE SPACES.
018000
018100 01  REG-USER.
018200     03  US-USER-ID             PIC 9(06)    VALUE ZEROS.
018300     03  US-LOGIN-ID            PIC X(10)    VALUE SPACES.
018400     03  US-ACTIVE              PIC X(01)    VALUE 'N'.
018500         88  US-ACTIVE-SI           VALUE 'Y'.
018600         88  US-ACTIVE-NO           VALUE 'N'.
018700     03  FILLER                 PIC X(23)    VALUE SPACES.
018800
018810 01  REG-CPTY.
018820     03  CY-CPTY-ID             PIC 9(06)    VALUE ZEROS.
018830     03  CY-CPTY-NAME           PIC X(20)    VALUE SPACES.
018840     03  CY-ACTIVE              PIC X(01)    VALUE 'N'.
018850         88  CY-ACTIVE-SI           VALUE 'Y'.
018860         88  CY-ACTIVE-NO           VALUE 'N'.
018870     03  FILLER                 PIC X(13)    VALUE SPACES.
018880
018900*---- TABLAS EN MEMORIA DE LIBRO Y OPERADOR -----------------------
019000 01  WS-TABLAS-REFERENCIA.
019100     03  TB-BOOK OCCURS 500 TIMES
019200                 ASCENDING KEY IS TB-BOOK-ID
019300                 INDEXED BY IX-BOOK.
019400         05  TB-BOOK-ID         PIC 9(06).
019500         05  TB-BOOK-NAME       PIC X(20).
019600         05  TB-BOOK-ACTIVE     PIC X(01).
019700         05  TB-BOOK-CCNTR      PIC 9(06).
019800     03  TB-USER OCCURS 500 TIMES
019900                 ASCENDING KEY IS TB-USER-ID
020000                 INDEXED BY IX-USER.
020100         05  TB-USER-ID         PIC 9(06).
020200         05  TB-USER-LOGIN      PIC X(10).
020300         05  TB-USER-ACTIVE     PIC X(01).
020310     03  TB-CPTY OCCURS 500 TIMES
020320                 ASCENDING KEY IS TB-CPTY-ID
020330                 INDEXED BY IX-CPTY.
020340         05  TB-CPTY-ID         PIC 9(06).
020350         05  TB-CPTY-ACTIVE     PIC X(01).
020400     03  FILLER                 PIC X(10).
020500
020600*---- AREA DEL REGISTRO DE ERROR DE VALIDACION DEL CRITERIO -------
020700 01  WS-REG-VALERR-OUT.
020800     03  VER-TRADE-ID           PIC 9(09)    VALUE ZEROS.
020900     03  VER-CAMPO              PIC X(30)    VALUE SPACES.
021000     03  VER-SEVERIDAD          PIC X(07)    VALUE 'ERROR'.
021100         88  VER-SEV-ERROR          VALUE 'ERROR'.
021200         88  VER-SEV-WARNING        VALUE 'WARNING'.
021300     03  VER-MENSAJE            PIC X(60)    VALUE SPACES.
021400     03  FILLER                 PIC X(04)    VALUE SPACES.
021500
021600*---- REDEFINE NUMERICO/ALFA PARA ARMAR ETIQUETAS DE PANTALLA ----
021700 01  WS-ID-NUM                  PIC 9(06)    VALUE ZEROS.
021800 01  WS-ID-ALFA REDEFINES WS-ID-NUM
021900                                PIC X(06).
021920
021940*---- REDEFINE NUMERICO/ALFA PARA EL TAMAÑO DE PAGINA EN MENSAJES --
021960 01  WS-PAGINA-NUM               PIC 9(05)    VALUE ZEROS.
021980 01  WS-PAGINA-ALFA REDEFINES WS-PAGINA-NUM
022000                                PIC X(05).
022100 77  FILLER                     PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022200
022300******************************************************************
022400 PROCEDURE DIVISION.
022500
022600 MAIN-PROGRAM-I.
022700
022800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
022900
023000     IF WS-CRITERIO-OK THEN
023100        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023200     END-IF
023300
023400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
023500
023600 MAIN-PROGRAM-F. GOBACK.
023700
023800*----  CUERPO INICIO - ABRE ARCHIVOS, CARGA TABLAS Y VALIDA ------
023900*      EL CRITERIO RECIBIDO --------------------------------------
024000 1000-INICIO-I.
024100
024200     PERFORM 1050-ABRIR-ARCHIVOS-I THRU 1050-ABRIR-ARCHIVOS-F
024300
024400     READ SRCHC-IN INTO WS-REG-SRCHC
024500
024600     MOVE ZEROS TO WS-CANT-TB-BOOK WS-CANT-TB-USER WS-CANT-TB-CPTY
024700     PERFORM 1200-CARGAR-BOOKS-I THRU 1200-CARGAR-BOOKS-F
024800     PERFORM 1250-CARGAR-USERS-I THRU 1250-CARGAR-USERS-F
024850     PERFORM 1300-CARGAR-CPTYS-I THRU 1300-CARGAR-CPTYS-F
024900
025000     PERFORM 1500-VALIDAR-CRITERIO-I THRU 1500-VALIDAR-CRITERIO-F.
025100
025200 1000-INICIO-F. EXIT.
025300
025400*-----------------------------------------------------------------
025500 1050-ABRIR-ARCHIVOS-I.
025600
025700     OPEN INPUT  SRCHC-IN
025800     OPEN INPUT  TRADES-IN
025900     OPEN INPUT  BOOKS-IN
026000     OPEN INPUT  USERS-IN
026050     OPEN INPUT  CPTYS-IN
026100     OPEN OUTPUT EXTRACT-OUT
026200     OPEN OUTPUT VALERR-OUT
026300
026400     IF NOT FS-SRCHC-OK OR NOT FS-TRADES-OK OR NOT FS-BOOKS-OK
026500        OR NOT FS-USERS-OK OR NOT FS-EXTRACT-OK
026550        OR NOT FS-CPTYS-OK
026600        OR NOT FS-VALERR-OK THEN
026700        DISPLAY '** PGMBUSCA - ERROR EN APERTURA DE ARCHIVOS **'
026800        MOVE 9999 TO RETURN-CODE
026900        STOP RUN
027000     END-IF.
027100
027200 1050-ABRIR-ARCHIVOS-F. EXIT.
027300
027400*---- CARGA LA TABLA DE LIBROS EN MEMORIA -------------------------
027500 1200-CARGAR-BOOKS-I.
027600
027700     READ BOOKS-IN INTO REG-BOOK
027800        AT END SET FS-BOOKS-FIN TO TRUE
027900     END-READ
028000
028100     PERFORM 1210-CARGAR-UN-BOOK-I THRU 1210-CARGAR-UN-BOOK-F
028200        UNTIL FS-BOOKS-FIN.
028300
028400 1200-CARGAR-BOOKS-F. EXIT.
028500
028600*-----------------------------------------------------------------
028700 1210-CARGAR-UN-BOOK-I.
028800
028900     ADD 1 TO WS-CANT-TB-BOOK
029000     SET IX-BOOK TO WS-CANT-TB-BOOK
029100     MOVE BK-BOOK-ID       TO TB-BOOK-ID (IX-BOOK)
029200     MOVE BK-BOOK-NAME     TO TB-BOOK-NAME (IX-BOOK)
029300     MOVE BK-ACTIVE        TO TB-BOOK-ACTIVE (IX-BOOK)
029400     MOVE BK-COST-CTR-ID   TO TB-BOOK-CCNTR (IX-BOOK)
029500
029600     READ BOOKS-IN INTO REG-BOOK
029700        AT END SET FS-BOOKS-FIN TO TRUE
029800     END-READ.
029900
030000 1210-CARGAR-UN-BOOK-F. EXIT.
030100
030200*---- CARGA LA TABLA DE OPERADORES EN MEMORIA ---------------------
030300 1250-CARGAR-USERS-I.
030400
030500     READ USERS-IN INTO REG-USER
030600        AT END SET FS-USERS-FIN TO TRUE
030700     END-READ
030800
030900     PERFORM 1260-CARGAR-UN-USER-I THRU 1260-CARGAR-UN-USER-F
031000        UNTIL FS-USERS-FIN.
031100
031200 1250-CARGAR-USERS-F. EXIT.
031300
031400*-----------------------------------------------------------------
031500 1260-CARGAR-UN-USER-I.
031600
031700     ADD 1 TO WS-CANT-TB-USER
031800     SET IX-USER TO WS-CANT-TB-USER
031900     MOVE US-USER-ID       TO TB-USER-ID (IX-USER)
032000     MOVE US-LOGIN-ID      TO TB-USER-LOGIN (IX-USER)
032100     MOVE US-ACTIVE        TO TB-USER-ACTIVE (IX-USER)
032200
032300     READ USERS-IN INTO REG-USER
032400        AT END SET FS-USERS-FIN TO TRUE
032500     END-READ.
032600
032700 1260-CARGAR-UN-USER-F. EXIT.
032800
032810*---- CARGA LA TABLA DE CONTRAPARTES EN MEMORIA -------------------
032820 1300-CARGAR-CPTYS-I.
032830
032840     READ CPTYS-IN INTO REG-CPTY
032850        AT END SET FS-CPTYS-FIN TO TRUE
032860     END-READ
032870
032880     PERFORM 1310-CARGAR-UNA-CPTY-I THRU 1310-CARGAR-UNA-CPTY-F
032890        UNTIL FS-CPTYS-FIN.
032900
032910 1300-CARGAR-CPTYS-F. EXIT.
032920
032930*-----------------------------------------------------------------
032940 1310-CARGAR-UNA-CPTY-I.
032950
032960     ADD 1 TO WS-CANT-TB-CPTY
032970     SET IX-CPTY TO WS-CANT-TB-CPTY
032980     MOVE CY-CPTY-ID       TO TB-CPTY-ID (IX-CPTY)
032990     MOVE CY-ACTIVE        TO TB-CPTY-ACTIVE (IX-CPTY)
033000
033010     READ CPTYS-IN INTO REG-CPTY
033020        AT END SET FS-CPTYS-FIN TO TRUE
033030     END-READ.
033040
033050 1310-CARGAR-UNA-CPTY-F. EXIT.
033060
033070*---- VALIDA EL CRITERIO DE BUSQUEDA / PAGINACION / TABLERO ------
033080 1500-VALIDAR-CRITERIO-I.
033100
033200     SET WS-CRITERIO-OK TO TRUE
033300     MOVE ZEROS TO VER-TRADE-ID
033400
033500     IF SRC-FEC-DESDE NOT = ZEROS AND SRC-FEC-HASTA NOT = ZEROS
033600        AND SRC-FEC-DESDE > SRC-FEC-HASTA THEN
033700        MOVE 'FEC-DESDE/FEC-HASTA' TO VER-CAMPO
033800        MOVE 'Earliest date must be before latest date'
033900                                     TO VER-MENSAJE
034000        PERFORM 1590-GRABAR-ERROR-CRIT-I THRU 1590-GRABAR-ERROR-CRIT-F
034100     END-IF
034200
034300     IF SRC-TRADER-ID NOT = ZEROS THEN
034400        SET IX-USER TO 1
034500        SEARCH TB-USER
034600           AT END
034700              MOVE 'TRADER-ID' TO VER-CAMPO
034800              MOVE 'Trader not found' TO VER-MENSAJE
034900              PERFORM 1590-GRABAR-ERROR-CRIT-I
035000                 THRU 1590-GRABAR-ERROR-CRIT-F
035100           WHEN TB-USER-ID (IX-USER) = SRC-TRADER-ID
035200              CONTINUE
035300        END-SEARCH
035400     END-IF
035500
035600     IF SRC-BOOK-ID NOT = ZEROS THEN
035700        SET IX-BOOK TO 1
035800        SEARCH TB-BOOK
035900           AT END
036000              MOVE 'BOOK-ID' TO VER-CAMPO
036100              MOVE 'Book not found' TO VER-MENSAJE
036200              PERFORM 1590-GRABAR-ERROR-CRIT-I
036300                 THRU 1590-GRABAR-ERROR-CRIT-F
036400           WHEN TB-BOOK-ID (IX-BOOK) = SRC-BOOK-ID
036500              CONTINUE
036600        END-SEARCH
036700     END-IF
036705
036712     IF SRC-CPTY-ID NOT = ZEROS THEN
036719        SET IX-CPTY TO 1
036726        SEARCH TB-CPTY
036733           AT END
036740              MOVE 'CPTY-ID' TO VER-CAMPO
036747              MOVE SRC-CPTY-ID TO WS-ID-NUM
036754              STRING 'Counterparty not found: ' WS-ID-ALFA
036761                     DELIMITED BY SIZE INTO VER-MENSAJE
036768              PERFORM 1590-GRABAR-ERROR-CRIT-I
036775                 THRU 1590-GRABAR-ERROR-CRIT-F
036782           WHEN TB-CPTY-ID (IX-CPTY) = SRC-CPTY-ID
036789              CONTINUE
036796        END-SEARCH
036803     END-IF
036810
036817     IF SRC-STATUS NOT = SPACES
036824        AND SRC-STATUS NOT = 'NEW'        AND SRC-STATUS NOT = 'AMENDED'
036831        AND SRC-STATUS NOT = 'CANCELLED'  AND SRC-STATUS NOT = 'TERMINATED'
036838        AND SRC-STATUS NOT = 'LIVE'       AND SRC-STATUS NOT = 'DEAD' THEN
036845        MOVE 'STATUS' TO VER-CAMPO
036852        MOVE 'Status not found' TO VER-MENSAJE
036859        PERFORM 1590-GRABAR-ERROR-CRIT-I THRU 1590-GRABAR-ERROR-CRIT-F
036866     END-IF
036873
036900     IF SRC-PAGINA-SIZE = ZEROS THEN
037000        MOVE 'PAGINA-SIZE' TO VER-CAMPO
037050        MOVE SRC-PAGINA-SIZE TO WS-PAGINA-NUM
037100        STRING 'Page size must be greater than zero, received: '
037150               WS-PAGINA-ALFA DELIMITED BY SIZE INTO VER-MENSAJE
037200        PERFORM 1590-GRABAR-ERROR-CRIT-I THRU 1590-GRABAR-ERROR-CRIT-F
037300     END-IF
037400
037500     IF SRC-MODO-PERSONAL OR SRC-MODO-PORLIBRO THEN
037600        PERFORM 1600-VALIDAR-TABLERO-I THRU 1600-VALIDAR-TABLERO-F
037700     END-IF.
037800
037900 1500-VALIDAR-CRITERIO-F. EXIT.
038000
038100*---- VALIDACIONES PROPIAS DEL TABLERO PERSONAL / POR LIBRO ------
038200 1600-VALIDAR-TABLERO-I.
038300
038400     SET IX-USER TO 1
038500     SEARCH TB-USER
038600        AT END
038700           MOVE 'LOGIN-ID' TO VER-CAMPO
038800           STRING 'User not found with login ID: ' SRC-LOGIN-ID
038900                  DELIMITED BY SIZE INTO VER-MENSAJE
039000           PERFORM 1590-GRABAR-ERROR-CRIT-I
039100              THRU 1590-GRABAR-ERROR-CRIT-F
039200        WHEN TB-USER-LOGIN (IX-USER) = SRC-LOGIN-ID
039300           MOVE TB-USER-ID (IX-USER) TO SRT-TRADER-RESUELTO
039400           IF TB-USER-ACTIVE (IX-USER) NOT = 'Y' THEN
039500              MOVE 'LOGIN-ID' TO VER-CAMPO
039600              STRING 'User is inactive: ' SRC-LOGIN-ID
039700                     DELIMITED BY SIZE INTO VER-MENSAJE
039800              PERFORM 1590-GRABAR-ERROR-CRIT-I
039900                 THRU 1590-GRABAR-ERROR-CRIT-F
040000           END-IF
040100     END-SEARCH
040200
040300     IF SRC-MODO-PORLIBRO THEN
040400        SET IX-BOOK TO 1
040500        SEARCH TB-BOOK
040600           AT END
040700              MOVE 'BOOK-NAME' TO VER-CAMPO
040800              STRING 'Book not found: ' SRC-BOOK-NAME
040900                     DELIMITED BY SIZE INTO VER-MENSAJE
041000              PERFORM 1590-GRABAR-ERROR-CRIT-I
041100                 THRU 1590-GRABAR-ERROR-CRIT-F
041200           WHEN TB-BOOK-NAME (IX-BOOK) = SRC-BOOK-NAME
041300              MOVE TB-BOOK-ID (IX-BOOK) TO SRC-BOOK-ID
041400              IF TB-BOOK-ACTIVE (IX-BOOK) NOT = 'Y' THEN
041500                 MOVE 'BOOK-NAME' TO VER-CAMPO
041600                 STRING 'Book is inactive: ' SRC-BOOK-NAME
041700                        DELIMITED BY SIZE INTO VER-MENSAJE
041800                 PERFORM 1590-GRABAR-ERROR-CRIT-I
041900                    THRU 1590-GRABAR-ERROR-CRIT-F
042000              END-IF
042100        END-SEARCH
042150     END-IF.
042200
042300 1600-VALIDAR-TABLERO-F. EXIT.
042400
042500*---- GRABA UN ERROR DE VALIDACION DEL CRITERIO Y LO INVALIDA ----
042600 1590-GRABAR-ERROR-CRIT-I.
042700
042800     SET WS-CRITERIO-MAL TO TRUE
042900     MOVE 'ERROR' TO VER-SEVERIDAD
043000     WRITE REG-VALERR-OUT FROM WS-REG-VALERR-OUT.
043100
043200 1590-GRABAR-ERROR-CRIT-F. EXIT.
043300
043400*----  CUERPO PRINCIPAL - RECORRE TRADES-IN APLICANDO EL FILTRO --
043500 2000-PROCESO-I.
043600
043700     READ TRADES-IN INTO WS-TRADE-ATUAL
043800        AT END SET FS-TRADES-FIN TO TRUE
043900     END-READ
044000
044100     PERFORM 2100-PROCESAR-UNA-TRADE-I THRU 2100-PROCESAR-UNA-TRADE-F
044200        UNTIL FS-TRADES-FIN.
044300
044400 2000-PROCESO-F. EXIT.
044500
044600*-----------------------------------------------------------------
044700 2100-PROCESAR-UNA-TRADE-I.
044800
044900     ADD 1 TO WS-CANT-LEIDOS
045000
045100     IF (SRC-FEC-DESDE = ZEROS OR TRD-TRADE-DATE >= SRC-FEC-DESDE)
045200        AND (SRC-FEC-HASTA = ZEROS OR TRD-TRADE-DATE <= SRC-FEC-HASTA)
045300        AND (SRC-STATUS = SPACES OR TRD-STATUS = SRC-STATUS)
045400        AND (SRC-CPTY-ID = ZEROS OR TRD-CPTY-ID = SRC-CPTY-ID)
045500        AND (SRC-BOOK-ID = ZEROS OR TRD-BOOK-ID = SRC-BOOK-ID)
045600        AND (NOT SRC-MODO-GENERAL
045700               OR SRC-TRADER-ID = ZEROS
045800               OR TRD-TRADER-ID = SRC-TRADER-ID)
045900        AND (NOT (SRC-MODO-PERSONAL OR SRC-MODO-PORLIBRO)
046000               OR TRD-TRADER-ID = SRT-TRADER-RESUELTO) THEN
046300        MOVE WS-TRADE-ATUAL TO REG-EXTRACT-OUT
046400        WRITE REG-EXTRACT-OUT
046500        ADD 1 TO WS-CANT-EXTRAIDOS
046600     END-IF
046700
046800     READ TRADES-IN INTO WS-TRADE-ATUAL
046900        AT END SET FS-TRADES-FIN TO TRUE
047000     END-READ.
047100
047200 2100-PROCESAR-UNA-TRADE-F. EXIT.
047300
047400*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA LOS CONTADORES ---
047500 9999-FINAL-I.
047600
047700     CLOSE SRCHC-IN TRADES-IN BOOKS-IN USERS-IN CPTYS-IN
047800                    EXTRACT-OUT VALERR-OUT
047900
048000     DISPLAY '===================================================='
048100     DISPLAY ' PGMBUSCA - CONTROL DE LA CORRIDA'
048200     MOVE WS-CANT-LEIDOS    TO WS-CANT-NUM-PRINT
048300     DISPLAY ' OPERACIONES LEIDAS ..... : ' WS-CANT-NUM-PRINT
048400     MOVE WS-CANT-EXTRAIDOS TO WS-CANT-NUM-PRINT
048500     DISPLAY ' OPERACIONES EXTRAIDAS .. : ' WS-CANT-NUM-PRINT
048600     DISPLAY '===================================================='.
048700
048800 9999-FINAL-F. EXIT.
