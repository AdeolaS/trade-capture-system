000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-DLYSM.
000300 AUTHOR.        M. SORIA.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  02/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-DLYSM                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DEL RESUMEN DIARIO POR OPERADOR, ESCRITO POR         *
001200*    PGMDIASU.  EL ARCHIVO LLEVA UNA LINEA CABECERA (DLY-TIPO-H) *
001300*    POR OPERADOR/FECHA SEGUIDA DE SUS LINEAS DE DETALLE POR     *
001400*    LIBRO (DLY-TIPO-B); AMBAS COMPARTEN EL AREA COMUN Y SE      *
001500*    DISTINGUEN POR EL CODIGO DE TIPO DE REGISTRO.               *
001600*    LARGO DE REGISTRO = 86 BYTES (CABECERA) / 62 (DETALLE).     *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    02/04/1989 MS  REQ-89-021  ALTA DEL LAYOUT ORIGINAL (SOLO   *
002100*                                CABECERA).                      *
002200*    14/06/1993 MS  REQ-93-080  SE AGREGA LA LINEA DE DETALLE    *
002300*                                POR LIBRO (DLY-TIPO-B).         *
002400*    09/02/1998 CP  TKT-4021    REVISION Y2K: DLY-FECHA PASA DE  *
002500*                                AAMMDD (6) A AAAAMMDD (8).      *
002600******************************************************************
002700
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000*================================*
003100**************************************
003200*    LAYOUT RESUMEN DIARIO POR OPERADOR
003300*    CABECERA = 86 BYTES / DETALLE = 62
003400**************************************
003500 01  REG-DLYSM.
003600*    POSICION RELATIVA (01:01) TIPO DE REGISTRO
003700     03  DLY-TIPO-REG        PIC X(01)    VALUE SPACES.
003800         88  DLY-TIPO-H          VALUE 'H'.
003900         88  DLY-TIPO-B          VALUE 'B'.
004000*    POSICION RELATIVA (02:06) OPERADOR (TRADER)
004100     03  DLY-TRADER-ID       PIC 9(06)    VALUE ZEROS.
004200*    POSICION RELATIVA (08:08) FECHA DEL RESUMEN (AAAAMMDD)
004300     03  DLY-FECHA           PIC 9(08)    VALUE ZEROS.
004400*    AREA DE CABECERA (SOLO CUANDO DLY-TIPO-H)
004500*    POSICION RELATIVA (16:65)
004600     03  DLY-AREA-H.
004700         05  DLY-HOY-CANT        PIC 9(07)    VALUE ZEROS.
004800         05  DLY-HOY-NOCIONAL    PIC S9(15)V99 VALUE ZEROS.
004900         05  DLY-ANT-CANT        PIC 9(07)    VALUE ZEROS.
005000         05  DLY-ANT-NOCIONAL    PIC S9(15)V99 VALUE ZEROS.
005100         05  DLY-VAR-CANT-PCT    PIC S9(05)V99 VALUE ZEROS.
005200         05  DLY-VAR-NOC-PCT     PIC S9(05)V99 VALUE ZEROS.
005300         05  FILLER              PIC X(05)    VALUE SPACES.
005400*    AREA DE DETALLE POR LIBRO (SOLO CUANDO DLY-TIPO-B)
005500*    POSICION RELATIVA (16:45) REDEFINE EL AREA DE CABECERA
005600     03  DLY-AREA-B REDEFINES DLY-AREA-H.
005700         05  DLY-BOOK-NAME       PIC X(20)    VALUE SPACES.
005800         05  DLY-BOOK-CANT       PIC 9(07)    VALUE ZEROS.
005900         05  DLY-BOOK-NOCIONAL   PIC S9(15)V99 VALUE ZEROS.
006000         05  FILLER              PIC X(03)    VALUE SPACES.
006100*    POSICION RELATIVA (81:04) USO FUTURO (SOLO CABECERA)
006200     03  FILLER              PIC X(04)    VALUE SPACES.
