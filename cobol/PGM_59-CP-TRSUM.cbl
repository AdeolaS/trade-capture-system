000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-TRSUM.
000300 AUTHOR.        M. SORIA.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  02/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-TRSUM                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DE UNA LINEA DE DETALLE DEL RESUMEN DE OPERACIONES,  *
001200*    ESCRITO POR PGMTRSUM.  UNA LINEA POR CLAVE DISTINTA DENTRO  *
001300*    DE CADA GRUPO (ESTADO, TIPO, CONTRAPARTE, MONEDA, LIBRO).   *
001400*    LARGO DE REGISTRO = 60 BYTES.                                *
001500*                                                                *
001600*    HISTORIAL DE CAMBIOS                                       *
001700*    --------------------                                       *
001800*    02/04/1989 MS  REQ-89-020  ALTA DEL LAYOUT ORIGINAL (SOLO   *
001900*                                GRUPO POR ESTADO).              *
002000*    14/06/1993 MS  REQ-93-079  SE AGREGAN LOS GRUPOS POR TIPO,  *
002100*                                CONTRAPARTE, MONEDA Y LIBRO.    *
002200******************************************************************
002300
002400 DATA DIVISION.
002500 WORKING-STORAGE SECTION.
002600*================================*
002700**************************************
002800*    LAYOUT DETALLE RESUMEN DE OPS.   *
002900*    LARGO REGISTRO = 60 BYTES        *
003000**************************************
003100 01  REG-TRSUM.
003200*    POSICION RELATIVA (01:12) TIPO DE GRUPO
003300     03  SUM-GRUPO-TIPO      PIC X(12)    VALUE SPACES.
003400         88  SUM-GRUPO-STATUS    VALUE 'STATUS'.
003500         88  SUM-GRUPO-TRDTYPE   VALUE 'TRADETYPE'.
003600         88  SUM-GRUPO-CPTY      VALUE 'CPTY'.
003700         88  SUM-GRUPO-CCY       VALUE 'CURRENCY'.
003800         88  SUM-GRUPO-BOOKRISK  VALUE 'BOOKRISK'.
003900*    POSICION RELATIVA (13:20) CLAVE DEL GRUPO
004000     03  SUM-GRUPO-CLAVE     PIC X(20)    VALUE SPACES.
004100*    POSICION RELATIVA (33:07) CANTIDAD DE OPERACIONES
004200     03  SUM-CANTIDAD        PIC 9(07)    VALUE ZEROS.
004300*    POSICION RELATIVA (40:17) IMPORTE (NOCIONAL O RIESGO)
004400     03  SUM-IMPORTE         PIC S9(15)V99 VALUE ZEROS.
004500*    POSICION RELATIVA (57:04) USO FUTURO
004600     03  FILLER              PIC X(04)    VALUE SPACES.
