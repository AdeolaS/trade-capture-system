000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-TRLEG.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  05/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-TRLEG                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DE LA PATA (LEG) DE UNA OPERACION DE SWAP.  CADA     *
001200*    OPERACION TRAE EXACTAMENTE DOS REGISTROS DE ESTE TIPO,      *
001300*    UNO PAGADOR (PAY) Y UNO COBRADOR (RECEIVE), CLASIFICADOS    *
001400*    POR TRD-TRADE-ID + LEG-NRO.                                 *
001500*    LARGO DE REGISTRO = 120 BYTES.                              *
001600*                                                                *
001700*    HISTORIAL DE CAMBIOS                                       *
001800*    --------------------                                       *
001900*    05/03/1989 JF  REQ-89-014  ALTA DEL LAYOUT ORIGINAL.        *
002000*    22/11/1990 JF  REQ-90-201  SE AGREGAN LEG-INDICE Y          *
002100*                                LEG-CALENDARIO.                 *
002200*    09/02/1998 CP  TKT-4021    REVISION Y2K: SIN IMPACTO EN     *
002300*                                ESTE LAYOUT (NO TIENE FECHAS).  *
002400*    30/08/2003 RA  TKT-5814    SE AGREGA 88-NIVEL SOBRE         *
002500*                                LEG-PATA-COBRO/PAGO.            *
002600******************************************************************
002700
002800 DATA DIVISION.
002900 WORKING-STORAGE SECTION.
003000*================================*
003100**************************************
003200*    LAYOUT PATA DE OPERACION (LEG)   *
003300*    LARGO REGISTRO = 120 BYTES       *
003400**************************************
003500 01  REG-TRLEG.
003600*    POSICION RELATIVA (01:09) NUMERO DE OPERACION (PADRE)
003700     03  LEG-TRADE-ID        PIC 9(09)    VALUE ZEROS.
003800*    POSICION RELATIVA (10:01) NUMERO DE PATA (1 O 2)
003900     03  LEG-NRO             PIC 9(01)    VALUE ZEROS.
004000*    POSICION RELATIVA (11:08) TIPO DE PATA
004100     03  LEG-TIPO            PIC X(08)    VALUE SPACES.
004200         88  LEG-TIPO-FIJA       VALUE 'FIXED'.
004300         88  LEG-TIPO-FLOTANTE   VALUE 'FLOATING'.
004400*    POSICION RELATIVA (19:07) PAGA O COBRA
004500     03  LEG-PATA            PIC X(07)    VALUE SPACES.
004600         88  LEG-PATA-PAGO       VALUE 'PAY'.
004700         88  LEG-PATA-COBRO      VALUE 'RECEIVE'.
004800*    POSICION RELATIVA (26:15) NOCIONAL DE LA PATA
004900     03  LEG-NOCIONAL        PIC S9(13)V99 VALUE ZEROS.
005000*    POSICION RELATIVA (41:09) TASA FIJA (0,050000 = 5%)
005100     03  LEG-TASA            PIC S9(03)V9(06) VALUE ZEROS.
005200*    POSICION RELATIVA (50:03) MONEDA (ISO)
005300     03  LEG-MONEDA          PIC X(03)    VALUE SPACES.
005400*    POSICION RELATIVA (53:10) INDICE FLOTANTE (LIBOR/SOFR)
005500     03  LEG-INDICE          PIC X(10)    VALUE SPACES.
005600*    POSICION RELATIVA (63:10) CALENDARIO DE PERIODOS
005700     03  LEG-CALENDARIO      PIC X(10)    VALUE SPACES.
005800*    POSICION RELATIVA (73:10) CONVENCION DIA HABIL DE PAGO
005900     03  LEG-BDC-PAGO        PIC X(10)    VALUE SPACES.
006000*    POSICION RELATIVA (83:10) CONVENCION DIA HABIL DE FIXING
006100     03  LEG-BDC-FIXING      PIC X(10)    VALUE SPACES.
006200*    POSICION RELATIVA (93:10) CALENDARIO DE FERIADOS
006300     03  LEG-FERIADOS        PIC X(10)    VALUE SPACES.
006400*    POSICION RELATIVA (103:18) USO FUTURO
006500     03  FILLER              PIC X(18)    VALUE SPACES.
