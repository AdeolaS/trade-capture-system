000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMDIASU.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  09/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMTRCAP - PGMDIASU                                         *
001000*    ==========================================================  *
001100*    RESUMEN DIARIO POR OPERADOR.  PARA LA FECHA DE PROCESO      *
001200*    RECIBIDA POR CONTROL (CTLFEC-IN), ACUMULA POR OPERADOR LA   *
001300*    CANTIDAD Y EL NOCIONAL DE LAS OPERACIONES DEL DIA, CON      *
001400*    DESGLOSE POR LIBRO, Y LO COMPARA CONTRA EL RESUMEN DEL DIA  *
001500*    ANTERIOR (PREVDAY-IN) Y EL PROMEDIO DE LOS ULTIMOS 30 DIAS  *
001600*    (HIST30-IN, AMBOS OPCIONALES) PARA CALCULAR LAS VARIACIONES.*
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    09/04/1989 JF  REQ-89-024  ALTA DEL PROGRAMA ORIGINAL (SOLO *
002100*                                CABECERA POR OPERADOR).         *
002200*    14/06/1993 MS  REQ-93-082  SE AGREGA EL DESGLOSE POR LIBRO  *
002300*                                (LINEAS DE DETALLE DLY-TIPO-B). *
002400*    20/11/1994 JF  REQ-95-012  SE AGREGA LA COMPARACION CONTRA  *
002500*                                EL RESUMEN DEL DIA ANTERIOR Y   *
002600*                                EL CALCULO DE VARIACION %.      *
002700*    09/02/1998 CP  TKT-4021    REVISION Y2K: CTL-FECHA-PROCESO  *
002800*                                Y DLY-FECHA PASAN A AAAAMMDD    *
002900*                                (8 POSICIONES).                *
003000*    12/03/2003 CP  TKT-5560    SE AGREGA EL HISTORICO DE 30     *
003100*                                DIAS (HIST30-IN) COMO DATO      *
003200*                                INFORMATIVO EN EL LISTADO.      *
003300*    30/08/2004 RA  TKT-5814    SE CORRIGE EL SIGNO DEL          *
003400*                                NOCIONAL POR LIBRO CUANDO LA    *
003500*                                PATA ES A PAGAR.                *
003600*    17/04/2006 RA  TKT-6119    SE AGREGA EL PIE DE CONTROL DE   *
003700*                                CORRIDA AL FINAL DEL LISTADO.   *
003800******************************************************************
003900
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT CTLFEC-IN    ASSIGN TO CTLFECHA
005000            FILE STATUS IS FS-CTLFEC.
005100
005200     SELECT TRADES-IN    ASSIGN TO TRADESAC
005300            FILE STATUS IS FS-TRADES.
005400
005500     SELECT LEGS-IN      ASSIGN TO TRADELEG
005600            FILE STATUS IS FS-LEGS.
005700
005800     SELECT PREVDAY-IN   ASSIGN TO DIASUANT
005900            FILE STATUS IS FS-PREVDAY.
006000
006100     SELECT HIST30-IN    ASSIGN TO DIASUHIS
006200            FILE STATUS IS FS-HIST30.
006300
006400     SELECT DLYSM-OUT    ASSIGN TO DIASUOUT
006500            FILE STATUS IS FS-DLYSM.
006600
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  CTLFEC-IN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  REG-CTLFEC-IN               PIC X(20).
007500
007600 FD  TRADES-IN
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  REG-TRADES-IN               PIC X(100).
008000
008100 FD  LEGS-IN
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  REG-LEGS-IN                 PIC X(120).
008500
008600 FD  PREVDAY-IN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  REG-PREVDAY-IN              PIC X(86).
009000
009100 FD  HIST30-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  REG-HIST30-IN               PIC X(30).
009500
009600 FD  DLYSM-OUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  REG-DLYSM-OUT               PIC X(86).
010000
010100 WORKING-STORAGE SECTION.
010200*=======================*
010300 77  FILLER                     PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010400
010500*---- INDICADORES DE ARCHIVO --------------------------------------
010600 77  FS-CTLFEC                  PIC XX     VALUE SPACES.
010700     88  FS-CTLFEC-OK               VALUE '00'.
010800 77  FS-TRADES                  PIC XX     VALUE SPACES.
010900     88  FS-TRADES-OK               VALUE '00'.
011000     88  FS-TRADES-FIN              VALUE '10'.
011100 77  FS-LEGS                    PIC XX     VALUE SPACES.
011200     88  FS-LEGS-OK                 VALUE '00'.
011300     88  FS-LEGS-FIN                VALUE '10'.
011400 77  FS-PREVDAY                 PIC XX     VALUE SPACES.
011500     88  FS-PREVDAY-OK              VALUE '00'.
011600     88  FS-PREVDAY-FIN             VALUE '10'.
011700 77  FS-HIST30                  PIC XX     VALUE SPACES.
011800     88  FS-HIST30-OK               VALUE '00'.
011900     88  FS-HIST30-FIN              VALUE '10'.
012000 77  FS-DLYSM                   PIC XX     VALUE SPACES.
012100     88  FS-DLYSM-OK                VALUE '00'.
012200
012300*---- CONTADORES DE CORRIDA ---------------------------------------
012400 77  WS-CANT-LEIDOS             PIC 9(07)  COMP  VALUE ZEROS.
012500 77  WS-CANT-ACEPTADOS          PIC 9(07)  COMP  VALUE ZEROS.
012600 77  WS-CANT-RECHAZADOS         PIC 9(07)  COMP  VALUE ZEROS.
012700 77  WS-CANT-FLUJOS             PIC 9(07)  COMP  VALUE ZEROS.
012800 77  WS-CANT-TB-TRADES          PIC 9(05)  COMP  VALUE ZEROS.
012900 77  WS-CANT-TB-TRADER          PIC 9(04)  COMP  VALUE ZEROS.
013000 77  WS-CANT-TB-TRABOOK         PIC 9(05)  COMP  VALUE ZEROS.
013100 77  WS-CANT-TB-PREVDAY         PIC 9(04)  COMP  VALUE ZEROS.
013200 77  WS-CANT-TB-HIST30          PIC 9(04)  COMP  VALUE ZEROS.
013300 77  WS-CANT-NUM-PRINT          PIC ZZZ,ZZZ,ZZ9.
013400 77  WS-IMPORTE-NUM-PRINT       PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
013500 77  WS-PCT-NUM-PRINT           PIC ZZZ9.99-.
013600
013700*---- FECHA DE PROCESO RECIBIDA POR CONTROL -----------------------
013800 01  WS-REG-CTLFEC.
013900     03  CTL-FECHA-PROCESO      PIC 9(08)      VALUE ZEROS.
014000     03  CTL-MAX-TRADE-ID       PIC 9(09)      VALUE ZEROS.
014100     03  FILLER                 PIC X(03)      VALUE SPACES.
014200
014300*---- DESGLOSE DE LA FECHA DE PROCESO PARA EL ENCABEZADO ----------
014400 01  WS-FECHA-PROC-CALC.
014500     03  WS-FPC-ANIO            PIC 9(04).
014600     03  WS-FPC-MES             PIC 9(02).
014700     03  WS-FPC-DIA             PIC 9(02).
014800 01  WS-FECHA-PROC-R REDEFINES WS-FECHA-PROC-CALC
014900                                PIC 9(08).
015000
015100*---- AREA DE UNA OPERACION LEIDA (TRADES-IN) ---------------------
015200 01  WS-TRADE-ATUAL.
015300     03  TRD-TRADE-ID           PIC 9(09).
015400     03  TRD-VERSION            PIC 9(03).
015500     03  TRD-TRADE-DATE         PIC 9(08).
015600     03  TRD-START-DATE         PIC 9(08).
015700     03  TRD-MATURITY-DATE      PIC 9(08).
015800     03  TRD-BOOK-ID            PIC 9(06).
015900     03  TRD-CPTY-ID            PIC 9(06).
016000     03  TRD-TRADER-ID          PIC 9(06).
016100     03  TRD-STATUS             PIC X(10).
016200     03  TRD-TRADE-TYPE         PIC X(10).
016300     03  TRD-TRADE-SUBTYPE      PIC X(10).
016400     03  TRD-ACTIVE-FLAG        PIC X(01).
016500     03  FILLER                 PIC X(15).
016600
016700*---- AREA DE UNA PATA LEIDA (LEGS-IN) -----------------------------
016800 01  WS-LEG-ATUAL.
016900     03  LEG-TRADE-ID           PIC 9(09).
017000     03  LEG-NRO                PIC 9(01).
017100     03  LEG-TIPO               PIC X(08).
017200     03  LEG-PATA               PIC X(07).
017300         88  LEG-PATA-PAGO          VALUE 'PAY'.
017400         88  LEG-PATA-COBRO         VALUE 'RECEIVE'.
017500     03  LEG-NOCIONAL           PIC S9(13)V99.
017600     03  LEG-TASA               PIC S9(03)V9(06).
017700     03  LEG-MONEDA             PIC X(03).
017800     03  LEG-INDICE             PIC X(10).
017900     03  LEG-CALENDARIO         PIC X(10).
018000     03  LEG-BDC-PAGO           PIC X(10).
018100     03  LEG-BDC-FIXING         PIC X(10).
018200     03  LEG-FERIADOS           PIC X(10).
018300     03  FILLER                 PIC X(18).
018400
018500*---- REGISTRO DE RESUMEN DIARIO (CABECERA/DETALLE) ---------------
018600 01  WS-REG-DLYSM.
018700     03  DLY-TIPO-REG           PIC X(01)      VALUE SPACES.
018800         88  DLY-TIPO-H             VALUE 'H'.
018900         88  DLY-TIPO-B             VALUE 'B'.
019000     03  DLY-TRADER-ID          PIC 9(06)      VALUE ZEROS.
019100     03  DLY-FECHA              PIC 9(08)      VALUE ZEROS.
019200     03  DLY-AREA-H.
019300         05  DLY-HOY-CANT           PIC 9(07)      VALUE ZEROS.
019400         05  DLY-HOY-NOCIONAL       PIC S9(15)V99  VALUE ZEROS.
019500         05  DLY-ANT-CANT           PIC 9(07)      VALUE ZEROS.
019600         05  DLY-ANT-NOCIONAL       PIC S9(15)V99  VALUE ZEROS.
019700         05  DLY-VAR-CANT-PCT       PIC S9(05)V99  VALUE ZEROS.
019800         05  DLY-VAR-NOC-PCT        PIC S9(05)V99  VALUE ZEROS.
019900         05  FILLER                 PIC X(05)      VALUE SPACES.
020000     03  DLY-AREA-B REDEFINES DLY-AREA-H.
020100         05  DLY-BOOK-NAME          PIC X(20)      VALUE SPACES.
020200         05  DLY-BOOK-CANT          PIC 9(07)      VALUE ZEROS.
020300         05  DLY-BOOK-NOCIONAL      PIC S9(15)V99  VALUE ZEROS.
020400         05  FILLER                 PIC X(03)      VALUE SPACES.
020500     03  FILLER                 PIC X(04)      VALUE SPACES.
020600
020700*---- REGISTRO DEL HISTORICO DE 30 DIAS (PROMEDIO POR OPERADOR) ---
020800 01  WS-REG-HIST30.
020900     03  HST-TRADER-ID          PIC 9(06)      VALUE ZEROS.
021000     03  HST-AVG-CANT           PIC 9(07)      VALUE ZEROS.
021100     03  HST-AVG-NOCIONAL       PIC S9(15)V99  VALUE ZEROS.
021200     03  FILLER                 PIC X(07)      VALUE SPACES.
021300
021400*---- CONVERSION DEL OPERADOR NUMERICO A ALFA PARA EL TITULO ------
021500 01  WS-TRADER-ID-NUM           PIC 9(06)      VALUE ZEROS.
021600 01  WS-TRADER-ID-ALFA REDEFINES WS-TRADER-ID-NUM
021700                                PIC X(06).
021800
021900*---- TABLA EN MEMORIA DE LAS OPERACIONES DEL DIA -----------------
022000 01  WS-TABLA-TRADES.
022100     03  TB-TRADE OCCURS 5000 TIMES
022200                  INDEXED BY IX-TRADE.
022300         05  TB-TRD-TRADE-ID    PIC 9(09).
022400         05  TB-TRD-BOOK-ID     PIC 9(06).
022500         05  TB-TRD-TRADER-ID   PIC 9(06).
022600         05  FILLER             PIC X(05).
022700
022800*---- TABLA DE ACUMULACION POR OPERADOR ---------------------------
022900 01  WS-TABLA-TRADER.
023000     03  TB-TRADER OCCURS 500 TIMES
023100                   INDEXED BY IX-TRADER.
023200         05  TRA-TRADER-ID      PIC 9(06).
023300         05  TRA-CANT-HOY       PIC 9(07) COMP.
023400         05  TRA-NOCIONAL-HOY   PIC S9(15)V99.
023500         05  FILLER             PIC X(05).
023600
023700*---- TABLA DE ACUMULACION POR OPERADOR/LIBRO ---------------------
023800 01  WS-TABLA-TRABOOK.
023900     03  TB-TRABOOK OCCURS 2000 TIMES
024000                    INDEXED BY IX-TRABOOK.
024100         05  TRB-TRADER-ID      PIC 9(06).
024200         05  TRB-BOOK-ID        PIC 9(06).
024300         05  TRB-CANT           PIC 9(07) COMP.
024400         05  TRB-NOCIONAL       PIC S9(15)V99.
024500         05  FILLER             PIC X(05).
024600
024700*---- TABLA DEL RESUMEN DEL DIA ANTERIOR (SOLO CABECERAS) ---------
024800 01  WS-TABLA-PREVDAY.
024900     03  TB-PREVDAY OCCURS 500 TIMES
025000                    INDEXED BY IX-PREVDAY.
025100         05  PRV-TRADER-ID      PIC 9(06).
025200         05  PRV-CANT           PIC 9(07) COMP.
025300         05  PRV-NOCIONAL       PIC S9(15)V99.
025400         05  FILLER             PIC X(05).
025500
025600*---- TABLA DEL PROMEDIO DE LOS ULTIMOS 30 DIAS -------------------
025700 01  WS-TABLA-HIST30.
025800     03  TB-HIST30 OCCURS 500 TIMES
025900                   INDEXED BY IX-HIST30.
026000         05  HIS-TRADER-ID      PIC 9(06).
026100         05  HIS-AVG-CANT       PIC 9(07) COMP.
026200         05  HIS-AVG-NOCIONAL   PIC S9(15)V99.
026300         05  FILLER             PIC X(05).
026400
026500 77  FILLER                     PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
026600
026700******************************************************************
026800 PROCEDURE DIVISION.
026900
027000 MAIN-PROGRAM-I.
027100
027200     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
027300     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
027400     PERFORM 3000-IMPRIMIR-I THRU 3000-IMPRIMIR-F
027500     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
027600
027700 MAIN-PROGRAM-F. GOBACK.
027800
027900*----  CUERPO INICIO - ABRE ARCHIVOS Y CARGA CONTROLES ------------
028000 1000-INICIO-I.
028100
028200     PERFORM 1050-ABRIR-ARCHIVOS-I THRU 1050-ABRIR-ARCHIVOS-F
028300
028400     READ CTLFEC-IN INTO WS-REG-CTLFEC
028500     MOVE CTL-FECHA-PROCESO TO WS-FECHA-PROC-R
028600
028700     MOVE ZEROS TO WS-CANT-TB-TRADES WS-CANT-TB-TRADER
028800                   WS-CANT-TB-TRABOOK WS-CANT-TB-PREVDAY
028900                   WS-CANT-TB-HIST30
029000
029100     PERFORM 1100-CARGAR-PREVDAY-I THRU 1100-CARGAR-PREVDAY-F
029200     PERFORM 1200-CARGAR-HIST30-I  THRU 1200-CARGAR-HIST30-F.
029300
029400 1000-INICIO-F. EXIT.
029500
029600*-----------------------------------------------------------------
029700 1050-ABRIR-ARCHIVOS-I.
029800
029900     OPEN INPUT  CTLFEC-IN
030000     OPEN INPUT  TRADES-IN
030100     OPEN INPUT  LEGS-IN
030200     OPEN INPUT  PREVDAY-IN
030300     OPEN INPUT  HIST30-IN
030400     OPEN OUTPUT DLYSM-OUT
030500
030600     IF NOT FS-CTLFEC-OK OR NOT FS-TRADES-OK OR NOT FS-LEGS-OK
030700        OR NOT FS-DLYSM-OK THEN
030800        DISPLAY '** PGMDIASU - ERROR EN APERTURA DE ARCHIVOS **'
030900        MOVE 9999 TO RETURN-CODE
031000        STOP RUN
031100     END-IF.
031200
031300 1050-ABRIR-ARCHIVOS-F. EXIT.
031400
031500*---- CARGA EN TABLA LAS CABECERAS DEL RESUMEN DEL DIA ANTERIOR --
031600*     (ARCHIVO OPCIONAL: SI VIENE VACIO, LA TABLA QUEDA EN CERO) -
031700 1100-CARGAR-PREVDAY-I.
031800
031900     READ PREVDAY-IN INTO WS-REG-DLYSM
032000        AT END SET FS-PREVDAY-FIN TO TRUE
032100     END-READ
032200
032300     PERFORM 1110-CARGAR-UNA-PREVDAY-I THRU 1110-CARGAR-UNA-PREVDAY-F
032400        UNTIL FS-PREVDAY-FIN.
032500
032600 1100-CARGAR-PREVDAY-F. EXIT.
032700
032800*-----------------------------------------------------------------
032900 1110-CARGAR-UNA-PREVDAY-I.
033000
033100     IF DLY-TIPO-H THEN
033200        ADD 1 TO WS-CANT-TB-PREVDAY
033300        SET IX-PREVDAY TO WS-CANT-TB-PREVDAY
033400        MOVE DLY-TRADER-ID    TO PRV-TRADER-ID (IX-PREVDAY)
033500        MOVE DLY-HOY-CANT     TO PRV-CANT (IX-PREVDAY)
033600        MOVE DLY-HOY-NOCIONAL TO PRV-NOCIONAL (IX-PREVDAY)
033700     END-IF
033800
033900     READ PREVDAY-IN INTO WS-REG-DLYSM
034000        AT END SET FS-PREVDAY-FIN TO TRUE
034100     END-READ.
034200
034300 1110-CARGAR-UNA-PREVDAY-F. EXIT.
034400
034500*---- CARGA EN TABLA EL PROMEDIO DE 30 DIAS (ARCHIVO OPCIONAL) ---
034600 1200-CARGAR-HIST30-I.
034700
034800     READ HIST30-IN INTO WS-REG-HIST30
034900        AT END SET FS-HIST30-FIN TO TRUE
035000     END-READ
035100
035200     PERFORM 1210-CARGAR-UN-HIST30-I THRU 1210-CARGAR-UN-HIST30-F
035300        UNTIL FS-HIST30-FIN.
035400
035500 1200-CARGAR-HIST30-F. EXIT.
035600
035700*-----------------------------------------------------------------
035800 1210-CARGAR-UN-HIST30-I.
035900
036000     ADD 1 TO WS-CANT-TB-HIST30
036100     SET IX-HIST30 TO WS-CANT-TB-HIST30
036200     MOVE HST-TRADER-ID     TO HIS-TRADER-ID (IX-HIST30)
036300     MOVE HST-AVG-CANT      TO HIS-AVG-CANT (IX-HIST30)
036400     MOVE HST-AVG-NOCIONAL  TO HIS-AVG-NOCIONAL (IX-HIST30)
036500
036600     READ HIST30-IN INTO WS-REG-HIST30
036700        AT END SET FS-HIST30-FIN TO TRUE
036800     END-READ.
036900
037000 1210-CARGAR-UN-HIST30-F. EXIT.
037100
037200*----  CUERPO PRINCIPAL - ACUMULA LAS OPERACIONES DE HOY ----------
037300 2000-PROCESO-I.
037400
037500     PERFORM 2100-CARGAR-TRADES-I THRU 2100-CARGAR-TRADES-F
037600     PERFORM 2200-CARGAR-LEGS-I   THRU 2200-CARGAR-LEGS-F.
037700
037800 2000-PROCESO-F. EXIT.
037900
038000*---- PRIMER PASADA: SOLO LAS OPERACIONES DE LA FECHA DE PROCESO -
038100 2100-CARGAR-TRADES-I.
038200
038300     READ TRADES-IN INTO WS-TRADE-ATUAL
038400        AT END SET FS-TRADES-FIN TO TRUE
038500     END-READ
038600
038700     PERFORM 2110-CARGAR-UNA-TRADE-I THRU 2110-CARGAR-UNA-TRADE-F
038800        UNTIL FS-TRADES-FIN.
038900
039000 2100-CARGAR-TRADES-F. EXIT.
039100
039200*-----------------------------------------------------------------
039300 2110-CARGAR-UNA-TRADE-I.
039400
039500     ADD 1 TO WS-CANT-LEIDOS
039600
039700     IF TRD-TRADE-DATE = CTL-FECHA-PROCESO THEN
039800        ADD 1 TO WS-CANT-ACEPTADOS
039900                 WS-CANT-TB-TRADES
040000        SET IX-TRADE TO WS-CANT-TB-TRADES
040100        MOVE TRD-TRADE-ID    TO TB-TRD-TRADE-ID (IX-TRADE)
040200        MOVE TRD-BOOK-ID     TO TB-TRD-BOOK-ID  (IX-TRADE)
040300        MOVE TRD-TRADER-ID   TO TB-TRD-TRADER-ID (IX-TRADE)
040400
040500        PERFORM 2500-BUSCAR-O-ALTA-TRADER-I
040600           THRU 2500-BUSCAR-O-ALTA-TRADER-F
040700        ADD 1 TO TRA-CANT-HOY (IX-TRADER)
040800     ELSE
040900        ADD 1 TO WS-CANT-RECHAZADOS
041000     END-IF
041100
041200     READ TRADES-IN INTO WS-TRADE-ATUAL
041300        AT END SET FS-TRADES-FIN TO TRUE
041400     END-READ.
041500
041600 2110-CARGAR-UNA-TRADE-F. EXIT.
041700
041800*---- SEGUNDA PASADA: SUMA EL NOCIONAL DE CADA PATA POR OPERADOR -
041900*     Y POR LIBRO, CON SIGNO SEGUN PAGO/COBRO -----------------
042000 2200-CARGAR-LEGS-I.
042100
042200     READ LEGS-IN INTO WS-LEG-ATUAL
042300        AT END SET FS-LEGS-FIN TO TRUE
042400     END-READ
042500
042600     PERFORM 2210-CARGAR-UNA-PATA-I THRU 2210-CARGAR-UNA-PATA-F
042700        UNTIL FS-LEGS-FIN.
042800
042900 2200-CARGAR-LEGS-F. EXIT.
043000
043100*-----------------------------------------------------------------
043200 2210-CARGAR-UNA-PATA-I.
043300
043400     SET IX-TRADE TO 1
043500     SEARCH TB-TRADE
043600        AT END
043700           CONTINUE
043800        WHEN TB-TRD-TRADE-ID (IX-TRADE) = LEG-TRADE-ID
043900           ADD 1 TO WS-CANT-FLUJOS
044000           PERFORM 2220-ACUMULAR-PATA-I THRU 2220-ACUMULAR-PATA-F
044100     END-SEARCH
044200
044300     READ LEGS-IN INTO WS-LEG-ATUAL
044400        AT END SET FS-LEGS-FIN TO TRUE
044500     END-READ.
044600
044700 2210-CARGAR-UNA-PATA-F. EXIT.
044800
044900*-----------------------------------------------------------------
045000 2220-ACUMULAR-PATA-I.
045100
045200     IF LEG-PATA-PAGO THEN
045300        COMPUTE WS-IMPORTE-NUM-PRINT = LEG-NOCIONAL * -1
045400     ELSE
045500        MOVE LEG-NOCIONAL TO WS-IMPORTE-NUM-PRINT
045600     END-IF
045700
045800     SET IX-TRADER TO 1
045900     SEARCH TB-TRADER
046000        AT END
046100           CONTINUE
046200        WHEN TRA-TRADER-ID (IX-TRADER) = TB-TRD-TRADER-ID (IX-TRADE)
046300           ADD WS-IMPORTE-NUM-PRINT TO TRA-NOCIONAL-HOY (IX-TRADER)
046400     END-SEARCH
046500
046600     MOVE TB-TRD-TRADER-ID (IX-TRADE) TO WS-TRADER-ID-NUM
046700     PERFORM 2530-BUSCAR-O-ALTA-TRABOOK-I
046800        THRU 2530-BUSCAR-O-ALTA-TRABOOK-F
046900     ADD 1 TO TRB-CANT (IX-TRABOOK)
047000     ADD WS-IMPORTE-NUM-PRINT TO TRB-NOCIONAL (IX-TRABOOK).
047100
047200 2220-ACUMULAR-PATA-F. EXIT.
047300
047400*---- BUSCA EL OPERADOR EN TB-TRADER; SI NO ESTA, LO DA DE ALTA --
047500 2500-BUSCAR-O-ALTA-TRADER-I.
047600
047700     SET IX-TRADER TO 1
047800     SEARCH TB-TRADER
047900        AT END
048000           ADD 1 TO WS-CANT-TB-TRADER
048100           SET IX-TRADER TO WS-CANT-TB-TRADER
048200           MOVE TRD-TRADER-ID TO TRA-TRADER-ID (IX-TRADER)
048300           MOVE ZEROS         TO TRA-CANT-HOY (IX-TRADER)
048400                                 TRA-NOCIONAL-HOY (IX-TRADER)
048500        WHEN TRA-TRADER-ID (IX-TRADER) = TRD-TRADER-ID
048600           CONTINUE
048700     END-SEARCH.
048800
048900 2500-BUSCAR-O-ALTA-TRADER-F. EXIT.
049000
049100*---- BUSCA EL PAR OPERADOR/LIBRO EN TB-TRABOOK; SI NO ESTA, -----
049200*     LO DA DE ALTA AL FINAL DE LA TABLA -----------------------
049300 2530-BUSCAR-O-ALTA-TRABOOK-I.
049400
049500     SET IX-TRABOOK TO 1
049600     SEARCH TB-TRABOOK
049700        AT END
049800           ADD 1 TO WS-CANT-TB-TRABOOK
049900           SET IX-TRABOOK TO WS-CANT-TB-TRABOOK
050000           MOVE TB-TRD-TRADER-ID (IX-TRADE) TO TRB-TRADER-ID (IX-TRABOOK)
050100           MOVE TB-TRD-BOOK-ID (IX-TRADE)   TO TRB-BOOK-ID (IX-TRABOOK)
050200           MOVE ZEROS                       TO TRB-CANT (IX-TRABOOK)
050300                                               TRB-NOCIONAL (IX-TRABOOK)
050400        WHEN TRB-TRADER-ID (IX-TRABOOK) = TB-TRD-TRADER-ID (IX-TRADE)
050500           AND TRB-BOOK-ID (IX-TRABOOK) = TB-TRD-BOOK-ID (IX-TRADE)
050600           CONTINUE
050700     END-SEARCH.
050800
050900 2530-BUSCAR-O-ALTA-TRABOOK-F. EXIT.
051000
051100*----  CUERPO DE IMPRESION - UN BLOQUE POR OPERADOR ---------------
051200 3000-IMPRIMIR-I.
051300
051400     DISPLAY '===================================================='
051500     DISPLAY ' PGMDIASU - RESUMEN DIARIO POR OPERADOR'
051600     DISPLAY ' FECHA DE PROCESO : ' WS-FECHA-PROC-R
051700     DISPLAY '===================================================='
051800
051900     SET IX-TRADER TO 1
052000     PERFORM 3100-IMPRIMIR-UN-TRADER-I THRU 3100-IMPRIMIR-UN-TRADER-F
052100        UNTIL IX-TRADER > WS-CANT-TB-TRADER.
052200
052300 3000-IMPRIMIR-F. EXIT.
052400
052500*---- IMPRIME LA CABECERA, LAS COMPARACIONES Y LAS LINEAS DE -----
052600*     DETALLE POR LIBRO DE UN OPERADOR --------------------------
053100 3100-IMPRIMIR-UN-TRADER-I.
053200
053300     MOVE TRA-TRADER-ID (IX-TRADER) TO WS-TRADER-ID-NUM
053400     DISPLAY '----------------------------------------------------'
053500     DISPLAY ' OPERADOR ......... : ' WS-TRADER-ID-ALFA
053600     DISPLAY ' FECHA ............ : ' WS-FECHA-PROC-R
053700
053800     MOVE TRA-TRADER-ID (IX-TRADER)     TO DLY-TRADER-ID
053900     MOVE CTL-FECHA-PROCESO             TO DLY-FECHA
054000     SET  DLY-TIPO-H                    TO TRUE
054100     MOVE TRA-CANT-HOY (IX-TRADER)      TO DLY-HOY-CANT
054200     MOVE TRA-NOCIONAL-HOY (IX-TRADER)  TO DLY-HOY-NOCIONAL
054300
054400     PERFORM 3150-COMPARAR-ANTERIOR-I THRU 3150-COMPARAR-ANTERIOR-F
054500
054600     MOVE DLY-HOY-CANT TO WS-CANT-NUM-PRINT
054700     DISPLAY ' OPERACIONES DE HOY ............... : '
054800             WS-CANT-NUM-PRINT
054900     MOVE DLY-HOY-NOCIONAL TO WS-IMPORTE-NUM-PRINT
055000     DISPLAY ' NOCIONAL DE HOY ................... : '
055100             WS-IMPORTE-NUM-PRINT
055200     MOVE DLY-ANT-CANT TO WS-CANT-NUM-PRINT
055300     DISPLAY ' OPERACIONES DEL DIA ANTERIOR ...... : '
055400             WS-CANT-NUM-PRINT
055500     MOVE DLY-ANT-NOCIONAL TO WS-IMPORTE-NUM-PRINT
055600     DISPLAY ' NOCIONAL DEL DIA ANTERIOR ......... : '
055700             WS-IMPORTE-NUM-PRINT
055800     MOVE DLY-VAR-CANT-PCT TO WS-PCT-NUM-PRINT
055900     DISPLAY ' VARIACION EN CANTIDAD (%) ......... : '
056000             WS-PCT-NUM-PRINT
056100     MOVE DLY-VAR-NOC-PCT TO WS-PCT-NUM-PRINT
056200     DISPLAY ' VARIACION EN NOCIONAL (%) ......... : '
056300             WS-PCT-NUM-PRINT
056400
056500     PERFORM 3160-MOSTRAR-HIST30-I THRU 3160-MOSTRAR-HIST30-F
056600
056700     WRITE REG-DLYSM-OUT FROM WS-REG-DLYSM
056800
056900     SET IX-TRABOOK TO 1
057000     PERFORM 3200-IMPRIMIR-UN-LIBRO-I THRU 3200-IMPRIMIR-UN-LIBRO-F
057100        UNTIL IX-TRABOOK > WS-CANT-TB-TRABOOK
057200
057300     SET IX-TRADER UP BY 1.
057400
057500 3100-IMPRIMIR-UN-TRADER-F. EXIT.
057600
057700*---- BUSCA AL OPERADOR EN LA TABLA DEL DIA ANTERIOR Y CALCULA ---
057800*     LAS VARIACIONES PORCENTUALES (0 CUANDO NO HAY DATO ANT.) --
057900 3150-COMPARAR-ANTERIOR-I.
058000
058100     MOVE ZEROS TO DLY-ANT-CANT DLY-ANT-NOCIONAL
058200                   DLY-VAR-CANT-PCT DLY-VAR-NOC-PCT
058300
058400     SET IX-PREVDAY TO 1
058500     SEARCH TB-PREVDAY
058600        AT END
058700           CONTINUE
058800        WHEN PRV-TRADER-ID (IX-PREVDAY) = TRA-TRADER-ID (IX-TRADER)
058900           MOVE PRV-CANT (IX-PREVDAY)     TO DLY-ANT-CANT
059000           MOVE PRV-NOCIONAL (IX-PREVDAY) TO DLY-ANT-NOCIONAL
059100     END-SEARCH
059200
059300     IF DLY-ANT-CANT NOT = ZEROS THEN
059400        COMPUTE DLY-VAR-CANT-PCT ROUNDED =
059500                ((DLY-HOY-CANT - DLY-ANT-CANT) / DLY-ANT-CANT) * 100
059600     END-IF
059700
059800     IF DLY-ANT-NOCIONAL NOT = ZEROS THEN
059900        COMPUTE DLY-VAR-NOC-PCT ROUNDED =
060000           ((DLY-HOY-NOCIONAL - DLY-ANT-NOCIONAL) / DLY-ANT-NOCIONAL)
060100                * 100
060200     END-IF.
060300
060400 3150-COMPARAR-ANTERIOR-F. EXIT.
060500
060600*---- MUESTRA EL PROMEDIO DE 30 DIAS DEL OPERADOR (SI EXISTE) ----
060700 3160-MOSTRAR-HIST30-I.
060800
060900     MOVE ZEROS TO WS-CANT-NUM-PRINT WS-IMPORTE-NUM-PRINT
061000
061100     SET IX-HIST30 TO 1
061200     SEARCH TB-HIST30
061300        AT END
061400           CONTINUE
061500        WHEN HIS-TRADER-ID (IX-HIST30) = TRA-TRADER-ID (IX-TRADER)
061600           MOVE HIS-AVG-CANT (IX-HIST30)     TO WS-CANT-NUM-PRINT
061700           MOVE HIS-AVG-NOCIONAL (IX-HIST30) TO WS-IMPORTE-NUM-PRINT
061800     END-SEARCH
061900
062000     DISPLAY ' PROMEDIO 30 DIAS - CANTIDAD ....... : '
062100             WS-CANT-NUM-PRINT
062200     DISPLAY ' PROMEDIO 30 DIAS - NOCIONAL ........ : '
062300             WS-IMPORTE-NUM-PRINT.
062400
062500 3160-MOSTRAR-HIST30-F. EXIT.
062600
062700*---- IMPRIME UNA LINEA DE DETALLE POR LIBRO DEL OPERADOR --------
062800*     ACTUAL (SALTEA LAS ENTRADAS DE OTROS OPERADORES) -----------
062900 3200-IMPRIMIR-UN-LIBRO-I.
063000
063100     IF TRB-TRADER-ID (IX-TRABOOK) = TRA-TRADER-ID (IX-TRADER) THEN
063200        MOVE TRB-TRADER-ID (IX-TRABOOK) TO DLY-TRADER-ID
063300        MOVE CTL-FECHA-PROCESO          TO DLY-FECHA
063400        SET  DLY-TIPO-B                 TO TRUE
063500        MOVE SPACES                     TO DLY-BOOK-NAME
063600        MOVE TRB-BOOK-ID (IX-TRABOOK)   TO WS-TRADER-ID-NUM
063700        MOVE WS-TRADER-ID-ALFA          TO DLY-BOOK-NAME (1:6)
063800        MOVE TRB-CANT (IX-TRABOOK)      TO DLY-BOOK-CANT
063900        MOVE TRB-NOCIONAL (IX-TRABOOK)  TO DLY-BOOK-NOCIONAL
064000        WRITE REG-DLYSM-OUT FROM WS-REG-DLYSM
064100
064200        MOVE TRB-CANT (IX-TRABOOK)     TO WS-CANT-NUM-PRINT
064300        MOVE TRB-NOCIONAL (IX-TRABOOK) TO WS-IMPORTE-NUM-PRINT
064400        DISPLAY '   LIBRO ' WS-TRADER-ID-ALFA
064500                ' CANT: ' WS-CANT-NUM-PRINT
064600                ' NOCIONAL: ' WS-IMPORTE-NUM-PRINT
064700     END-IF
064800
064900     SET IX-TRABOOK UP BY 1.
065000
065100 3200-IMPRIMIR-UN-LIBRO-F. EXIT.
065200
065300*----  CUERPO FINAL - CIERRA ARCHIVOS Y EMITE EL PIE DE CONTROL --
065400 9999-FINAL-I.
065500
065600     CLOSE CTLFEC-IN TRADES-IN LEGS-IN PREVDAY-IN HIST30-IN
065700                     DLYSM-OUT
065800
065900     DISPLAY '===================================================='
066000     DISPLAY ' PGMDIASU - CONTROL DE LA CORRIDA'
066100     MOVE WS-CANT-LEIDOS    TO WS-CANT-NUM-PRINT
066200     DISPLAY ' OPERACIONES LEIDAS ..... : ' WS-CANT-NUM-PRINT
066300     MOVE WS-CANT-ACEPTADOS TO WS-CANT-NUM-PRINT
066400     DISPLAY ' OPERACIONES ACEPTADAS .. : ' WS-CANT-NUM-PRINT
066500     MOVE WS-CANT-RECHAZADOS TO WS-CANT-NUM-PRINT
066600     DISPLAY ' OPERACIONES RECHAZADAS . : ' WS-CANT-NUM-PRINT
066700     MOVE WS-CANT-FLUJOS    TO WS-CANT-NUM-PRINT
066800     DISPLAY ' FLUJOS DE FONDOS PROCESADOS : ' WS-CANT-NUM-PRINT
066900     DISPLAY '===================================================='.
067000
067100 9999-FINAL-F. EXIT.
