000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-TRADE.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  05/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-TRADE                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DEL REGISTRO DE OPERACION (TRADE) DE LA MESA DE      *
001200*    SWAPS DE TASA.  SE USA COMO COPY EN EL PROGRAMA DE CAPTURA  *
001300*    (PGMTRCAP), EN EL DE RESUMEN (PGMTRSUM), EN EL DE RESUMEN   *
001400*    DIARIO (PGMDIASU) Y EN EL DE BUSQUEDA (PGMBUSCA).           *
001500*    LARGO DE REGISTRO = 100 BYTES.                              *
001600*                                                                *
001700*    HISTORIAL DE CAMBIOS                                       *
001800*    --------------------                                       *
001900*    05/03/1989 JF  REQ-89-014  ALTA DEL LAYOUT ORIGINAL.        *
002000*    22/11/1990 JF  REQ-90-201  SE AGREGA TRD-TRADE-SUBTYPE.     *
002100*    14/06/1993 MS  REQ-93-077  SE AGREGA TRD-TRADE-TYPE.        *
002200*    09/02/1998 CP  TKT-4021    REVISION Y2K: TRD-TRADE-DATE,    *
002300*                                TRD-START-DATE Y                *
002400*                                TRD-MATURITY-DATE PASAN DE      *
002500*                                AAMMDD (6) A AAAAMMDD (8).      *
002600*    17/09/2001 RA  TKT-5560    SE AGREGAN LOS 88-NIVEL DE       *
002700*                                TRD-STATUS (LIVE/DEAD) PARA EL  *
002800*                                CICLO DE VIDA POSTERIOR AL      *
002900*                                VENCIMIENTO.                    *
003000*    03/04/2006 RA  TKT-6119    SE AMPLIA TRD-ACTIVE-FLAG CON    *
003100*                                88-NIVEL EXPLICITO.             *
003200******************************************************************
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*================================*
003700**************************************
003800*    LAYOUT TRADE - PASE DE OPERACION *
003900*    LARGO REGISTRO = 100 BYTES       *
004000**************************************
004100 01  REG-TRADE.
004200*    POSICION RELATIVA (01:09) NUMERO DE OPERACION
004300     03  TRD-TRADE-ID        PIC 9(09)    VALUE ZEROS.
004400*    POSICION RELATIVA (10:03) VERSION DE LA OPERACION
004500     03  TRD-VERSION         PIC 9(03)    VALUE ZEROS.
004600*    POSICION RELATIVA (13:08) FECHA DE PASE (AAAAMMDD)
004700     03  TRD-TRADE-DATE      PIC 9(08)    VALUE ZEROS.
004800*    POSICION RELATIVA (21:08) FECHA DE INICIO (AAAAMMDD)
004900     03  TRD-START-DATE      PIC 9(08)    VALUE ZEROS.
005000*    POSICION RELATIVA (29:08) FECHA DE VENCTO. (AAAAMMDD)
005100     03  TRD-MATURITY-DATE   PIC 9(08)    VALUE ZEROS.
005200*    POSICION RELATIVA (37:06) LIBRO (BOOK)
005300     03  TRD-BOOK-ID         PIC 9(06)    VALUE ZEROS.
005400*    POSICION RELATIVA (43:06) CONTRAPARTE
005500     03  TRD-CPTY-ID         PIC 9(06)    VALUE ZEROS.
005600*    POSICION RELATIVA (49:06) OPERADOR (TRADER)
005700     03  TRD-TRADER-ID       PIC 9(06)    VALUE ZEROS.
005800*    POSICION RELATIVA (55:10) ESTADO DE LA OPERACION
005900*    VALIDOS  NEW - AMENDED - CANCELLED - TERMINATED -
006000*              LIVE - DEAD
006100     03  TRD-STATUS          PIC X(10)    VALUE SPACES.
006200         88  TRD-STATUS-NEW          VALUE 'NEW'.
006300         88  TRD-STATUS-AMENDED      VALUE 'AMENDED'.
006400         88  TRD-STATUS-CANCELLED    VALUE 'CANCELLED'.
006500         88  TRD-STATUS-TERMINATED   VALUE 'TERMINATED'.
006600         88  TRD-STATUS-LIVE         VALUE 'LIVE'.
006700         88  TRD-STATUS-DEAD         VALUE 'DEAD'.
006800*    POSICION RELATIVA (65:10) TIPO DE OPERACION (SWAP)
006900     03  TRD-TRADE-TYPE      PIC X(10)    VALUE SPACES.
007000*    POSICION RELATIVA (75:10) SUBTIPO (IRSWAP)
007100     03  TRD-TRADE-SUBTYPE   PIC X(10)    VALUE SPACES.
007200*    POSICION RELATIVA (85:01) INDICADOR ACTIVO S/N
007300     03  TRD-ACTIVE-FLAG     PIC X(01)    VALUE 'N'.
007400         88  TRD-ACTIVE-SI           VALUE 'Y'.
007500         88  TRD-ACTIVE-NO           VALUE 'N'.
007600*    POSICION RELATIVA (86:15) USO FUTURO
007700     03  FILLER              PIC X(15)    VALUE SPACES.
