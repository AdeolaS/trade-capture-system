000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSUMES.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  27/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    PGMSUMES                                                    *
001000*    ==========================================================  *
001100*    SUBRUTINA DE FECHAS.  RECIBE POR LINKAGE UNA FECHA          *
001200*    (AAAAMMDD) Y UNA CANTIDAD DE MESES A SUMAR Y DEVUELVE LA     *
001300*    FECHA RESULTANTE, AJUSTANDO EL DIA AL ULTIMO DIA DEL MES     *
001400*    DE LLEGADA CUANDO EL MES DE ORIGEN TIENE MAS DIAS.  LA       *
001500*    LLAMA PGMTRCAP PARA ARMAR EL CRONOGRAMA DE FLUJOS DE FONDOS  *
001600*    DE CADA PATA (FRECUENCIA MENSUAL).                          *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    27/03/1989 JF  REQ-89-018  ALTA DEL PROGRAMA ORIGINAL,       *
002100*                                FECHA DE ENTRADA/SALIDA EN       *
002200*                                FORMATO AAMMDD (6).              *
002300*    09/02/1998 CP  TKT-4021    REVISION Y2K: LK-FECHA-ENT Y      *
002400*                                LK-FECHA-SAL PASAN A AAAAMMDD    *
002500*                                (8); WS-SIGLO-ANIO YA NO SE      *
002600*                                UTILIZA.                        *
002700*    18/09/2001 CP  TKT-5502    SE AGREGA EL AJUSTE DE DIA AL     *
002800*                                ULTIMO DIA DEL MES DE LLEGADA    *
002900*                                (ANTES QUEDABA FUERA DE RANGO    *
003000*                                EN MESES CORTOS).                *
003100*    14/03/2006 RA  TKT-6180    SE AGREGA VALIDACION DE MES DE    *
003200*                                ENTRADA FUERA DE RANGO Y CODIGO  *
003300*                                DE RETORNO EN LK-RETURN-CODE.    *
003400******************************************************************
003500
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500******************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000*=======================*
005100 77  FILLER                     PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005200
005300*---- AREA DE TRABAJO DE LA FECHA RECIBIDA ----------------------
005400 01  WS-FECHA-ENTRADA.
005500     03  WS-ENT-ANIO            PIC 9(04)  VALUE ZEROS.
005600     03  WS-ENT-MES             PIC 9(02)  VALUE ZEROS.
005700     03  WS-ENT-DIA             PIC 9(02)  VALUE ZEROS.
005800
005900*---- AREA DE TRABAJO DE LA FECHA RESULTANTE --------------------
006000 01  WS-FECHA-SALIDA.
006100     03  WS-SAL-ANIO            PIC 9(04)  VALUE ZEROS.
006200     03  WS-SAL-MES             PIC 9(02)  VALUE ZEROS.
006300     03  WS-SAL-DIA             PIC 9(02)  VALUE ZEROS.
006310*---- REDEFINE DE LA FECHA DE SALIDA COMO NUMERICO UNICO --------
006320*     (PARA PASARLA EN UN SOLO CAMPO A LK-FECHA-SAL)
006330 01  WS-FECHA-SALIDA-N REDEFINES WS-FECHA-SALIDA PIC 9(08).
006400
006500*---- REDEFINE DE LA FECHA DE ENTRADA EN FORMATO EMPAQUETADO ----
006600*     (USADA POR 2200-ULT-DIA-MES PARA LOS CALCULOS DE BISIESTO)
006700 01  WS-FECHA-ENT-9.
006800     03  WS-FECHA-ENT-ANIO-MES  PIC 9(06).
006900     03  WS-FECHA-ENT-DIA       PIC 9(02).
007000 01  WS-FECHA-ENT-R REDEFINES WS-FECHA-ENT-9.
007100     03  WS-FECHA-ENT-ANIO      PIC 9(04).
007200     03  WS-FECHA-ENT-MES       PIC 9(02).
007300     03  WS-FECHA-ENT-DIA-R     PIC 9(02).
007400
007500*---- TABLA DE DIAS POR MES (SE REDEFINE PARA ACCESO INDEXADO) --
007600 01  WS-TABLA-DIAS-MES-X.
007700     03  FILLER                 PIC 9(02)  VALUE 31.
007800     03  FILLER                 PIC 9(02)  VALUE 28.
007900     03  FILLER                 PIC 9(02)  VALUE 31.
008000     03  FILLER                 PIC 9(02)  VALUE 30.
008100     03  FILLER                 PIC 9(02)  VALUE 31.
008200     03  FILLER                 PIC 9(02)  VALUE 30.
008300     03  FILLER                 PIC 9(02)  VALUE 31.
008400     03  FILLER                 PIC 9(02)  VALUE 31.
008500     03  FILLER                 PIC 9(02)  VALUE 30.
008600     03  FILLER                 PIC 9(02)  VALUE 31.
008700     03  FILLER                 PIC 9(02)  VALUE 30.
008800     03  FILLER                 PIC 9(02)  VALUE 31.
008900 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-X.
009000     03  WS-DIAS-MES        OCCURS 12 TIMES
009100                            INDEXED BY IX-MES-TABLA
009200                            PIC 9(02).
009300
009400*---- CONTADORES DE MESES SUMADOS Y AUXILIARES DE CALCULO -------
009500 77  WS-MESES-REST              PIC 9(03) COMP  VALUE ZEROS.
009600 77  WS-ANIOS-A-SUMAR           PIC 9(03) COMP  VALUE ZEROS.
009700 77  WS-MES-ACUM                PIC 9(04) COMP  VALUE ZEROS.
009800 77  WS-ULT-DIA-MES             PIC 9(02) COMP  VALUE ZEROS.
009900
010000 77  FILLER                     PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010100
010200*-----------------------------------------------------------------
010300 LINKAGE SECTION.
010400*================*
010500 01  LK-COMUNICACION.
010600     03  LK-FECHA-ENT           PIC 9(08).
010700     03  LK-MESES-SUMAR         PIC 9(02).
010800     03  LK-FECHA-SAL           PIC 9(08).
010900     03  LK-RETURN-CODE         PIC 9(02).
011000     03  FILLER                 PIC X(10).
011100
011200******************************************************************
011300 PROCEDURE DIVISION USING LK-COMUNICACION.
011400
011500 MAIN-PROGRAM-I.
011600
011700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
011800
011900     IF LK-RETURN-CODE = ZEROS THEN
012000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012100     END-IF
012200
012300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012400
012500 MAIN-PROGRAM-F. GOBACK.
012600
012700*----  CUERPO INICIO - RECIBE Y VALIDA LA FECHA DE ENTRADA ------
012800 1000-INICIO-I.
012900
013000     MOVE ZEROS           TO LK-RETURN-CODE
013100     MOVE LK-FECHA-ENT    TO WS-FECHA-ENT-9
013200     MOVE WS-FECHA-ENT-ANIO TO WS-ENT-ANIO
013300     MOVE WS-FECHA-ENT-MES  TO WS-ENT-MES
013400     MOVE WS-FECHA-ENT-DIA-R TO WS-ENT-DIA
013500
013600     PERFORM 1100-VALIDAR-ENTRADA-I THRU 1100-VALIDAR-ENTRADA-F.
013700
013800 1000-INICIO-F. EXIT.
013900
014000*-----------------------------------------------------------------
014100 1100-VALIDAR-ENTRADA-I.
014200
014300     IF WS-ENT-MES = ZEROS OR WS-ENT-MES > 12
014400        OR WS-ENT-ANIO = ZEROS
014500        OR LK-MESES-SUMAR > 60 THEN
014600        MOVE 90 TO LK-RETURN-CODE
014700     END-IF.
014800
014900 1100-VALIDAR-ENTRADA-F. EXIT.
015000
015100*----  CUERPO PRINCIPAL - SUMA LOS MESES Y AJUSTA EL DIA --------
015200 2000-PROCESO-I.
015300
015400     MOVE WS-ENT-MES  TO WS-MES-ACUM
015500     ADD LK-MESES-SUMAR TO WS-MES-ACUM
015600
015700     DIVIDE WS-MES-ACUM BY 12 GIVING WS-ANIOS-A-SUMAR
015800                             REMAINDER WS-MESES-REST
015900
016000     IF WS-MESES-REST = ZEROS THEN
016100        MOVE 12 TO WS-SAL-MES
016200        SUBTRACT 1 FROM WS-ANIOS-A-SUMAR
016300     ELSE
016400        MOVE WS-MESES-REST TO WS-SAL-MES
016500     END-IF
016600
016700     COMPUTE WS-SAL-ANIO = WS-ENT-ANIO + WS-ANIOS-A-SUMAR
016800
016900     PERFORM 2200-ULT-DIA-MES-I THRU 2200-ULT-DIA-MES-F
017000
017100     IF WS-ENT-DIA > WS-ULT-DIA-MES THEN
017200        MOVE WS-ULT-DIA-MES TO WS-SAL-DIA
017300     ELSE
017400        MOVE WS-ENT-DIA     TO WS-SAL-DIA
017500     END-IF
017600
017700     MOVE WS-FECHA-SALIDA-N TO LK-FECHA-SAL.
017800
017900 2000-PROCESO-F. EXIT.
018000
018100*---- DETERMINA EL ULTIMO DIA DEL MES DE LLEGADA, CONSIDERANDO --
018200*     FEBRERO EN ANIO BISIESTO -----------------------------------
018300 2200-ULT-DIA-MES-I.
018400
018500     SET IX-MES-TABLA TO WS-SAL-MES
018600     MOVE WS-DIAS-MES (IX-MES-TABLA) TO WS-ULT-DIA-MES
018700
018800     IF WS-SAL-MES = 02 THEN
018900        IF (WS-SAL-ANIO / 4) * 4 = WS-SAL-ANIO
019000              AND (WS-SAL-ANIO / 100) * 100 NOT = WS-SAL-ANIO
019100           OR (WS-SAL-ANIO / 400) * 400 = WS-SAL-ANIO THEN
019200           MOVE 29 TO WS-ULT-DIA-MES
019300        END-IF
019400     END-IF.
019500
019600 2200-ULT-DIA-MES-F. EXIT.
019700
019800*----  CUERPO FINAL - DEVUELVE LA FECHA CALCULADA ---------------
019900 9999-FINAL-I.
020000
020100     DISPLAY '** PGMSUMES - FECHA RECIBIDA . : ' LK-FECHA-ENT
020200     DISPLAY '** PGMSUMES - MESES A SUMAR .. : ' LK-MESES-SUMAR
020300     DISPLAY '** PGMSUMES - FECHA DEVUELTA . : ' LK-FECHA-SAL
020400     DISPLAY '** PGMSUMES - RETURN CODE .... : ' LK-RETURN-CODE.
020500
020600 9999-FINAL-F. EXIT.
