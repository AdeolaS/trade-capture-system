000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-VALER.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  20/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-VALER                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DE UN ERROR DE VALIDACION, ESCRITO POR EL PROGRAMA   *
001200*    DE CAPTURA (PGMTRCAP) UNA VEZ POR CADA CAMPO QUE FALLA UNA  *
001300*    REGLA DE NEGOCIO, DE CONSISTENCIA DE PATAS O DE DATOS DE    *
001400*    REFERENCIA.                                                 *
001500*    LARGO DE REGISTRO = 110 BYTES.                              *
001600*                                                                *
001700*    HISTORIAL DE CAMBIOS                                       *
001800*    --------------------                                       *
001900*    20/03/1989 JF  REQ-89-017  ALTA DEL LAYOUT ORIGINAL.        *
002000*    14/06/1993 MS  REQ-93-078  SE AGREGA VER-SEVERIDAD PARA     *
002100*                                DISTINGUIR ERROR DE WARNING.    *
002200******************************************************************
002300
002400 DATA DIVISION.
002500 WORKING-STORAGE SECTION.
002600*================================*
002700**************************************
002800*    LAYOUT ERROR DE VALIDACION       *
002900*    LARGO REGISTRO = 110 BYTES       *
003000**************************************
003100 01  REG-VALER.
003200*    POSICION RELATIVA (01:09) NUMERO DE OPERACION
003300     03  VER-TRADE-ID        PIC 9(09)    VALUE ZEROS.
003400*    POSICION RELATIVA (10:30) NOMBRE DEL CAMPO OBSERVADO
003500     03  VER-CAMPO           PIC X(30)    VALUE SPACES.
003600*    POSICION RELATIVA (40:07) SEVERIDAD
003700     03  VER-SEVERIDAD       PIC X(07)    VALUE SPACES.
003800         88  VER-SEV-ERROR       VALUE 'ERROR'.
003900         88  VER-SEV-WARNING     VALUE 'WARNING'.
004000*    POSICION RELATIVA (47:60) TEXTO DEL MENSAJE
004100     03  VER-MENSAJE         PIC X(60)    VALUE SPACES.
004200*    POSICION RELATIVA (107:04) USO FUTURO
004300     03  FILLER              PIC X(04)    VALUE SPACES.
