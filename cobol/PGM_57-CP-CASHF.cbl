000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP-CASHF.
000300 AUTHOR.        J. FERNANDEZ.
000400 INSTALLATION.  BANCO ANDINO S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  20/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CP-CASHF                                                    *
001000*    ==========================================================  *
001100*    LAYOUT DE UN FLUJO DE FONDOS (CASHFLOW) GENERADO POR EL     *
001200*    PROGRAMA DE CAPTURA (PGMTRCAP) PARA CADA PATA DE CADA       *
001300*    OPERACION ACEPTADA.                                         *
001400*    LARGO DE REGISTRO = 50 BYTES.                                *
001500*                                                                *
001600*    HISTORIAL DE CAMBIOS                                       *
001700*    --------------------                                       *
001800*    20/03/1989 JF  REQ-89-016  ALTA DEL LAYOUT ORIGINAL.        *
001900*    09/02/1998 CP  TKT-4021    REVISION Y2K: CSH-PAY-DATE PASA  *
002000*                                DE AAMMDD (6) A AAAAMMDD (8).   *
002100******************************************************************
002200
002300 DATA DIVISION.
002400 WORKING-STORAGE SECTION.
002500*================================*
002600**************************************
002700*    LAYOUT FLUJO DE FONDOS (CASHFLOW)*
002800*    LARGO REGISTRO = 50 BYTES        *
002900**************************************
003000 01  REG-CASHF.
003100*    POSICION RELATIVA (01:09) NUMERO DE OPERACION (PADRE)
003200     03  CSH-TRADE-ID        PIC 9(09)    VALUE ZEROS.
003300*    POSICION RELATIVA (10:01) NUMERO DE PATA
003400     03  CSH-LEG-NRO         PIC 9(01)    VALUE ZEROS.
003500*    POSICION RELATIVA (11:08) FECHA DE PAGO (AAAAMMDD)
003600     03  CSH-PAY-DATE        PIC 9(08)    VALUE ZEROS.
003700*    POSICION RELATIVA (19:15) IMPORTE DEL FLUJO
003800     03  CSH-AMOUNT          PIC S9(13)V99 VALUE ZEROS.
003900*    POSICION RELATIVA (34:07) PAGA O COBRA
004000     03  CSH-PATA            PIC X(07)    VALUE SPACES.
004100         88  CSH-PATA-PAGO       VALUE 'PAY'.
004200         88  CSH-PATA-COBRO      VALUE 'RECEIVE'.
004300*    POSICION RELATIVA (41:10) USO FUTURO
004400     03  FILLER              PIC X(10)    VALUE SPACES.
